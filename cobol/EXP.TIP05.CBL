000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        EXP-EXPENSE-MASTER.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  EXPENSE MASTER - ONE ROW PER SUBMITTED CLAIM.  EXP-AMOUNT-AT
001000*  IS THE CLAIM IN THE EMPLOYEE'S ORIGINAL CURRENCY;
001100*  EXP-AMOUNT-CO-CCY-AT IS THE SAME CLAIM CONVERTED TO THE
001200*  EMPLOYING COMPANY'S HOME CURRENCY BY EXP.PGM02 AT CREATE TIME.
001300*  EXP-STATUS-CDE DRIVES BOTH THE SUMMARY REPORT BUCKETING AND
001400*  THE APPROVAL ENGINE'S POLICY SELECTION.
001500* ---------------------------------------------------------
001600*  CHANGE LOG
001700*  DATE       INIT  TICKET  DESCRIPTION
001800*  ---------  ----  ------  -----------------------------
001900*  07/01/2009 REB  INIT01 ORIGINAL EXPENSE MASTER LAYOUT.               IN
002000*  02/11/2010 PTW  CR3701 ADDED EXP-REMARKS-TXT FOR APPROVER            CR
002100*  02/11/2010 PTW  CR3701   FREE-TEXT NOTES AT REJECTION.               CR
002200*  05/06/2011 DLK  CR3902 WIDENED EXP-DESCRIPTION-TXT TO 40             CR
002300*  05/06/2011 DLK  CR3902   BYTES, WAS TRUNCATING TRAVEL DESCS.         CR
002400*  11/02/2015 DLK  CR4820 RECORD CONTAINS SAID 150 BUT THE FIELDS      CR
002500*  11/02/2015 DLK  CR4820   ONLY SUMMED TO 148 - WIDENED TRAILING      CR
002600*  11/02/2015 DLK  CR4820   FILLER TO 07 TO MATCH THE TRUE FD LENGTH.  CR
002700* ---------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT EXPENSE-FILE ASSIGN TO "EXPMSTR".
003500 DATA DIVISION.
003600 FILE SECTION.
003700 FD  EXPENSE-FILE
003800     LABEL RECORDS ARE STANDARD
003900     RECORD CONTAINS 150 CHARACTERS.
004000 01  EXP-EXPENSE-REC.
004100     05  EXP-EXPENSE-ID            PIC 9(06).
004200     05  EXP-EMPLOYEE-ID           PIC 9(06).
004300     05  EXP-PAID-BY-ID            PIC 9(06).
004400         88  EXP-PAID-BY-SELF          VALUE ZERO.
004500     05  EXP-AMOUNT-AT             PIC S9(08)V9(02).
004600     05  EXP-CURRENCY-CDE          PIC X(03).
004700     05  EXP-AMOUNT-CO-CCY-AT      PIC S9(08)V9(02).
004800     05  EXP-CATEGORY-CDE          PIC X(15).
004900         88  EXP-CATEGORY-TRAVEL       VALUE 'TRAVEL'.
005000         88  EXP-CATEGORY-FOOD         VALUE 'FOOD'.
005100         88  EXP-CATEGORY-SOFTWARE     VALUE 'SOFTWARE'.
005200     05  EXP-DESCRIPTION-TXT       PIC X(40).
005300     05  EXP-EXPENSE-DTE           PIC 9(08).
005400     05  EXP-EXPENSE-DTE-AREA REDEFINES EXP-EXPENSE-DTE.
005500         10  EXP-EXPENSE-CC-DTE    PIC 9(02).
005600         10  EXP-EXPENSE-YY-DTE    PIC 9(02).
005700         10  EXP-EXPENSE-MM-DTE    PIC 9(02).
005800         10  EXP-EXPENSE-DD-DTE    PIC 9(02).
005900     05  EXP-STATUS-CDE            PIC X(09).
006000         88  EXP-STATUS-DRAFT          VALUE 'DRAFT'.
006100         88  EXP-STATUS-SUBMITTED      VALUE 'SUBMITTED'.
006200         88  EXP-STATUS-APPROVED       VALUE 'APPROVED'.
006300         88  EXP-STATUS-REJECTED       VALUE 'REJECTED'.
006400     05  EXP-REMARKS-TXT           PIC X(30).
006500     05  EXP-AMOUNT-SIGN-AREA REDEFINES EXP-AMOUNT-AT.
006600         10  FILLER                PIC S9(08)V9(02).
006700     05  FILLER                    PIC X(07).
006800 WORKING-STORAGE SECTION.
006900 PROCEDURE DIVISION.
007000*  RECORD LAYOUT ONLY - MAINTAINED BY APV.PGM01 AND
007100*  EXP.PGM02.
007200     STOP RUN.
