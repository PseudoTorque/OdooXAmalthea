000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        ACT-APPROVAL-ACTION-HST.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  APPROVAL-ACTION HISTORY - APPENDED, NEVER REWRITTEN.  ONE ROW
001000*  PER APPROVER ACTION TAKEN AGAINST (EXPENSE, STEP).  APV.PGM01
001100*  READS THIS FILE TO COUNT APPROVED/REJECTED ACTIONS WHEN IT
001200*  RE-EVALUATES A STEP'S COMPLETION AND APPENDS ONE ROW PER TRANSACTION IT
001300* ---------------------------------------------------------
001400*  CHANGE LOG
001500*  DATE       INIT  TICKET  DESCRIPTION
001600*  ---------  ----  ------  -----------------------------
001700*  07/01/2009 REB  INIT01 ORIGINAL ACTION-HISTORY LAYOUT.               IN
001800*  02/11/2010 PTW  CR3701 ACT-ACTION-CDE NORMALIZED TO 8 BYTES          CR
001900*  02/11/2010 PTW  CR3701   SO 'REJECTED' NO LONGER TRUNCATES.          CR
002000* ---------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT ACTION-FILE ASSIGN TO "ACTHIST".
002800 DATA DIVISION.
002900 FILE SECTION.
003000 FD  ACTION-FILE
003100     LABEL RECORDS ARE STANDARD
003200     RECORD CONTAINS 72 CHARACTERS.
003300 01  ACT-APPROVAL-ACTION-REC.
003400     05  ACT-EXPENSE-ID            PIC 9(06).
003500     05  ACT-STEP-ID               PIC 9(04).
003600     05  ACT-APPROVER-ID           PIC 9(06).
003700     05  ACT-ACTION-CDE            PIC X(08).
003800         88  ACT-ACTION-APPROVED       VALUE 'APPROVED'.
003900         88  ACT-ACTION-REJECTED       VALUE 'REJECTED'.
004000     05  ACT-COMMENTS-TXT          PIC X(30).
004100     05  ACT-ACTION-TS             PIC 9(14).
004200     05  ACT-ACTION-TS-AREA REDEFINES ACT-ACTION-TS.
004300         10  ACT-ACTION-DTE        PIC 9(08).
004400             15  ACT-ACTION-CC-DTE PIC 9(02).
004500             15  ACT-ACTION-YY-DTE PIC 9(02).
004600             15  ACT-ACTION-MM-DTE PIC 9(02).
004700             15  ACT-ACTION-DD-DTE PIC 9(02).
004800         10  ACT-ACTION-TIME       PIC 9(06).
004900             15  ACT-ACTION-HH-TME PIC 9(02).
005000             15  ACT-ACTION-MN-TME PIC 9(02).
005100             15  ACT-ACTION-SS-TME PIC 9(02).
005200     05  FILLER                    PIC X(04).
005300 WORKING-STORAGE SECTION.
005400 PROCEDURE DIVISION.
005500*  RECORD LAYOUT ONLY - APPENDED BY APV.PGM01.
005600     STOP RUN.
