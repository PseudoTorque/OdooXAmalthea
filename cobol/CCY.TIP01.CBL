000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        CCY-COUNTRY-TABLE.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  COUNTRY AND HOME-CURRENCY REFERENCE TABLE.
001000*  ONE RECORD PER COUNTRY, KEYED ON CCY-COUNTRY-ID.  LOADED AS A
001100*  SEQUENTIAL REFERENCE FILE AND SEARCHED IN WORKING STORAGE BY
001200*  THE REGISTRATION AND CURRENCY-CONVERSION RUNS.  REPLACES THE
001300*  OLD ON-LINE COUNTRY LOOKUP SERVICE - THIS TABLE IS REFRESHED
001400*  FROM THE VENDOR COUNTRY FEED ONCE A QUARTER BY OPS.
001500* ---------------------------------------------------------
001600*  CHANGE LOG
001700*  DATE       INIT  TICKET  DESCRIPTION
001800*  ---------  ----  ------  -----------------------------
001900*  07/01/2009 REB  INIT01 ORIGINAL COUNTRY TABLE LAYOUT.                IN
002000*  11/14/1998 JMH  YR2K07 Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN        YR
002100*  11/14/1998 JMH  YR2K07   THIS RECORD, TABLE CERTIFIED Y2K OK.        YR
002200*  03/02/2004 PTW  CR3120 ADDED CCY-ACTIVE-CDE SO RETIRED               CR
002300*  03/02/2004 PTW  CR3120   CURRENCIES DROP OUT OF LOOKUPS.             CR
002350*  03/15/2018 DLK  CR5041 RECORD CONTAINS SAID 112 BUT THE FIELDS
002360*  03/15/2018 DLK  CR5041   ONLY SUMMED TO 108 - TRAILING FILLER
002370*  03/15/2018 DLK  CR5041   WAS PURE PADDING WITH NOTHING BEHIND
002380*  03/15/2018 DLK  CR5041   IT. DROPPED IT AND CORRECTED THE FD.
002400* ---------------------------------------------------------
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT COUNTRY-FILE ASSIGN TO "CCYMSTR".
003200 DATA DIVISION.
003300 FILE SECTION.
003400 FD  COUNTRY-FILE
003500     LABEL RECORDS ARE STANDARD
003600     RECORD CONTAINS 108 CHARACTERS.
003700 01  CCY-COUNTRY-REC.
003800     05  CCY-COUNTRY-ID            PIC 9(04).
003900     05  CCY-NAME-COMMON           PIC X(30).
004000     05  CCY-NAME-OFFICIAL         PIC X(40).
004100     05  CCY-CURRENCY-CDE          PIC X(03).
004200     05  CCY-CURRENCY-NME          PIC X(25).
004300     05  CCY-CURRENCY-SYM          PIC X(05).
004400     05  CCY-ACTIVE-CDE            PIC X(01).
004500         88  CCY-ACTIVE-YES            VALUE 'Y'.
004600         88  CCY-ACTIVE-NO             VALUE 'N'.
004700     05  CCY-ISO-NUMERIC-AREA REDEFINES CCY-CURRENCY-SYM.
004800         10  CCY-ISO-NUMERIC-CDE   PIC 9(03).
004900         10  FILLER                PIC X(02).
005000     05  CCY-SHORT-NAME-AREA REDEFINES CCY-NAME-OFFICIAL.
005100         10  CCY-SHORT-NAME        PIC X(15).
005200         10  FILLER                PIC X(25).
005400 WORKING-STORAGE SECTION.
005500 PROCEDURE DIVISION.
005600*  THIS RECORD LAYOUT IS DOCUMENTATION ONLY.  READER/WRITER
005700*  LOGIC LIVES IN THE PROGRAMS THAT OPEN COUNTRY-FILE.
005800     STOP RUN.
