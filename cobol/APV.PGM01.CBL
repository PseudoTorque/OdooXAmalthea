000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        APV-APPROVAL-RULE-ENGINE.
000300 AUTHOR.            P T WOJCIK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      02/11/2010.
000600 DATE-COMPILED.     02/11/2010.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  APV.PGM01 - APPROVAL RULE ENGINE.  DRIVES ONE TRANSACTION
001000*  PASS AGAINST THE EXPENSE MASTER (SUBMISSIONS AND APPROVER
001100*  ACTIONS FROM TXN.TIP10) AND ONE "PENDING-FOR-APPROVER"
001200*  PASS AFTERWARD, THEN REWRITES THE EXPENSE MASTER AND THE
001300*  APPROVAL TRANSACTION REPORT (RPT.R00901).
001400*
001500*  REFERENCE TABLES (USER, POLICY, STEP, STEP-APPROVER) ARE
001600*  LOADED INTO WORKING STORAGE AT START-UP AND SEARCHED - NO
001700*  INDEXED ACCESS IS AVAILABLE ON THIS SYSTEM.  THE EXPENSE
001800*  MASTER ITSELF IS ALSO TABLE-RESIDENT FOR THE DURATION OF
001900*  THE RUN SO A TRANSACTION CAN REVISIT AN EXPENSE UPDATED
002000*  EARLIER IN THE SAME RUN; IT IS SPILLED BACK TO A NEW
002100*  MASTER FILE AT 6000-REWRITE-EXPENSE-MASTER.
002200* ---------------------------------------------------------
002300*  CHANGE LOG
002400*  DATE       INIT  TICKET  DESCRIPTION
002500*  ---------  ----  ------  -----------------------------
002600*  02/11/2010 PTW   CR3701  ORIGINAL RULE ENGINE - SUBMIT AND
002700*  02/11/2010 PTW   CR3701    APPROVER-ACTION TRANSACTIONS ONLY.
002800*  09/14/2010 PTW   CR3801  ADDED PERCENTAGE AND DIRECT RULE
002900*  09/14/2010 PTW   CR3801    TYPES - ORIGINALLY MANAGER-STEP
003000*  09/14/2010 PTW   CR3801    AND SPECIFICAPPROVER ONLY.
003100*  05/06/2011 DLK   CR3902  ADDED 5000-PENDING-APPROVER-PASS
003200*  05/06/2011 DLK   CR3902    AND THE REPORT TRAILER TOTALS -
003300*  05/06/2011 DLK   CR3902    APPROVERS WANTED A WORKLIST.
003400*  03/02/1999 REB   YR2K07  DATE FIELDS ON THIS PROGRAM AND
003500*  03/02/1999 REB   YR2K07    ITS TABLES REVIEWED FOR CENTURY
003600*  03/02/1999 REB   YR2K07    WINDOWING - CC/YY FORMAT RETAINED.
003700*  06/19/2013 PTW   CR4102  FIX: PERCENTAGE STEP WAS ROUNDING
003800*  06/19/2013 PTW   CR4102    THE COMPLETION PERCENT INSTEAD OF
003900*  06/19/2013 PTW   CR4102    TRUNCATING - OVER-APPROVED STEPS.
004000*  11/02/2015 DLK   CR4820  EXPENSE-FILE RESTATEMENT SUMMED TO 162
004100*  11/02/2015 DLK   CR4820    BYTES AGAINST A DECLARED 150 AND HAD
004200*  11/02/2015 DLK   CR4820    DRIFTED FROM EXP.TIP05 - REBUILT IT
004300*  11/02/2015 DLK   CR4820    FIELD FOR FIELD FROM THE CANONICAL
004400*  11/02/2015 DLK   CR4820    LAYOUT.
004500*  06/30/2017 DLK   CR4901  TXN-FILE RESTATEMENT WIDENED TO 125
004600*  06/30/2017 DLK   CR4901    BYTES TO STAY IN STEP WITH TXN.TIP10
004700*  06/30/2017 DLK   CR4901    AFTER TXN-CRT-REMARKS-TXT GREW THERE.
004800*  02/08/2018 DLK   CR4955  FIX: WS-E-STATUS-CHECK'S REDEFINE
004900*  02/08/2018 DLK   CR4955    OFFSET NEVER LINED UP WITH THE REAL
005000*  02/08/2018 DLK   CR4955    STATUS BYTE AND WAS NEVER REFRESHED
005100*  02/08/2018 DLK   CR4955    AFTER A STATUS CHANGE, SILENTLY
005200*  02/08/2018 DLK   CR4955    DEFEATING THE REWRITE.  ALSO ADDED
005300*  02/08/2018 DLK   CR4955    EMPLOYEE/CATEGORY/DESCRIPTION/AMOUNT/
005400*  02/08/2018 DLK   CR4955    CURRENCY/CO-CCY-AMOUNT/DATE TO THE
005500*  02/08/2018 DLK   CR4955    PENDING-APPROVER WORKLIST LINE.
005600*  02/08/2018 DLK   CR5002  POLICY-FILE RESTATEMENT WIDENED TO 76
005700*  02/08/2018 DLK   CR5002    BYTES TO MATCH APV.TIP06 AFTER ITS
005800*  02/08/2018 DLK   CR5002    ILLEGITIMATE REDEFINES WAS REMOVED.
005810*  03/22/2018 PTW   CR5060  FIX: 4625-CHECK-ONE-APPROVER SKIPS
005820*  03/22/2018 PTW   CR5060    APPROVERS ALREADY MARKED ACTED, BUT
005830*  03/22/2018 PTW   CR5060    NOTHING SET THE FLAG - A SEQUENTIAL
005840*  03/22/2018 PTW   CR5060    DIRECT STEP WITH 2+ REQUIRED
005850*  03/22/2018 PTW   CR5060    APPROVERS NEVER ADVANCED PAST THE
005860*  03/22/2018 PTW   CR5060    FIRST ONE.  4800-RECORD-ACTION NOW
005870*  03/22/2018 PTW   CR5060    MARKS WS-A-ACTED-CDE FOR THE ACTING
005880*  03/22/2018 PTW   CR5060    APPROVER'S TABLE ENTRY BEFORE THE
005890*  03/22/2018 PTW   CR5060    NEXT-APPROVER RECOMPUTE.
005895*  03/22/2018 PTW   CR5061  ACT-ACTION-TS WAS HARDCODED TO ZERO ON
005896*  03/22/2018 PTW   CR5061    EVERY WRITE - NOW STAMPED FROM A RUN-
005897*  03/22/2018 PTW   CR5061    LEVEL DATE/TIME CAPTURED ONCE AT
005898*  03/22/2018 PTW   CR5061    1000-INITIALIZE.
005900* ---------------------------------------------------------
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON STATUS IS RUN-PENDING-PASS.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT USER-FILE ASSIGN TO "USRMSTR"
006800         FILE STATUS IS FS-USER.
006900     SELECT POLICY-FILE ASSIGN TO "APVMSTR"
007000         FILE STATUS IS FS-POLICY.
007100     SELECT STEP-FILE ASSIGN TO "STPMSTR"
007200         FILE STATUS IS FS-STEP.
007300     SELECT STEP-APPROVER-FILE ASSIGN TO "SAPMSTR"
007400         FILE STATUS IS FS-SAP.
007500     SELECT EXPENSE-FILE ASSIGN TO "EXPMSTR"
007600         FILE STATUS IS FS-EXPENSE.
007700     SELECT NEW-EXPENSE-FILE ASSIGN TO "EXPMSTN"
007800         FILE STATUS IS FS-NEW-EXPENSE.
007900     SELECT ACTION-FILE ASSIGN TO "ACTHIST"
008000         FILE STATUS IS FS-ACTION.
008100     SELECT NEW-ACTION-FILE ASSIGN TO "ACTHISN"
008200         FILE STATUS IS FS-NEW-ACTION.
008300     SELECT TXN-FILE ASSIGN TO "TXNIN01"
008400         FILE STATUS IS FS-TXN.
008500     SELECT REPORT-FILE ASSIGN TO "APVRPT01"
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-REPORT.
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  USER-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 96 CHARACTERS.
009300 01  USR-USER-REC.
009400     05  USR-USER-ID                 PIC 9(06).
009500     05  USR-COMPANY-ID              PIC 9(06).
009600     05  USR-EMAIL-TXT               PIC X(40).
009700     05  USR-FULL-NME                PIC X(30).
009800     05  USR-ROLE-CDE                PIC X(08).
009900         88  USR-ROLE-MANAGER            VALUE 'MANAGER '.
010000     05  USR-MANAGER-ID              PIC 9(06).
010100         88  USR-NO-MANAGER              VALUE ZERO.
010300
010400*  CR5002 - RECORD LENGTH FOLLOWS APV.TIP06'S 76-BYTE LAYOUT NOW
010500*  THAT APV-MGR-APPROVER-CDE/APV-MIN-PCT-CT ARE PLAIN FIELDS
010600*  INSTEAD OF A REDEFINE - THIS PASS DOES NOT NEED EITHER ONE.
010700 FD  POLICY-FILE
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 76 CHARACTERS.
011000 01  APV-APPROVAL-POLICY-REC.
011100     05  APV-POLICY-ID               PIC 9(04).
011200     05  APV-COMPANY-ID              PIC 9(06).
011300     05  APV-POLICY-NME              PIC X(30).
011400     05  APV-MIN-AMOUNT-AT           PIC S9(08)V9(02).
011500     05  APV-MIN-AMOUNT-CDE          PIC X(01).
011600         88  APV-MIN-PRESENT             VALUE 'Y'.
011700     05  APV-MAX-AMOUNT-AT           PIC S9(08)V9(02).
011800     05  APV-MAX-AMOUNT-CDE          PIC X(01).
011900         88  APV-MAX-PRESENT             VALUE 'Y'.
012000     05  FILLER                      PIC X(14).
012100 
012200 FD  STEP-FILE
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 40 CHARACTERS.
012500 01  STP-APPROVAL-STEP-REC.
012600     05  STP-STEP-ID                 PIC 9(05).
012700     05  STP-POLICY-ID               PIC 9(04).
012800     05  STP-STEP-SEQUENCE           PIC 9(03).
012900     05  STP-RULE-TYPE-CDE           PIC X(15).
013000         88  STP-RULE-DIRECT             VALUE 'DIRECT'.
013100         88  STP-RULE-PERCENTAGE         VALUE 'PERCENTAGE'.
013200         88  STP-RULE-SPECIFIC-APPR      VALUE 'SPECIFICAPPROVER'.
013300     05  STP-PCT-REQUIRED-CT         PIC 9(03).
013400     05  STP-SPECIFIC-APPR-ID        PIC 9(06).
013500         88  STP-NO-SPECIFIC-APPR        VALUE ZERO.
013600     05  STP-SEQL-CDE                PIC X(01).
013700         88  STP-SEQL-YES                VALUE 'Y'.
013800     05  STP-MGR-STEP-CDE            PIC X(01).
013900         88  STP-MGR-STEP-YES            VALUE 'Y'.
014000     05  FILLER                      PIC X(02).
014100 
014150*  CR5041 - RECORD CONTAINS SAID 16 BUT THE FIELDS ONLY SUMMED
014160*  TO 14 - TRAILING FILLER WAS PURE PADDING.  DROPPED IT AND
014170*  CORRECTED THE FD - SAME FIX MADE IN SAP.TIP08.
014200 FD  STEP-APPROVER-FILE
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 14 CHARACTERS.
014500 01  SAP-STEP-APPROVER-REC.
014600     05  SAP-STEP-ID                 PIC 9(05).
014700     05  SAP-APPROVER-ID             PIC 9(06).
014800     05  SAP-REQUIRED-CDE            PIC X(01).
014900         88  SAP-REQUIRED-YES            VALUE 'Y'.
015000     05  SAP-ORDER-INDEX             PIC 9(02).
015200 
015300*  CR4820 - THIS RESTATEMENT ONCE SUMMED TO 162 BYTES AGAINST A
015400*  DECLARED 150 AND DISAGREED WITH EXP.TIP05/EXP.PGM02 ON THE
015500*  DESCRIPTION AND DATE FIELDS - REBUILT BYTE-FOR-BYTE OFF THE
015600*  EXP.TIP05 LAYOUT SINCE ALL THREE PROGRAMS SHARE EXPMSTR/EXPMSTN.
015700 FD  EXPENSE-FILE
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 150 CHARACTERS.
016000 01  EXP-EXPENSE-MASTER.
016100     05  EXP-EXPENSE-ID              PIC 9(06).
016200     05  EXP-EMPLOYEE-ID             PIC 9(06).
016300     05  EXP-PAID-BY-ID              PIC 9(06).
016400         88  EXP-PAID-BY-SELF            VALUE ZERO.
016500     05  EXP-AMOUNT-AT               PIC S9(08)V9(02).
016600     05  EXP-CURRENCY-CDE            PIC X(03).
016700     05  EXP-AMOUNT-CO-CCY-AT        PIC S9(08)V9(02).
016800     05  EXP-CATEGORY-CDE            PIC X(15).
016900         88  EXP-CATEGORY-TRAVEL         VALUE 'TRAVEL'.
017000         88  EXP-CATEGORY-FOOD           VALUE 'FOOD'.
017100         88  EXP-CATEGORY-SOFTWARE       VALUE 'SOFTWARE'.
017200     05  EXP-DESCRIPTION-TXT         PIC X(40).
017300     05  EXP-EXPENSE-DTE             PIC 9(08).
017400     05  EXP-EXPENSE-DTE-AREA REDEFINES EXP-EXPENSE-DTE.
017500         10  EXP-EXPENSE-CC-DTE      PIC 9(02).
017600         10  EXP-EXPENSE-YY-DTE      PIC 9(02).
017700         10  EXP-EXPENSE-MM-DTE      PIC 9(02).
017800         10  EXP-EXPENSE-DD-DTE      PIC 9(02).
017900     05  EXP-STATUS-CDE              PIC X(09).
018000         88  EXP-STATUS-DRAFT            VALUE 'DRAFT'.
018100         88  EXP-STATUS-SUBMITTED        VALUE 'SUBMITTED'.
018200         88  EXP-STATUS-APPROVED         VALUE 'APPROVED'.
018300         88  EXP-STATUS-REJECTED         VALUE 'REJECTED'.
018400     05  EXP-REMARKS-TXT             PIC X(30).
018500     05  EXP-AMOUNT-SIGN-AREA REDEFINES EXP-AMOUNT-AT.
018600         10  FILLER                  PIC S9(08)V9(02).
018700     05  FILLER                      PIC X(07).
018800 
018900 FD  NEW-EXPENSE-FILE
019000     LABEL RECORDS ARE STANDARD
019100     RECORD CONTAINS 150 CHARACTERS.
019200 01  NEW-EXPENSE-MASTER              PIC X(150).
019300 
019400 FD  ACTION-FILE
019500     LABEL RECORDS ARE STANDARD
019600     RECORD CONTAINS 72 CHARACTERS.
019700 01  ACT-APPROVAL-ACTION-REC.
019800     05  ACT-EXPENSE-ID              PIC 9(06).
019900     05  ACT-STEP-ID                 PIC 9(05).
020000     05  ACT-APPROVER-ID             PIC 9(06).
020100     05  ACT-ACTION-CDE              PIC X(08).
020200         88  ACT-ACTION-APPROVED         VALUE 'APPROVED'.
020300         88  ACT-ACTION-REJECTED         VALUE 'REJECTED'.
020400     05  ACT-COMMENTS-TXT            PIC X(30).
020500     05  ACT-ACTION-TS               PIC 9(14).
020600     05  FILLER                      PIC X(03).
020700 
020800 FD  NEW-ACTION-FILE
020900     LABEL RECORDS ARE STANDARD
021000     RECORD CONTAINS 72 CHARACTERS.
021100 01  NEW-ACTION-REC                  PIC X(72).
021200 
021300*  CR4901 - DETAIL AREA WIDENED TO 109 BYTES TO MATCH THE COMMON
021400*  TRANSACTION SHAPE IN TXN.TIP10.CBL, WHOSE TXN-CRT-REMARKS-TXT
021500*  GREW FROM 1 TO 30 BYTES.  THIS PROGRAM NEVER READS MODE 'C',
021600*  BUT THE PHYSICAL RECORD IS SHARED WITH EXP.PGM02.
021700 FD  TXN-FILE
021800     LABEL RECORDS ARE STANDARD
021900     RECORD CONTAINS 125 CHARACTERS.
022000 01  TXN-INPUT-REC.
022100     05  TXN-RECORD-TYPE-CD          PIC X(01).
022200         88  TXN-TYPE-SUBMISSION         VALUE 'S'.
022300         88  TXN-TYPE-APPROVER-ACTION    VALUE 'A'.
022400     05  TXN-SEQUENCE-NUMBER         PIC 9(05).
022500     05  TXN-EXPENSE-ID              PIC 9(06).
022600     05  TXN-DETAIL-AREA.
022700         10  TXN-SUB-EMPLOYEE-ID       PIC 9(06).
022800         10  FILLER                    PIC X(103).
022900     05  TXN-ACTION-AREA REDEFINES TXN-DETAIL-AREA.
023000         10  TXN-ACT-APPROVER-ID       PIC 9(06).
023100         10  TXN-ACT-ACTION-CDE        PIC X(08).
023200             88  TXN-ACT-APPROVED          VALUE 'APPROVED'.
023300         10  TXN-ACT-COMMENTS-TXT      PIC X(60).
023400         10  FILLER                    PIC X(35).
023500     05  FILLER                      PIC X(04).
023600
023700*  CR4955 - DETAIL AREA WIDENED TO CARRY EMPLOYEE, CATEGORY,
023800*  DESCRIPTION, AMOUNT, CURRENCY, COMPANY-CCY AMOUNT AND DATE
023900*  FOR THE PENDING-FOR-APPROVER WORKLIST - SEE RPT.R00901.CBL.
024000 FD  REPORT-FILE
024100     LABEL RECORDS ARE OMITTED
024200     RECORD CONTAINS 163 CHARACTERS.
024300 01  RPT-APV-LINE.
024400     05  RPT-RECORD-TYPE-CD          PIC X(01).
024500         88  RPT-RECORD-TYPE-HEADER      VALUE 'H'.
024600         88  RPT-RECORD-TYPE-DETAIL      VALUE 'D'.
024700         88  RPT-RECORD-TYPE-TRAILER     VALUE 'T'.
024800     05  RPT-HEADER-AREA.
024900         10  RPT-HDR-TITLE-TXT         PIC X(40).
025000         10  RPT-HDR-RUN-DTE           PIC X(08).
025100         10  RPT-HDR-COMPANY-ID        PIC 9(06).
025200         10  FILLER                    PIC X(108).
025300     05  RPT-DETAIL-AREA REDEFINES RPT-HEADER-AREA.
025400         10  RPT-DTL-EXPENSE-ID        PIC 9(06).
025500         10  RPT-DTL-APPROVER-ID       PIC 9(06).
025600         10  RPT-DTL-ACTION-CDE        PIC X(08).
025700         10  RPT-DTL-STATUS-CDE        PIC X(09).
025800         10  RPT-DTL-NEXT-APPR-CT      PIC 9(03).
025900         10  RPT-DTL-ERROR-TXT         PIC X(30).
026000         10  RPT-DTL-EMPLOYEE-ID       PIC 9(06).
026100         10  RPT-DTL-CATEGORY-CDE      PIC X(15).
026200         10  RPT-DTL-DESCRIPTION-TXT   PIC X(40).
026300         10  RPT-DTL-AMOUNT-AT         PIC S9(08)V9(02).
026400         10  RPT-DTL-CURRENCY-CDE      PIC X(03).
026500         10  RPT-DTL-AMOUNT-CO-CCY-AT  PIC S9(08)V9(02).
026600         10  RPT-DTL-EXPENSE-DTE       PIC 9(08).
026700         10  FILLER                    PIC X(08).
026800     05  RPT-TRAILER-AREA REDEFINES RPT-HEADER-AREA.
026900         10  RPT-TLR-TXN-READ-CT       PIC 9(07).
027000         10  RPT-TLR-APPROVED-CT       PIC 9(07).
027100         10  RPT-TLR-REJECTED-CT       PIC 9(07).
027200         10  RPT-TLR-FINAL-APPRV-CT    PIC 9(07).
027300         10  RPT-TLR-FINAL-REJCT-CT    PIC 9(07).
027400         10  RPT-TLR-ERROR-CT          PIC 9(07).
027500         10  FILLER                    PIC X(120).
027600 
027700 WORKING-STORAGE SECTION.
027800 01  WS-FILE-STATUS-GROUP.
027900     05  FS-USER                     PIC X(02).
028000         88  FS-USER-OK                  VALUE '00'.
028100         88  FS-USER-EOF                 VALUE '10'.
028200     05  FS-POLICY                   PIC X(02).
028300         88  FS-POLICY-EOF               VALUE '10'.
028400     05  FS-STEP                     PIC X(02).
028500         88  FS-STEP-EOF                 VALUE '10'.
028600     05  FS-SAP                      PIC X(02).
028700         88  FS-SAP-EOF                  VALUE '10'.
028800     05  FS-EXPENSE                  PIC X(02).
028900         88  FS-EXPENSE-EOF              VALUE '10'.
029000     05  FS-NEW-EXPENSE              PIC X(02).
029100     05  FS-ACTION                   PIC X(02).
029200         88  FS-ACTION-EOF               VALUE '10'.
029300     05  FS-NEW-ACTION               PIC X(02).
029400     05  FS-TXN                      PIC X(02).
029500         88  FS-TXN-EOF                  VALUE '10'.
029600     05  FS-REPORT                   PIC X(02).
029700 
029800 01  WS-COUNTER-GROUP COMP.
029900     05  WS-USER-CT                  PIC 9(05).
030000     05  WS-POLICY-CT                PIC 9(05).
030100     05  WS-STEP-CT                  PIC 9(05).
030200     05  WS-SAP-CT                   PIC 9(05).
030300     05  WS-EXPENSE-CT               PIC 9(05).
030400     05  WS-ACTION-CT                PIC 9(05).
030500     05  WS-TXN-READ-CT              PIC 9(07).
030600     05  WS-APPROVED-CT              PIC 9(07).
030700     05  WS-REJECTED-CT              PIC 9(07).
030800     05  WS-FINAL-APPRV-CT           PIC 9(07).
030900     05  WS-FINAL-REJCT-CT           PIC 9(07).
031000     05  WS-ERROR-CT                 PIC 9(07).
031100 
031200 01  WS-SUBSCRIPT-GROUP COMP.
031300     05  WS-U-SUB                    PIC 9(05).
031400     05  WS-P-SUB                    PIC 9(05).
031500     05  WS-S-SUB                    PIC 9(05).
031600     05  WS-A-SUB                    PIC 9(05).
031700     05  WS-E-SUB                    PIC 9(05).
031800     05  WS-N-SUB                    PIC 9(03).
031900     05  WS-APPROVED-STEP-CT         PIC 9(05).
032000     05  WS-ACTED-STEP-CT            PIC 9(05).
032100     05  WS-BEST-POLICY-SUB          PIC 9(05).
032200 
032300 01  WS-USER-TABLE-AREA.
032400     05  WS-USER-ENTRY OCCURS 2000 TIMES
032500             ASCENDING KEY IS WS-U-USER-ID
032600             INDEXED BY WS-U-IDX.
032700         10  WS-U-USER-ID            PIC 9(06).
032800         10  WS-U-COMPANY-ID         PIC 9(06).
032900         10  WS-U-ROLE-CDE           PIC X(08).
033000         10  WS-U-MANAGER-ID         PIC 9(06).
033100 
033200 01  WS-POLICY-TABLE-AREA.
033300     05  WS-POLICY-ENTRY OCCURS 200 TIMES
033400             INDEXED BY WS-P-IDX.
033500         10  WS-P-POLICY-ID          PIC 9(04).
033600         10  WS-P-COMPANY-ID         PIC 9(06).
033700         10  WS-P-MIN-AMOUNT-AT      PIC S9(08)V9(02).
033800         10  WS-P-MIN-PRESENT-CDE    PIC X(01).
033900         10  WS-P-MAX-AMOUNT-AT      PIC S9(08)V9(02).
034000         10  WS-P-MAX-PRESENT-CDE    PIC X(01).
034100 
034200 01  WS-STEP-TABLE-AREA.
034300     05  WS-STEP-ENTRY OCCURS 1000 TIMES
034400             INDEXED BY WS-S-IDX.
034500         10  WS-S-STEP-ID            PIC 9(05).
034600         10  WS-S-POLICY-ID          PIC 9(04).
034700         10  WS-S-STEP-SEQUENCE      PIC 9(03).
034800         10  WS-S-RULE-TYPE-CDE      PIC X(15).
034900         10  WS-S-PCT-REQUIRED-CT    PIC 9(03).
035000         10  WS-S-SPECIFIC-APPR-ID   PIC 9(06).
035100         10  WS-S-SEQL-CDE           PIC X(01).
035200         10  WS-S-MGR-STEP-CDE       PIC X(01).
035300 
035400 01  WS-SAP-TABLE-AREA.
035500     05  WS-SAP-ENTRY OCCURS 4000 TIMES
035600             INDEXED BY WS-A-IDX.
035700         10  WS-A-STEP-ID            PIC 9(05).
035800         10  WS-A-APPROVER-ID        PIC 9(06).
035900         10  WS-A-REQUIRED-CDE       PIC X(01).
036000         10  WS-A-ORDER-INDEX        PIC 9(02).
036100         10  WS-A-ACTED-CDE          PIC X(01).
036200             88  WS-A-HAS-ACTED          VALUE 'Y'.
036300 
036400*  IN-MEMORY EXPENSE MASTER - SEE BANNER ABOVE.
036500 01  WS-EXPENSE-TABLE-AREA.
036600     05  WS-EXP-ENTRY OCCURS 6000 TIMES
036700             INDEXED BY WS-E-IDX.
036800         10  WS-E-EXPENSE-ID         PIC 9(06).
036900         10  WS-E-EMPLOYEE-ID        PIC 9(06).
037000         10  WS-E-AMOUNT-CO-CCY-AT   PIC S9(08)V9(02).
037100         10  WS-E-STATUS-CDE         PIC X(09).
037200         10  WS-E-RECORD             PIC X(150).
037300*  CR4955 - WS-E-STATUS-CHECK'S FILLER WAS 15/150, BUT SUMMING
037400*  THE PIC WIDTHS OF WS-E-RECORD UP TO EXP-STATUS-CDE PUTS THE
037500*  REAL SLOT AT OFFSET 135, NOT 15 - THE CHECK COPY NEVER LINED
037600*  UP WITH THE FIELD IT WAS SUPPOSED TO MIRROR.  CORRECTED.
037700     05  WS-E-STATUS-AREA REDEFINES WS-EXP-ENTRY
037800                                    OCCURS 6000 TIMES.
037900         10  FILLER                  PIC X(135).
038000         10  WS-E-STATUS-CHECK       PIC X(09).
038100         10  FILLER                  PIC X(37).
038200*  CR4955 - READ-ONLY BUSINESS-FIELD VIEW INTO WS-E-RECORD FOR
038300*  THE PENDING-FOR-APPROVER REPORT (SEE 5110-WRITE-ONE-PENDING-
038400*  LINE) - THESE FIELDS NEVER CHANGE AFTER LOAD SO READING THEM
038500*  BACK OUT OF THE LOAD-TIME SNAPSHOT IS SAFE.
038600     05  WS-E-DETAIL-AREA REDEFINES WS-EXP-ENTRY
038700                                    OCCURS 6000 TIMES.
038800         10  FILLER                  PIC X(49).
038900         10  WS-E-DTL-AMOUNT-AT      PIC S9(08)V9(02).
039000         10  WS-E-DTL-CURRENCY-CDE   PIC X(03).
039100         10  WS-E-DTL-AMOUNT-CO-CCY-AT PIC S9(08)V9(02).
039200         10  WS-E-DTL-CATEGORY-CDE   PIC X(15).
039300         10  WS-E-DTL-DESCRIPTION-TXT PIC X(40).
039400         10  WS-E-DTL-EXPENSE-DTE    PIC 9(08).
039500         10  FILLER                  PIC X(46).
039600 
039700*  NEXT-APPROVER SCRATCH LIST FOR THE STEP CURRENTLY OPEN.
039800 01  WS-NEXT-APPR-GROUP.
039900     05  WS-NEXT-APPR-CT             PIC 9(03) COMP.
040000     05  WS-NEXT-APPR-TBL OCCURS 20 TIMES.
040100         10  WS-NEXT-APPR-ID         PIC 9(06).
040200 
040300 01  WS-WORK-FIELDS.
040400     05  WS-OPEN-STEP-SUB            PIC 9(05) COMP.
040500         88  WS-NO-OPEN-STEP             VALUE ZERO.
040600     05  WS-EVAL-STEP-SUB            PIC 9(05) COMP.
040700     05  WS-EMPLOYEE-COMPANY-ID      PIC 9(06) COMP.
040800     05  WS-OPEN-STEP-COMPLETE-CDE   PIC X(01).
040900         88  WS-OPEN-STEP-COMPLETE       VALUE 'Y'.
041000     05  WS-OPEN-STEP-REJECT-CDE     PIC X(01).
041100         88  WS-OPEN-STEP-REJECTED       VALUE 'Y'.
041200     05  WS-AUTHORIZED-CDE           PIC X(01).
041300         88  WS-IS-AUTHORIZED            VALUE 'Y'.
041400     05  WS-NORMALIZED-ACTION-CDE    PIC X(08).
041500     05  WS-PCT-WORK                 PIC 9(03)V9(04) COMP-3.
041600         88  WS-PCT-UNSET                VALUE ZERO.
041700     05  WS-PCT-INT-WORK REDEFINES WS-PCT-WORK.
041800         10  WS-PCT-INT-PART         PIC 9(03).
041900         10  FILLER                  PIC 9(04).
042000     05  WS-EXPENSE-FOUND-CDE        PIC X(01).
042100         88  WS-EXPENSE-FOUND            VALUE 'Y'.
042200     05  WS-ERROR-MESSAGE            PIC X(30).
042210*  CR5061 - RUN-LEVEL TIMESTAMP CAPTURED ONCE AT 1000-INITIALIZE
042220*  AND STAMPED ON EVERY APPROVAL-ACTION HISTORY RECORD WRITTEN
042230*  THIS RUN.
042240 01  WS-RUN-TIMESTAMP-GROUP.
042250     05  WS-RUN-DTE-AT               PIC 9(08).
042260     05  WS-RUN-TOD-AT               PIC 9(08).
042270     05  WS-RUN-TOD-AREA REDEFINES WS-RUN-TOD-AT.
042280         10  WS-RUN-HHMMSS-AT        PIC 9(06).
042290         10  FILLER                  PIC 9(02).
042295     05  WS-RUN-ACTION-TS            PIC 9(14).
042300
042400 PROCEDURE DIVISION.
042500 
042600 0000-MAIN-CONTROL.
042700     PERFORM 1000-INITIALIZE
042800         THRU 1000-EXIT.
042900     PERFORM 2000-LOAD-REFERENCE-TABLES
043000         THRU 2000-EXIT.
043100     PERFORM 3000-LOAD-EXPENSE-MASTER
043200         THRU 3000-EXIT.
043300     PERFORM 4000-PROCESS-TRANSACTIONS
043400         THRU 4000-EXIT.
043500     IF RUN-PENDING-PASS
043600         PERFORM 5000-PENDING-APPROVER-PASS
043700             THRU 5000-EXIT.
043800     PERFORM 6000-REWRITE-EXPENSE-MASTER
043900         THRU 6000-EXIT.
044000     PERFORM 7000-WRITE-REPORT-TRAILER
044100         THRU 7000-EXIT.
044200     PERFORM 9000-TERMINATE
044300         THRU 9000-EXIT.
044400     STOP RUN.
044500 
044600 1000-INITIALIZE.
044700     OPEN INPUT USER-FILE
044800                POLICY-FILE
044900                STEP-FILE
045000                STEP-APPROVER-FILE
045100                EXPENSE-FILE
045200                ACTION-FILE
045300                TXN-FILE.
045400     OPEN OUTPUT NEW-EXPENSE-FILE
045500                 NEW-ACTION-FILE
045600                 REPORT-FILE.
045700     MOVE ZERO TO WS-COUNTER-GROUP.
045750     ACCEPT WS-RUN-DTE-AT FROM DATE YYYYMMDD.
045760     ACCEPT WS-RUN-TOD-AT FROM TIME.
045770     STRING WS-RUN-DTE-AT     DELIMITED BY SIZE
045780            WS-RUN-HHMMSS-AT  DELIMITED BY SIZE
045790       INTO WS-RUN-ACTION-TS.
045800     MOVE 'H' TO RPT-RECORD-TYPE-CD.
045900     MOVE 'EXPENSE APPROVAL - TRANSACTION REPORT'
046000                                 TO RPT-HDR-TITLE-TXT.
046100     MOVE ZERO TO RPT-HDR-COMPANY-ID.
046200     WRITE RPT-APV-LINE.
046300 1000-EXIT.
046400     EXIT.
046500 
046600 2000-LOAD-REFERENCE-TABLES.
046700     PERFORM 2100-LOAD-USERS THRU 2100-EXIT.
046800     PERFORM 2200-LOAD-POLICIES THRU 2200-EXIT.
046900     PERFORM 2300-LOAD-STEPS THRU 2300-EXIT.
047000     PERFORM 2400-LOAD-STEP-APPROVERS THRU 2400-EXIT.
047100 2000-EXIT.
047200     EXIT.
047300 
047400 2100-LOAD-USERS.
047500     READ USER-FILE
047600         AT END SET FS-USER-EOF TO TRUE.
047700     PERFORM 2110-LOAD-ONE-USER THRU 2110-EXIT
047800         UNTIL FS-USER-EOF.
047900 2100-EXIT.
048000     EXIT.
048100 
048200 2110-LOAD-ONE-USER.
048300     ADD 1 TO WS-USER-CT.
048400     SET WS-U-IDX TO WS-USER-CT.
048500     MOVE USR-USER-ID    TO WS-U-USER-ID (WS-U-IDX).
048600     MOVE USR-COMPANY-ID TO WS-U-COMPANY-ID (WS-U-IDX).
048700     MOVE USR-ROLE-CDE   TO WS-U-ROLE-CDE (WS-U-IDX).
048800     MOVE USR-MANAGER-ID TO WS-U-MANAGER-ID (WS-U-IDX).
048900     READ USER-FILE
049000         AT END SET FS-USER-EOF TO TRUE.
049100 2110-EXIT.
049200     EXIT.
049300 
049400 2200-LOAD-POLICIES.
049500     READ POLICY-FILE
049600         AT END SET FS-POLICY-EOF TO TRUE.
049700     PERFORM 2210-LOAD-ONE-POLICY THRU 2210-EXIT
049800         UNTIL FS-POLICY-EOF.
049900 2200-EXIT.
050000     EXIT.
050100 
050200 2210-LOAD-ONE-POLICY.
050300     ADD 1 TO WS-POLICY-CT.
050400     SET WS-P-IDX TO WS-POLICY-CT.
050500     MOVE APV-POLICY-ID      TO WS-P-POLICY-ID (WS-P-IDX).
050600     MOVE APV-COMPANY-ID     TO WS-P-COMPANY-ID (WS-P-IDX).
050700     MOVE APV-MIN-AMOUNT-AT  TO WS-P-MIN-AMOUNT-AT (WS-P-IDX).
050800     MOVE APV-MIN-AMOUNT-CDE TO WS-P-MIN-PRESENT-CDE (WS-P-IDX).
050900     MOVE APV-MAX-AMOUNT-AT  TO WS-P-MAX-AMOUNT-AT (WS-P-IDX).
051000     MOVE APV-MAX-AMOUNT-CDE TO WS-P-MAX-PRESENT-CDE (WS-P-IDX).
051100     READ POLICY-FILE
051200         AT END SET FS-POLICY-EOF TO TRUE.
051300 2210-EXIT.
051400     EXIT.
051500 
051600 2300-LOAD-STEPS.
051700     READ STEP-FILE
051800         AT END SET FS-STEP-EOF TO TRUE.
051900     PERFORM 2310-LOAD-ONE-STEP THRU 2310-EXIT
052000         UNTIL FS-STEP-EOF.
052100 2300-EXIT.
052200     EXIT.
052300 
052400 2310-LOAD-ONE-STEP.
052500     ADD 1 TO WS-STEP-CT.
052600     SET WS-S-IDX TO WS-STEP-CT.
052700     MOVE STP-STEP-ID          TO WS-S-STEP-ID (WS-S-IDX).
052800     MOVE STP-POLICY-ID        TO WS-S-POLICY-ID (WS-S-IDX).
052900     MOVE STP-STEP-SEQUENCE    TO WS-S-STEP-SEQUENCE (WS-S-IDX).
053000     MOVE STP-RULE-TYPE-CDE    TO WS-S-RULE-TYPE-CDE (WS-S-IDX).
053100     MOVE STP-PCT-REQUIRED-CT  TO WS-S-PCT-REQUIRED-CT (WS-S-IDX).
053200     MOVE STP-SPECIFIC-APPR-ID TO WS-S-SPECIFIC-APPR-ID (WS-S-IDX).
053300     MOVE STP-SEQL-CDE         TO WS-S-SEQL-CDE (WS-S-IDX).
053400     MOVE STP-MGR-STEP-CDE     TO WS-S-MGR-STEP-CDE (WS-S-IDX).
053500     READ STEP-FILE
053600         AT END SET FS-STEP-EOF TO TRUE.
053700 2310-EXIT.
053800     EXIT.
053900 
054000 2400-LOAD-STEP-APPROVERS.
054100     READ STEP-APPROVER-FILE
054200         AT END SET FS-SAP-EOF TO TRUE.
054300     PERFORM 2410-LOAD-ONE-SAP THRU 2410-EXIT
054400         UNTIL FS-SAP-EOF.
054500 2400-EXIT.
054600     EXIT.
054700 
054800 2410-LOAD-ONE-SAP.
054900     ADD 1 TO WS-SAP-CT.
055000     SET WS-A-IDX TO WS-SAP-CT.
055100     MOVE SAP-STEP-ID      TO WS-A-STEP-ID (WS-A-IDX).
055200     MOVE SAP-APPROVER-ID  TO WS-A-APPROVER-ID (WS-A-IDX).
055300     MOVE SAP-REQUIRED-CDE TO WS-A-REQUIRED-CDE (WS-A-IDX).
055400     MOVE SAP-ORDER-INDEX  TO WS-A-ORDER-INDEX (WS-A-IDX).
055500     MOVE 'N'              TO WS-A-ACTED-CDE (WS-A-IDX).
055600     READ STEP-APPROVER-FILE
055700         AT END SET FS-SAP-EOF TO TRUE.
055800 2410-EXIT.
055900     EXIT.
056000 
056100 3000-LOAD-EXPENSE-MASTER.
056200     READ EXPENSE-FILE
056300         AT END SET FS-EXPENSE-EOF TO TRUE.
056400     PERFORM 3010-LOAD-ONE-EXPENSE THRU 3010-EXIT
056500         UNTIL FS-EXPENSE-EOF.
056600 3000-EXIT.
056700     EXIT.
056800 
056900 3010-LOAD-ONE-EXPENSE.
057000     ADD 1 TO WS-EXPENSE-CT.
057100     SET WS-E-IDX TO WS-EXPENSE-CT.
057200     MOVE EXP-EXPENSE-ID       TO WS-E-EXPENSE-ID (WS-E-IDX).
057300     MOVE EXP-EMPLOYEE-ID      TO WS-E-EMPLOYEE-ID (WS-E-IDX).
057400     MOVE EXP-AMOUNT-CO-CCY-AT TO WS-E-AMOUNT-CO-CCY-AT (WS-E-IDX).
057500     MOVE EXP-STATUS-CDE       TO WS-E-STATUS-CDE (WS-E-IDX).
057600     MOVE EXP-EXPENSE-MASTER   TO WS-E-RECORD (WS-E-IDX).
057700     READ EXPENSE-FILE
057800         AT END SET FS-EXPENSE-EOF TO TRUE.
057900 3010-EXIT.
058000     EXIT.
058100 
058200 4000-PROCESS-TRANSACTIONS.
058300     READ TXN-FILE
058400         AT END SET FS-TXN-EOF TO TRUE.
058500     PERFORM 4050-PROCESS-ONE-TXN THRU 4050-EXIT
058600         UNTIL FS-TXN-EOF.
058700 4000-EXIT.
058800     EXIT.
058900 
059000 4050-PROCESS-ONE-TXN.
059100     ADD 1 TO WS-TXN-READ-CT.
059200     MOVE SPACES TO WS-ERROR-MESSAGE.
059300     MOVE 'N' TO WS-EXPENSE-FOUND-CDE.
059400     PERFORM 4100-FIND-EXPENSE THRU 4100-EXIT.
059500     IF NOT WS-EXPENSE-FOUND
059600         MOVE 'EXPENSE NOT FOUND' TO WS-ERROR-MESSAGE
059700         PERFORM 4900-WRITE-ERROR-LINE THRU 4900-EXIT
059800     ELSE
059900         IF TXN-TYPE-SUBMISSION
060000             PERFORM 4200-PROCESS-SUBMISSION THRU 4200-EXIT
060100         ELSE
060200             PERFORM 4300-PROCESS-APPROVER-ACTION
060300                 THRU 4300-EXIT
060400         END-IF
060500     END-IF.
060600     READ TXN-FILE
060700         AT END SET FS-TXN-EOF TO TRUE.
060800 4050-EXIT.
060900     EXIT.
061000 
061100 4100-FIND-EXPENSE.
061200     SET WS-E-IDX TO 1.
061300     SET WS-EXPENSE-FOUND-CDE TO 'N'.
061400     SEARCH WS-EXP-ENTRY VARYING WS-E-IDX
061500         AT END CONTINUE
061600         WHEN WS-E-EXPENSE-ID (WS-E-IDX) = TXN-EXPENSE-ID
061700             MOVE 'Y' TO WS-EXPENSE-FOUND-CDE
061800     END-SEARCH.
061900 4100-EXIT.
062000     EXIT.
062100 
062200 4200-PROCESS-SUBMISSION.
062300     MOVE 'SUBMITTED' TO WS-E-STATUS-CDE (WS-E-IDX).
062400*  CR4955 - KEEP WS-E-RECORD'S EMBEDDED STATUS BYTES IN STEP
062500*  WITH WS-E-STATUS-CDE SO 6010-REWRITE-ONE-EXPENSE WRITES THE
062600*  CURRENT STATUS, NOT THE ONE READ AT LOAD TIME.
062700     MOVE WS-E-STATUS-CDE (WS-E-IDX)
062800         TO WS-E-STATUS-CHECK (WS-E-IDX).
062900     PERFORM 4400-SELECT-POLICY THRU 4400-EXIT.
063000     PERFORM 4500-FIND-OPEN-STEP THRU 4500-EXIT.
063100     IF WS-NO-OPEN-STEP
063200         MOVE ZERO TO WS-NEXT-APPR-CT
063300     ELSE
063400         PERFORM 4600-COMPUTE-NEXT-APPROVERS THRU 4600-EXIT
063500     END-IF.
063600     MOVE SPACES TO RPT-DETAIL-AREA.
063700     MOVE 'D' TO RPT-RECORD-TYPE-CD.
063800     MOVE TXN-EXPENSE-ID TO RPT-DTL-EXPENSE-ID.
063900     MOVE ZERO TO RPT-DTL-APPROVER-ID.
064000     MOVE 'SUBMITTED' TO RPT-DTL-ACTION-CDE.
064100     MOVE WS-E-STATUS-CDE (WS-E-IDX) TO RPT-DTL-STATUS-CDE.
064200     MOVE WS-NEXT-APPR-CT TO RPT-DTL-NEXT-APPR-CT.
064300     WRITE RPT-APV-LINE.
064400 4200-EXIT.
064500     EXIT.
064600 
064700 4300-PROCESS-APPROVER-ACTION.
064800     PERFORM 4400-SELECT-POLICY THRU 4400-EXIT.
064900     PERFORM 4500-FIND-OPEN-STEP THRU 4500-EXIT.
065000     IF WS-NO-OPEN-STEP
065100         MOVE 'NO PENDING APPROVAL STEP' TO WS-ERROR-MESSAGE
065200         PERFORM 4900-WRITE-ERROR-LINE THRU 4900-EXIT
065300     ELSE
065400         PERFORM 4600-COMPUTE-NEXT-APPROVERS THRU 4600-EXIT
065500         PERFORM 4700-CHECK-AUTHORIZATION THRU 4700-EXIT
065600         IF NOT WS-IS-AUTHORIZED
065700             MOVE 'NOT AUTHORIZED FOR CURRENT STEP'
065800                                       TO WS-ERROR-MESSAGE
065900             PERFORM 4900-WRITE-ERROR-LINE THRU 4900-EXIT
066000         ELSE
066100             PERFORM 4800-RECORD-ACTION THRU 4800-EXIT
066200         END-IF
066300     END-IF.
066400 4300-EXIT.
066500     EXIT.
066600 
066700*  POLICY SELECTION - AMOUNT BANDING.  MOST SPECIFIC POLICY
066800*  WINS: HIGHEST MIN-AMOUNT FIRST (ABSENT MIN RANKS LOWEST),
066900*  THEN LOWEST MAX-AMOUNT AS TIEBREAKER (ABSENT MAX RANKS
067000*  HIGHEST).
067100 4400-SELECT-POLICY.
067200     PERFORM 4390-FIND-EMPLOYEE-COMPANY THRU 4390-EXIT.
067300     MOVE ZERO TO WS-BEST-POLICY-SUB.
067400     PERFORM 4405-SCAN-ONE-POLICY THRU 4405-EXIT
067500         VARYING WS-P-SUB FROM 1 BY 1
067600             UNTIL WS-P-SUB > WS-POLICY-CT.
067700 4400-EXIT.
067800     EXIT.
067900 
068000*  EMPLOYEE'S COMPANY, LOOKED UP FROM THE IN-MEMORY USER TABLE -
068100*  A POLICY BELONGS TO A COMPANY, NOT TO AN EMPLOYEE.
068200 4390-FIND-EMPLOYEE-COMPANY.
068300     MOVE ZERO TO WS-EMPLOYEE-COMPANY-ID.
068400     SET WS-U-IDX TO 1.
068500     SEARCH WS-USER-ENTRY VARYING WS-U-IDX
068600         AT END CONTINUE
068700         WHEN WS-U-USER-ID (WS-U-IDX) =
068800                 WS-E-EMPLOYEE-ID (WS-E-IDX)
068900             MOVE WS-U-COMPANY-ID (WS-U-IDX)
069000                 TO WS-EMPLOYEE-COMPANY-ID
069100     END-SEARCH.
069200 4390-EXIT.
069300     EXIT.
069400 
069500 4405-SCAN-ONE-POLICY.
069600     IF WS-P-COMPANY-ID (WS-P-SUB) = WS-EMPLOYEE-COMPANY-ID
069700         IF (WS-P-MIN-PRESENT-CDE (WS-P-SUB) NOT = 'Y')
069800            OR (WS-E-AMOUNT-CO-CCY-AT (WS-E-IDX) >=
069900                WS-P-MIN-AMOUNT-AT (WS-P-SUB))
070000             IF (WS-P-MAX-PRESENT-CDE (WS-P-SUB) NOT = 'Y')
070100                OR (WS-E-AMOUNT-CO-CCY-AT (WS-E-IDX) <=
070200                    WS-P-MAX-AMOUNT-AT (WS-P-SUB))
070300                 IF WS-BEST-POLICY-SUB = ZERO
070400                     MOVE WS-P-SUB TO WS-BEST-POLICY-SUB
070500                 ELSE
070600                     PERFORM 4410-COMPARE-SPECIFICITY
070700                         THRU 4410-EXIT
070800                 END-IF
070900             END-IF
071000         END-IF
071100     END-IF.
071200 4405-EXIT.
071300     EXIT.
071400 
071500 4410-COMPARE-SPECIFICITY.
071600     IF WS-P-MIN-AMOUNT-AT (WS-P-SUB) >
071700        WS-P-MIN-AMOUNT-AT (WS-BEST-POLICY-SUB)
071800         MOVE WS-P-SUB TO WS-BEST-POLICY-SUB
071900     ELSE
072000         IF WS-P-MIN-AMOUNT-AT (WS-P-SUB) =
072100            WS-P-MIN-AMOUNT-AT (WS-BEST-POLICY-SUB)
072200             IF WS-P-MAX-AMOUNT-AT (WS-P-SUB) <
072300                WS-P-MAX-AMOUNT-AT (WS-BEST-POLICY-SUB)
072400                 MOVE WS-P-SUB TO WS-BEST-POLICY-SUB
072500             END-IF
072600         END-IF
072700     END-IF.
072800 4410-EXIT.
072900     EXIT.
073000 
073100*  FIRST STEP OF THE SELECTED POLICY, IN ASCENDING SEQUENCE,
073200*  THAT IS NOT YET COMPLETE.
073300 4500-FIND-OPEN-STEP.
073400     MOVE ZERO TO WS-OPEN-STEP-SUB.
073500     IF WS-BEST-POLICY-SUB = ZERO
073600         GO TO 4500-EXIT
073700     END-IF.
073800     PERFORM 4505-SCAN-ONE-STEP THRU 4505-EXIT
073900         VARYING WS-S-SUB FROM 1 BY 1
074000             UNTIL WS-S-SUB > WS-STEP-CT.
074100 4500-EXIT.
074200     EXIT.
074300 
074400 4505-SCAN-ONE-STEP.
074500     IF WS-S-POLICY-ID (WS-S-SUB) =
074600             WS-P-POLICY-ID (WS-BEST-POLICY-SUB)
074700         IF WS-OPEN-STEP-SUB = ZERO
074800             MOVE WS-S-SUB TO WS-EVAL-STEP-SUB
074900             PERFORM 4510-STEP-COMPLETION THRU 4510-EXIT
075000             IF NOT WS-OPEN-STEP-COMPLETE
075100                 MOVE WS-S-SUB TO WS-OPEN-STEP-SUB
075200             END-IF
075300         END-IF
075400     END-IF.
075500 4505-EXIT.
075600     EXIT.
075700 
075800*  STEP COMPLETION - FOUR RULE TYPES.  COUNTS ACTIONS ALREADY
075900*  RECORDED FOR (EXPENSE, STEP) BY SCANNING THE ACTION HISTORY
076000*  FILE READ AT 1000-INITIALIZE (SEQUENTIAL, SMALL VOLUME).
076100*  OPERATES ON THE STEP AT WS-EVAL-STEP-SUB, SET BY THE CALLER.
076200 4510-STEP-COMPLETION.
076300     MOVE 'N' TO WS-OPEN-STEP-COMPLETE-CDE.
076400     MOVE 'N' TO WS-OPEN-STEP-REJECT-CDE.
076500     MOVE ZERO TO WS-APPROVED-STEP-CT WS-ACTED-STEP-CT.
076600     PERFORM 4520-COUNT-STEP-ACTIONS THRU 4520-EXIT.
076700     IF WS-OPEN-STEP-REJECTED
076800         MOVE 'Y' TO WS-OPEN-STEP-COMPLETE-CDE
076900         GO TO 4510-EXIT
077000     END-IF.
077100     IF WS-S-RULE-TYPE-CDE (WS-EVAL-STEP-SUB) = 'SPECIFICAPPROVER'
077200        OR WS-S-MGR-STEP-CDE (WS-EVAL-STEP-SUB) = 'Y'
077300         IF WS-APPROVED-STEP-CT NOT = ZERO
077400             MOVE 'Y' TO WS-OPEN-STEP-COMPLETE-CDE
077500         END-IF
077600         GO TO 4510-EXIT
077700     END-IF.
077800     IF WS-S-RULE-TYPE-CDE (WS-EVAL-STEP-SUB) = 'PERCENTAGE'
077900         PERFORM 4530-PERCENTAGE-COMPLETION THRU 4530-EXIT
078000         GO TO 4510-EXIT
078100     END-IF.
078200     IF WS-S-RULE-TYPE-CDE (WS-EVAL-STEP-SUB) = 'DIRECT'
078300         PERFORM 4540-DIRECT-COMPLETION THRU 4540-EXIT
078400     END-IF.
078500 4510-EXIT.
078600     EXIT.
078700 
078800 4520-COUNT-STEP-ACTIONS.
078900     MOVE LOW-VALUES TO ACT-APPROVAL-ACTION-REC.
079000*    ACTION HISTORY IS SMALL - RE-READ FROM THE TOP EACH CALL.
079100     CLOSE ACTION-FILE.
079200     OPEN INPUT ACTION-FILE.
079300     READ ACTION-FILE
079400         AT END SET FS-ACTION-EOF TO TRUE.
079500     PERFORM 4525-CHECK-ONE-ACTION THRU 4525-EXIT
079600         UNTIL FS-ACTION-EOF.
079700 4520-EXIT.
079800     EXIT.
079900 
080000 4525-CHECK-ONE-ACTION.
080100     IF ACT-EXPENSE-ID = WS-E-EXPENSE-ID (WS-E-IDX)
080200        AND ACT-STEP-ID = WS-S-STEP-ID (WS-EVAL-STEP-SUB)
080300         ADD 1 TO WS-ACTED-STEP-CT
080400         IF ACT-ACTION-REJECTED
080500             MOVE 'Y' TO WS-OPEN-STEP-REJECT-CDE
080600         ELSE
080700             ADD 1 TO WS-APPROVED-STEP-CT
080800         END-IF
080900     END-IF.
081000     READ ACTION-FILE
081100         AT END SET FS-ACTION-EOF TO TRUE.
081200 4525-EXIT.
081300     EXIT.
081400 
081500*  TRUNCATED, NOT ROUNDED - CR4102.
081600 4530-PERCENTAGE-COMPLETION.
081700     MOVE ZERO TO WS-N-SUB.
081800     PERFORM 4531-COUNT-ONE-SAP THRU 4531-EXIT
081900         VARYING WS-A-SUB FROM 1 BY 1
082000             UNTIL WS-A-SUB > WS-SAP-CT.
082100     IF WS-N-SUB = ZERO
082200         MOVE 1 TO WS-N-SUB
082300     END-IF.
082400     COMPUTE WS-PCT-WORK =
082500         (WS-APPROVED-STEP-CT / WS-N-SUB) * 100.
082600     IF WS-PCT-INT-PART >= WS-S-PCT-REQUIRED-CT (WS-EVAL-STEP-SUB)
082700         MOVE 'Y' TO WS-OPEN-STEP-COMPLETE-CDE
082800     ELSE
082900         IF WS-ACTED-STEP-CT = WS-N-SUB
083000             MOVE 'Y' TO WS-OPEN-STEP-COMPLETE-CDE
083100             MOVE 'Y' TO WS-OPEN-STEP-REJECT-CDE
083200         END-IF
083300     END-IF.
083400 4530-EXIT.
083500     EXIT.
083600 
083700 4531-COUNT-ONE-SAP.
083800     IF WS-A-STEP-ID (WS-A-SUB) = WS-S-STEP-ID (WS-EVAL-STEP-SUB)
083900         ADD 1 TO WS-N-SUB
084000     END-IF.
084100 4531-EXIT.
084200     EXIT.
084300 
084400 4540-DIRECT-COMPLETION.
084500     MOVE ZERO TO WS-N-SUB.
084600     PERFORM 4542-COUNT-ONE-REQUIRED THRU 4542-EXIT
084700         VARYING WS-A-SUB FROM 1 BY 1
084800             UNTIL WS-A-SUB > WS-SAP-CT.
084900     IF WS-S-SEQL-CDE (WS-EVAL-STEP-SUB) = 'Y'
085000         IF WS-N-SUB = ZERO
085100             PERFORM 4541-COUNT-STEP-APPROVERS THRU 4541-EXIT
085200         END-IF
085300         IF WS-APPROVED-STEP-CT >= WS-N-SUB
085400             MOVE 'Y' TO WS-OPEN-STEP-COMPLETE-CDE
085500         END-IF
085600     ELSE
085700         IF WS-N-SUB > ZERO
085800             IF WS-APPROVED-STEP-CT >= WS-N-SUB
085900                 MOVE 'Y' TO WS-OPEN-STEP-COMPLETE-CDE
086000             END-IF
086100         ELSE
086200             IF WS-APPROVED-STEP-CT >= 1
086300                 MOVE 'Y' TO WS-OPEN-STEP-COMPLETE-CDE
086400             END-IF
086500         END-IF
086600     END-IF.
086700 4540-EXIT.
086800     EXIT.
086900 
087000 4542-COUNT-ONE-REQUIRED.
087100     IF WS-A-STEP-ID (WS-A-SUB) = WS-S-STEP-ID (WS-EVAL-STEP-SUB)
087200        AND WS-A-REQUIRED-CDE (WS-A-SUB) = 'Y'
087300         ADD 1 TO WS-N-SUB
087400     END-IF.
087500 4542-EXIT.
087600     EXIT.
087700 
087800 4541-COUNT-STEP-APPROVERS.
087900     MOVE ZERO TO WS-N-SUB.
088000     PERFORM 4543-COUNT-ONE-APPROVER THRU 4543-EXIT
088100         VARYING WS-A-SUB FROM 1 BY 1
088200             UNTIL WS-A-SUB > WS-SAP-CT.
088300 4541-EXIT.
088400     EXIT.
088500 
088600 4543-COUNT-ONE-APPROVER.
088700     IF WS-A-STEP-ID (WS-A-SUB) = WS-S-STEP-ID (WS-EVAL-STEP-SUB)
088800         ADD 1 TO WS-N-SUB
088900     END-IF.
089000 4543-EXIT.
089100     EXIT.
089200 
089300*  NEXT-APPROVER LIST FOR THE OPEN STEP.
089400 4600-COMPUTE-NEXT-APPROVERS.
089500     MOVE ZERO TO WS-NEXT-APPR-CT.
089600     IF WS-S-MGR-STEP-CDE (WS-OPEN-STEP-SUB) = 'Y'
089700         PERFORM 4610-MANAGER-NEXT-APPROVER THRU 4610-EXIT
089800     ELSE
089900         IF WS-S-RULE-TYPE-CDE (WS-OPEN-STEP-SUB) =
090000                 'SPECIFICAPPROVER'
090100            AND WS-S-SPECIFIC-APPR-ID (WS-OPEN-STEP-SUB)
090200                    NOT = ZERO
090300             ADD 1 TO WS-NEXT-APPR-CT
090400             MOVE WS-S-SPECIFIC-APPR-ID (WS-OPEN-STEP-SUB)
090500                 TO WS-NEXT-APPR-ID (WS-NEXT-APPR-CT)
090600         ELSE
090700             PERFORM 4620-ORDERED-NEXT-APPROVERS
090800                 THRU 4620-EXIT
090900         END-IF
091000     END-IF.
091100 4600-EXIT.
091200     EXIT.
091300 
091400 4610-MANAGER-NEXT-APPROVER.
091500     SET WS-U-IDX TO 1.
091600     SEARCH WS-USER-ENTRY VARYING WS-U-IDX
091700         AT END CONTINUE
091800         WHEN WS-U-USER-ID (WS-U-IDX) =
091900                 WS-E-EMPLOYEE-ID (WS-E-IDX)
092000             IF WS-U-MANAGER-ID (WS-U-IDX) NOT = ZERO
092100                 ADD 1 TO WS-NEXT-APPR-CT
092200                 MOVE WS-U-MANAGER-ID (WS-U-IDX)
092300                     TO WS-NEXT-APPR-ID (WS-NEXT-APPR-CT)
092400             END-IF
092500     END-SEARCH.
092600 4610-EXIT.
092700     EXIT.
092800 
092900 4620-ORDERED-NEXT-APPROVERS.
093000     PERFORM 4625-CHECK-ONE-APPROVER THRU 4625-EXIT
093100         VARYING WS-A-SUB FROM 1 BY 1
093200             UNTIL WS-A-SUB > WS-SAP-CT.
093300 4620-EXIT.
093400     EXIT.
093500 
093600 4625-CHECK-ONE-APPROVER.
093700     IF WS-A-STEP-ID (WS-A-SUB) =
093800             WS-S-STEP-ID (WS-OPEN-STEP-SUB)
093900        AND NOT WS-A-HAS-ACTED (WS-A-SUB)
094000         IF WS-S-SEQL-CDE (WS-OPEN-STEP-SUB) = 'Y'
094100             IF WS-NEXT-APPR-CT = ZERO
094200                 ADD 1 TO WS-NEXT-APPR-CT
094300                 MOVE WS-A-APPROVER-ID (WS-A-SUB)
094400                     TO WS-NEXT-APPR-ID (WS-NEXT-APPR-CT)
094500             END-IF
094600         ELSE
094700             ADD 1 TO WS-NEXT-APPR-CT
094800             MOVE WS-A-APPROVER-ID (WS-A-SUB)
094900                 TO WS-NEXT-APPR-ID (WS-NEXT-APPR-CT)
095000         END-IF
095100     END-IF.
095200 4625-EXIT.
095300     EXIT.
095400 
095500 4700-CHECK-AUTHORIZATION.
095600     MOVE 'N' TO WS-AUTHORIZED-CDE.
095700     PERFORM 4705-CHECK-ONE-NEXT-APPR THRU 4705-EXIT
095800         VARYING WS-N-SUB FROM 1 BY 1
095900             UNTIL WS-N-SUB > WS-NEXT-APPR-CT.
096000 4700-EXIT.
096100     EXIT.
096200 
096300 4705-CHECK-ONE-NEXT-APPR.
096400     IF WS-NEXT-APPR-ID (WS-N-SUB) = TXN-ACT-APPROVER-ID
096500         MOVE 'Y' TO WS-AUTHORIZED-CDE
096600     END-IF.
096700 4705-EXIT.
096800     EXIT.
096900 
097000*  ACTION NORMALIZATION - ANYTHING OTHER THAN 'APPROVED' IS
097100*  RECORDED AS 'REJECTED'.
097200 4800-RECORD-ACTION.
097300     IF TXN-ACT-APPROVED
097400         MOVE 'APPROVED' TO WS-NORMALIZED-ACTION-CDE
097500         ADD 1 TO WS-APPROVED-CT
097600     ELSE
097700         MOVE 'REJECTED' TO WS-NORMALIZED-ACTION-CDE
097800         ADD 1 TO WS-REJECTED-CT
097900     END-IF.
098000     MOVE TXN-EXPENSE-ID TO ACT-EXPENSE-ID.
098100     MOVE WS-S-STEP-ID (WS-OPEN-STEP-SUB) TO ACT-STEP-ID.
098200     MOVE TXN-ACT-APPROVER-ID TO ACT-APPROVER-ID.
098300     MOVE WS-NORMALIZED-ACTION-CDE TO ACT-ACTION-CDE.
098400     MOVE TXN-ACT-COMMENTS-TXT TO ACT-COMMENTS-TXT.
098500     MOVE WS-RUN-ACTION-TS TO ACT-ACTION-TS.
098600     WRITE NEW-ACTION-REC FROM ACT-APPROVAL-ACTION-REC.
098700     ADD 1 TO WS-ACTION-CT.
098750     PERFORM 4805-MARK-APPROVER-ACTED THRU 4805-EXIT
098760         VARYING WS-A-SUB FROM 1 BY 1
098770             UNTIL WS-A-SUB > WS-SAP-CT.
098800     MOVE WS-OPEN-STEP-SUB TO WS-EVAL-STEP-SUB.
098900     PERFORM 4510-STEP-COMPLETION THRU 4510-EXIT.
099000     IF WS-OPEN-STEP-COMPLETE
099100         IF WS-OPEN-STEP-REJECTED
099200             MOVE 'REJECTED' TO WS-E-STATUS-CDE (WS-E-IDX)
099300             MOVE WS-E-STATUS-CDE (WS-E-IDX)
099400                 TO WS-E-STATUS-CHECK (WS-E-IDX)
099500             ADD 1 TO WS-FINAL-REJCT-CT
099600             MOVE ZERO TO WS-NEXT-APPR-CT
099700         ELSE
099800             PERFORM 4500-FIND-OPEN-STEP THRU 4500-EXIT
099900             IF WS-NO-OPEN-STEP
100000                 MOVE 'APPROVED' TO WS-E-STATUS-CDE (WS-E-IDX)
100100                 MOVE WS-E-STATUS-CDE (WS-E-IDX)
100200                     TO WS-E-STATUS-CHECK (WS-E-IDX)
100300                 ADD 1 TO WS-FINAL-APPRV-CT
100400                 MOVE ZERO TO WS-NEXT-APPR-CT
100500             ELSE
100600                 PERFORM 4600-COMPUTE-NEXT-APPROVERS
100700                     THRU 4600-EXIT
100800             END-IF
100900         END-IF
101000     END-IF.
101100     MOVE SPACES TO RPT-DETAIL-AREA.
101200     MOVE 'D' TO RPT-RECORD-TYPE-CD.
101300     MOVE TXN-EXPENSE-ID TO RPT-DTL-EXPENSE-ID.
101400     MOVE TXN-ACT-APPROVER-ID TO RPT-DTL-APPROVER-ID.
101500     MOVE WS-NORMALIZED-ACTION-CDE TO RPT-DTL-ACTION-CDE.
101600     MOVE WS-E-STATUS-CDE (WS-E-IDX) TO RPT-DTL-STATUS-CDE.
101700     MOVE WS-NEXT-APPR-CT TO RPT-DTL-NEXT-APPR-CT.
101800     WRITE RPT-APV-LINE.
101900 4800-EXIT.
102000     EXIT.
102050
102060*  CR5060 - 4625-CHECK-ONE-APPROVER EXCLUDES ANY WS-SAP-ENTRY
102070*  ALREADY MARKED WS-A-HAS-ACTED, BUT NOTHING EVER SET THE FLAG -
102080*  A SEQUENTIAL DIRECT STEP WITH 2+ REQUIRED APPROVERS WAS STUCK
102090*  FOREVER AFTER THE FIRST ONE ACTED, SINCE 4620-ORDERED-NEXT-
102091*  APPROVERS KEPT HANDING BACK THE SAME NAME.  MARK THE TABLE HERE.
102092 4805-MARK-APPROVER-ACTED.
102093     IF WS-A-STEP-ID (WS-A-SUB) = WS-S-STEP-ID (WS-OPEN-STEP-SUB)
102094        AND WS-A-APPROVER-ID (WS-A-SUB) = TXN-ACT-APPROVER-ID
102095         MOVE 'Y' TO WS-A-ACTED-CDE (WS-A-SUB)
102096     END-IF.
102097 4805-EXIT.
102098     EXIT.
102100
102200 4900-WRITE-ERROR-LINE.
102300     ADD 1 TO WS-ERROR-CT.
102400     MOVE SPACES TO RPT-DETAIL-AREA.
102500     MOVE 'D' TO RPT-RECORD-TYPE-CD.
102600     MOVE TXN-EXPENSE-ID TO RPT-DTL-EXPENSE-ID.
102700     MOVE ZERO TO RPT-DTL-APPROVER-ID.
102800     MOVE ZERO TO RPT-DTL-NEXT-APPR-CT.
102900     MOVE WS-ERROR-MESSAGE TO RPT-DTL-ERROR-TXT.
103000     WRITE RPT-APV-LINE.
103100 4900-EXIT.
103200     EXIT.
103300 
103400*  ONE ROW PER (APPROVER, EXPENSE) STILL AWAITING ACTION -
103500*  ADDED PER CR3902 SO APPROVERS COULD GET A WORKLIST.
103600 5000-PENDING-APPROVER-PASS.
103700     PERFORM 5010-PENDING-ONE-EXPENSE THRU 5010-EXIT
103800         VARYING WS-E-IDX FROM 1 BY 1
103900             UNTIL WS-E-IDX > WS-EXPENSE-CT.
104000 5000-EXIT.
104100     EXIT.
104200 
104300 5010-PENDING-ONE-EXPENSE.
104400     IF WS-E-STATUS-CDE (WS-E-IDX) = 'SUBMITTED'
104500         PERFORM 4400-SELECT-POLICY THRU 4400-EXIT
104600         PERFORM 4500-FIND-OPEN-STEP THRU 4500-EXIT
104700         IF NOT WS-NO-OPEN-STEP
104800             PERFORM 4600-COMPUTE-NEXT-APPROVERS
104900                 THRU 4600-EXIT
105000             PERFORM 5100-WRITE-PENDING-LINES
105100                 THRU 5100-EXIT
105200         END-IF
105300     END-IF.
105400 5010-EXIT.
105500     EXIT.
105600 
105700 5100-WRITE-PENDING-LINES.
105800     PERFORM 5110-WRITE-ONE-PENDING-LINE THRU 5110-EXIT
105900         VARYING WS-N-SUB FROM 1 BY 1
106000             UNTIL WS-N-SUB > WS-NEXT-APPR-CT.
106100 5100-EXIT.
106200     EXIT.
106300 
106400 5110-WRITE-ONE-PENDING-LINE.
106500     MOVE SPACES TO RPT-DETAIL-AREA.
106600     MOVE 'D' TO RPT-RECORD-TYPE-CD.
106700     MOVE WS-E-EXPENSE-ID (WS-E-IDX) TO RPT-DTL-EXPENSE-ID.
106800     MOVE WS-NEXT-APPR-ID (WS-N-SUB) TO RPT-DTL-APPROVER-ID.
106900     MOVE 'PENDING ' TO RPT-DTL-ACTION-CDE.
107000     MOVE 'SUBMITTED' TO RPT-DTL-STATUS-CDE.
107100     MOVE WS-NEXT-APPR-CT TO RPT-DTL-NEXT-APPR-CT.
107200*  CR4955 - REST OF THE WORKLIST LINE PER SPEC: EMPLOYEE,
107300*  CATEGORY, DESCRIPTION, AMOUNT, CURRENCY, COMPANY-CCY AMOUNT,
107400*  DATE - PULLED FROM THE READ-ONLY WS-E-DETAIL-AREA VIEW.
107500     MOVE WS-E-EMPLOYEE-ID (WS-E-IDX)   TO RPT-DTL-EMPLOYEE-ID.
107600     MOVE WS-E-DTL-CATEGORY-CDE (WS-E-IDX)
107700         TO RPT-DTL-CATEGORY-CDE.
107800     MOVE WS-E-DTL-DESCRIPTION-TXT (WS-E-IDX)
107900         TO RPT-DTL-DESCRIPTION-TXT.
108000     MOVE WS-E-DTL-AMOUNT-AT (WS-E-IDX)  TO RPT-DTL-AMOUNT-AT.
108100     MOVE WS-E-DTL-CURRENCY-CDE (WS-E-IDX)
108200         TO RPT-DTL-CURRENCY-CDE.
108300     MOVE WS-E-AMOUNT-CO-CCY-AT (WS-E-IDX)
108400         TO RPT-DTL-AMOUNT-CO-CCY-AT.
108500     MOVE WS-E-DTL-EXPENSE-DTE (WS-E-IDX)
108600         TO RPT-DTL-EXPENSE-DTE.
108700     WRITE RPT-APV-LINE.
108800 5110-EXIT.
108900     EXIT.
109000 
109100 6000-REWRITE-EXPENSE-MASTER.
109200     PERFORM 6010-REWRITE-ONE-EXPENSE THRU 6010-EXIT
109300         VARYING WS-E-IDX FROM 1 BY 1
109400             UNTIL WS-E-IDX > WS-EXPENSE-CT.
109500 6000-EXIT.
109600     EXIT.
109700 
109800 6010-REWRITE-ONE-EXPENSE.
109900*  CR4955 - THE STATUS-CHECK PATCH FORMERLY DONE HERE NEVER LINED
110000*  UP WITH WS-E-RECORD'S REAL STATUS SLOT AND IS NOW DONE AT THE
110100*  POINT THE STATUS ITSELF CHANGES (4200/4800) - SEE CHANGE LOG.
110200     WRITE NEW-EXPENSE-MASTER FROM WS-E-RECORD (WS-E-IDX).
110300 6010-EXIT.
110400     EXIT.
110500 
110600 7000-WRITE-REPORT-TRAILER.
110700     MOVE 'T' TO RPT-RECORD-TYPE-CD.
110800     MOVE WS-TXN-READ-CT   TO RPT-TLR-TXN-READ-CT.
110900     MOVE WS-APPROVED-CT   TO RPT-TLR-APPROVED-CT.
111000     MOVE WS-REJECTED-CT   TO RPT-TLR-REJECTED-CT.
111100     MOVE WS-FINAL-APPRV-CT TO RPT-TLR-FINAL-APPRV-CT.
111200     MOVE WS-FINAL-REJCT-CT TO RPT-TLR-FINAL-REJCT-CT.
111300     MOVE WS-ERROR-CT      TO RPT-TLR-ERROR-CT.
111400     WRITE RPT-APV-LINE.
111500 7000-EXIT.
111600     EXIT.
111700 
111800 9000-TERMINATE.
111900     CLOSE USER-FILE
112000           POLICY-FILE
112100           STEP-FILE
112200           STEP-APPROVER-FILE
112300           EXPENSE-FILE
112400           NEW-EXPENSE-FILE
112500           ACTION-FILE
112600           NEW-ACTION-FILE
112700           TXN-FILE
112800           REPORT-FILE.
112900 9000-EXIT.
113000     EXIT.
