000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        REG-REGISTRATION-VALIDATOR.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  ADMIN-SIGNUP / CREATE-USER VALIDATION RUN.
001000*  READS REG-FILE (SEE REG.TIP09) AND, FOR EACH TRANSACTION,
001100*  APPLIES THE BUSINESS RULES BELOW BEFORE FILING A NEW COMPANY
001200*  AND/OR USER ROW.  COMPANY-FILE AND USER-FILE ARE BOTH SMALL
001300*  ENOUGH TO HOLD ENTIRELY IN WORKING STORAGE FOR THE LIFE OF
001400*  THE RUN - SEE W02-COMPANY-TABLE-AREA AND W02-USER-TABLE-AREA
001500*  BELOW.  NEWLY ACCEPTED ROWS ARE APPENDED TO NEW-COMPANY-FILE
001600*  AND NEW-USER-FILE - THE SAME SPILL-FILE CONVENTION USED BY
001700*  EXP.PGM02 FOR NEW DRAFT EXPENSES - AND ARE NOT VISIBLE TO
001800*  DUPLICATE CHECKS UNTIL OPS PROMOTES THEM FOR THE NEXT RUN.
001900*    'S' ADMIN-SIGNUP  - COMPANY NAME MUST BE UNIQUE, EMAIL MUST
002000*                         BE UNIQUE, COUNTRY MUST EXIST AND BE
002100*                         ACTIVE; COMPANY IS CREATED WITH THE
002200*                         COUNTRY'S CURRENCY, THEN AN ADMIN USER
002300*                         IS CREATED AGAINST IT.
002400*    'U' CREATE-USER   - ROLE MUST BE ADMIN/MANAGER/EMPLOYEE,
002500*                         EMAIL MUST BE UNIQUE, A COMPANY-ID IS
002600*                         REQUIRED UNLESS THE ROLE IS ADMIN, ANY
002700*                         COMPANY-ID GIVEN MUST EXIST, AND ANY
002800*                         MANAGER-ID GIVEN MUST BE AN EXISTING
002900*                         USER.
003000* ---------------------------------------------------------
003100*  CHANGE LOG
003200*  DATE       INIT  TICKET  DESCRIPTION
003300*  ---------  ----  ------  -----------------------------
003400*  07/01/2009 REB   INIT01  ORIGINAL SIGNUP AND CREATE-USER
003500*  07/01/2009 REB   INIT01    VALIDATION LOGIC.
003600*  09/09/1999 JMH   YR2K09  Y2K REVIEW - RUN CARRIES NO DATE
003700*  09/09/1999 JMH   YR2K09    FIELDS OF ITS OWN, CERTIFIED OK.
003800*  03/02/2004 PTW   CR3120  HONOUR CCY-ACTIVE-CDE ON THE COUNTRY
003900*  03/02/2004 PTW   CR3120    LOOKUP - RETIRED COUNTRIES NO
004000*  03/02/2004 PTW   CR3120    LONGER ACCEPTED ON A NEW SIGNUP.
004100*  04/18/2013 DLK   CR4210  ADDED CREATE-USER MODE (WAS SIGNUP-
004200*  04/18/2013 DLK   CR4210    ONLY) SO EXISTING COMPANIES COULD
004300*  04/18/2013 DLK   CR4210    ONBOARD MANAGERS AND EMPLOYEES.
004400*  06/09/2016 DLK   CR4560  CREATE-USER NOW REQUIRES A COMPANY-ID
004500*  06/09/2016 DLK   CR4560    UNLESS ROLE IS ADMIN - A MANAGER
004600*  06/09/2016 DLK   CR4560    WAS FILED WITH NO EMPLOYER BY ERROR.
004700* ---------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS W02-NUMERIC-CLASS IS "0123456789"
005300     UPSI-0 ON STATUS IS RUN-SIGNUP-ONLY-SW.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT COMPANY-FILE ASSIGN TO "CMPMSTR"
005700         FILE STATUS IS W02-CMP-FILE-STATUS.
005800     SELECT USER-FILE ASSIGN TO "USRMSTR"
005900         FILE STATUS IS W02-USR-FILE-STATUS.
006000     SELECT COUNTRY-FILE ASSIGN TO "CCYMSTR"
006100         FILE STATUS IS W02-CCY-FILE-STATUS.
006200     SELECT REG-FILE ASSIGN TO "REGIN01"
006300         FILE STATUS IS W02-REG-FILE-STATUS.
006400     SELECT NEW-COMPANY-FILE ASSIGN TO "CMPMSTN"
006500         FILE STATUS IS W02-NCM-FILE-STATUS.
006600     SELECT NEW-USER-FILE ASSIGN TO "USRMSTN"
006700         FILE STATUS IS W02-NUS-FILE-STATUS.
006800     SELECT REPORT-FILE ASSIGN TO "REGRPT01"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS W02-RPT-FILE-STATUS.
007100 DATA DIVISION.
007200 FILE SECTION.
007300*  COMPANY MASTER - LOADED ENTIRE INTO W02-COMPANY-TABLE-AREA.
007400 FD  COMPANY-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 45 CHARACTERS.
007700 01  CMP-COMPANY-REC.
007800     05  CMP-COMPANY-ID            PIC 9(06).
007900     05  CMP-COMPANY-NME           PIC X(30).
008000     05  CMP-COUNTRY-ID            PIC 9(04).
008100     05  CMP-CURRENCY-CDE          PIC X(03).
008200     05  FILLER                    PIC X(02).
008300*  USER MASTER - LOADED ENTIRE INTO W02-USER-TABLE-AREA.
008400 FD  USER-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 96 CHARACTERS.
008700 01  USR-USER-REC.
008800     05  USR-USER-ID               PIC 9(06).
008900     05  USR-COMPANY-ID            PIC 9(06).
009000     05  USR-EMAIL-TXT             PIC X(40).
009100     05  USR-FULL-NME              PIC X(30).
009200     05  USR-ROLE-CDE              PIC X(08).
009300         88  USR-ROLE-ADMIN            VALUE 'ADMIN   '.
009400         88  USR-ROLE-MANAGER          VALUE 'MANAGER '.
009500         88  USR-ROLE-EMPLOYEE         VALUE 'EMPLOYEE'.
009600     05  USR-MANAGER-ID            PIC 9(06).
009700         88  USR-NO-MANAGER            VALUE ZERO.
009800     05  USR-AUDIT-AREA REDEFINES USR-MANAGER-ID.
009900         10  USR-MANAGER-PRESENT-CDE PIC X(01).
010000         10  FILLER                PIC X(05).
010200*  COUNTRY MASTER - LOADED ENTIRE INTO W02-COUNTRY-TABLE-AREA.
010300 FD  COUNTRY-FILE
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 108 CHARACTERS.
010600 01  CCY-COUNTRY-REC.
010700     05  CCY-COUNTRY-ID            PIC 9(04).
010800     05  CCY-NAME-COMMON           PIC X(30).
010900     05  CCY-NAME-OFFICIAL         PIC X(40).
011000     05  CCY-CURRENCY-CDE          PIC X(03).
011100     05  CCY-CURRENCY-NME          PIC X(25).
011200     05  CCY-CURRENCY-SYM          PIC X(05).
011300     05  CCY-ACTIVE-CDE            PIC X(01).
011400         88  CCY-ACTIVE-YES            VALUE 'Y'.
011500         88  CCY-ACTIVE-NO             VALUE 'N'.
011700*  INCOMING SIGNUP/CREATE-USER TRANSACTIONS.
011800 FD  REG-FILE
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 130 CHARACTERS.
012100 01  REG-INPUT-REC.
012200     05  REG-RECORD-TYPE-CD             PIC X(01).
012300         88  REG-TYPE-ADMIN-SIGNUP          VALUE 'S'.
012400         88  REG-TYPE-CREATE-USER           VALUE 'U'.
012500     05  REG-SEQUENCE-NUMBER             PIC 9(05).
012600     05  REG-NEW-USER-ID                 PIC 9(06).
012700     05  REG-SIGNUP-AREA.
012800         10  REG-SUP-NEW-COMPANY-ID       PIC 9(06).
012900         10  REG-SUP-FULL-NAME            PIC X(30).
013000         10  REG-SUP-EMAIL                PIC X(40).
013100         10  REG-SUP-COMPANY-NME          PIC X(30).
013200         10  REG-SUP-COUNTRY-ID           PIC 9(04).
013300         10  FILLER                       PIC X(04).
013400     05  REG-CREATE-USER-AREA REDEFINES REG-SIGNUP-AREA.
013500         10  REG-USR-EMAIL                PIC X(40).
013600         10  REG-USR-FULL-NAME            PIC X(30).
013700         10  REG-USR-ROLE-CDE             PIC X(08).
013800             88  REG-USR-ROLE-ADMIN           VALUE 'ADMIN   '.
013900             88  REG-USR-ROLE-MANAGER         VALUE 'MANAGER '.
014000             88  REG-USR-ROLE-EMPLOYEE        VALUE 'EMPLOYEE'.
014100         10  REG-USR-COMPANY-ID           PIC 9(06).
014200             88  REG-USR-COMPANY-NOT-GIVEN       VALUE ZERO.
014300         10  REG-USR-MANAGER-ID           PIC 9(06).
014400             88  REG-USR-MANAGER-NOT-GIVEN       VALUE ZERO.
014500         10  FILLER                       PIC X(24).
014600     05  FILLER                          PIC X(04).
014700*  NEW-COMPANY SPILL FILE - APPENDED-TO AT END OF AN ACCEPTED SIGNUP.
014800 FD  NEW-COMPANY-FILE
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 45 CHARACTERS.
015100 01  NEW-COMPANY-REC                  PIC X(45).
015200*  NEW-USER SPILL FILE - APPENDED-TO AT END OF AN ACCEPTED SIGNUP OR
015300*  CREATE-USER TRANSACTION.
015400 FD  NEW-USER-FILE
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 96 CHARACTERS.
015700 01  NEW-USER-REC                     PIC X(96).
015800*  REGISTRATION RESULT REPORT LINE LAYOUT.
015900 FD  REPORT-FILE
016000     LABEL RECORDS ARE OMITTED
016100     RECORD CONTAINS 100 CHARACTERS.
016200 01  RPT-REG-LINE.
016300     05  RPT-REC-TYPE-CD                PIC X(01).
016400         88  RPT-REC-TYPE-SIGNUP            VALUE 'S'.
016500         88  RPT-REC-TYPE-USER              VALUE 'U'.
016600     05  RPT-SEQUENCE-NUMBER             PIC 9(05).
016700     05  RPT-RESULT-CDE                  PIC X(01).
016800         88  RPT-RESULT-ACCEPTED             VALUE 'A'.
016900         88  RPT-RESULT-REJECTED             VALUE 'R'.
017000     05  RPT-NEW-COMPANY-ID              PIC 9(06).
017100     05  RPT-NEW-USER-ID                 PIC 9(06).
017200     05  RPT-REASON-TXT                  PIC X(40).
017300     05  FILLER                          PIC X(41).
017400 WORKING-STORAGE SECTION.
017500 01  W02-FILE-STATUS-GROUP.
017600     05  W02-CMP-FILE-STATUS       PIC X(02).
017700         88  W02-CMP-OK                VALUE '00'.
017800         88  W02-CMP-EOF               VALUE '10'.
017900     05  W02-USR-FILE-STATUS       PIC X(02).
018000         88  W02-USR-OK                VALUE '00'.
018100         88  W02-USR-EOF               VALUE '10'.
018200     05  W02-CCY-FILE-STATUS       PIC X(02).
018300         88  W02-CCY-OK                VALUE '00'.
018400         88  W02-CCY-EOF               VALUE '10'.
018500     05  W02-REG-FILE-STATUS       PIC X(02).
018600         88  W02-REG-OK                VALUE '00'.
018700         88  W02-REG-EOF               VALUE '10'.
018800     05  W02-NCM-FILE-STATUS       PIC X(02).
018900         88  W02-NCM-OK                VALUE '00'.
019000     05  W02-NUS-FILE-STATUS       PIC X(02).
019100         88  W02-NUS-OK                VALUE '00'.
019200     05  W02-RPT-FILE-STATUS       PIC X(02).
019300         88  W02-RPT-OK                VALUE '00'.
019400 01  W02-COUNTER-GROUP COMP.
019500     05  W02-COMPANY-CT            PIC 9(05).
019600     05  W02-USER-CT               PIC 9(05).
019700     05  W02-COUNTRY-CT            PIC 9(05).
019800     05  W02-REG-READ-CT           PIC 9(07).
019900     05  W02-SIGNUP-ACCEPT-CT      PIC 9(07).
020000     05  W02-CREATE-USER-ACCEPT-CT PIC 9(07).
020100     05  W02-REJECT-CT             PIC 9(07).
020200 01  W02-SUBSCRIPT-GROUP COMP.
020300     05  W02-C-SUB                 PIC 9(05).
020400     05  W02-U-SUB                 PIC 9(05).
020500     05  W02-K-SUB                 PIC 9(05).
020600 01  W02-COMPANY-TABLE-AREA.
020700     05  W02-COMPANY-ENTRY OCCURS 2000 TIMES
020800                    INDEXED BY W02-C-IDX.
020900         10  W02-C-COMPANY-ID      PIC 9(06).
021000         10  W02-C-COMPANY-NME     PIC X(30).
021100         10  W02-C-COUNTRY-ID      PIC 9(04).
021200         10  W02-C-CURRENCY-CDE    PIC X(03).
021300 01  W02-USER-TABLE-AREA.
021400     05  W02-USER-ENTRY OCCURS 3000 TIMES
021500                    INDEXED BY W02-U-IDX.
021600         10  W02-U-USER-ID         PIC 9(06).
021700         10  W02-U-EMAIL-ADR       PIC X(40).
021800 01  W02-COUNTRY-TABLE-AREA.
021900     05  W02-COUNTRY-ENTRY OCCURS 500 TIMES
022000                    INDEXED BY W02-K-IDX.
022100         10  W02-K-COUNTRY-ID      PIC 9(04).
022200         10  W02-K-CURRENCY-CDE    PIC X(03).
022300         10  W02-K-ACTIVE-CDE      PIC X(01).
022400             88  W02-K-ACTIVE-YES      VALUE 'Y'.
022500*  ADMIN-SIGNUP WORK AREA.
022600 01  W02-SIGNUP-WORK-AREA.
022700     05  W02-SUP-RESULT-CDE        PIC X(01).
022800         88  W02-SUP-ACCEPTED          VALUE 'A'.
022900         88  W02-SUP-REJECTED          VALUE 'R'.
023000     05  W02-SUP-REASON-TXT        PIC X(40).
023100     05  W02-SUP-COMPANY-DUP-CDE   PIC X(01).
023200         88  W02-SUP-COMPANY-DUP       VALUE 'Y'.
023300         88  W02-SUP-COMPANY-NOT-DUP   VALUE 'N'.
023400     05  W02-SUP-EMAIL-DUP-CDE     PIC X(01).
023500         88  W02-SUP-EMAIL-DUP        VALUE 'Y'.
023600         88  W02-SUP-EMAIL-NOT-DUP    VALUE 'N'.
023700     05  W02-SUP-COUNTRY-OK-CDE    PIC X(01).
023800         88  W02-SUP-COUNTRY-OK       VALUE 'Y'.
023900         88  W02-SUP-COUNTRY-BAD      VALUE 'N'.
024000     05  W02-SUP-CURRENCY-CDE      PIC X(03).
024100*  CREATE-USER WORK AREA - THE SIGN AREA REDEFINE LETS OPS TRACE A
024200*  BAD ROLE CODE BACK TO ITS RAW BYTES IN A STORAGE DUMP.
024300 01  W02-CREATE-USER-WORK-AREA.
024400     05  W02-USR-RESULT-CDE        PIC X(01).
024500         88  W02-USR-ACCEPTED          VALUE 'A'.
024600         88  W02-USR-REJECTED          VALUE 'R'.
024700     05  W02-USR-REASON-TXT        PIC X(40).
024800     05  W02-USR-ROLE-OK-CDE       PIC X(01).
024900         88  W02-USR-ROLE-OK          VALUE 'Y'.
025000         88  W02-USR-ROLE-BAD         VALUE 'N'.
025100     05  W02-USR-ROLE-CHECK-AREA REDEFINES W02-USR-ROLE-OK-CDE.
025200         10  W02-USR-ROLE-CHECK-DGT    PIC X(01).
025300     05  W02-USR-EMAIL-DUP-CDE     PIC X(01).
025400         88  W02-USR-EMAIL-DUP        VALUE 'Y'.
025500         88  W02-USR-EMAIL-NOT-DUP    VALUE 'N'.
025600     05  W02-USR-COMPANY-OK-CDE    PIC X(01).
025700         88  W02-USR-COMPANY-OK       VALUE 'Y'.
025800         88  W02-USR-COMPANY-BAD      VALUE 'N'.
025900     05  W02-USR-MANAGER-OK-CDE    PIC X(01).
026000         88  W02-USR-MANAGER-OK       VALUE 'Y'.
026100         88  W02-USR-MANAGER-BAD      VALUE 'N'.
026200 01  W02-ERROR-MESSAGE             PIC X(60).
026300 PROCEDURE DIVISION.
026400 0000-MAIN-CONTROL.
026500     PERFORM 1000-INITIALIZE
026600         THRU 1000-EXIT.
026700     PERFORM 2000-LOAD-REFERENCE-TABLES
026800         THRU 2000-EXIT.
026900     PERFORM 3000-PROCESS-TRANSACTIONS
027000         THRU 3000-EXIT.
027100     PERFORM 9000-TERMINATE
027200         THRU 9000-EXIT.
027300     STOP RUN.
027400 1000-INITIALIZE.
027500     OPEN INPUT  COMPANY-FILE
027600                 USER-FILE
027700                 COUNTRY-FILE
027800                 REG-FILE.
027900     OPEN OUTPUT NEW-COMPANY-FILE
028000                 NEW-USER-FILE
028100                 REPORT-FILE.
028200     IF NOT W02-CMP-OK
028300         MOVE 'COMPANY-FILE OPEN FAILED' TO W02-ERROR-MESSAGE
028400         PERFORM 8900-ABEND THRU 8900-EXIT
028500     END-IF.
028600     IF NOT W02-USR-OK
028700         MOVE 'USER-FILE OPEN FAILED' TO W02-ERROR-MESSAGE
028800         PERFORM 8900-ABEND THRU 8900-EXIT
028900     END-IF.
029000     IF NOT W02-CCY-OK
029100         MOVE 'COUNTRY-FILE OPEN FAILED' TO W02-ERROR-MESSAGE
029200         PERFORM 8900-ABEND THRU 8900-EXIT
029300     END-IF.
029400     MOVE ZERO TO W02-REG-READ-CT
029500                  W02-SIGNUP-ACCEPT-CT
029600                  W02-CREATE-USER-ACCEPT-CT
029700                  W02-REJECT-CT.
029800 1000-EXIT.
029900     EXIT.
030000 2000-LOAD-REFERENCE-TABLES.
030100     PERFORM 2100-LOAD-COMPANIES
030200         THRU 2100-EXIT.
030300     PERFORM 2200-LOAD-USERS
030400         THRU 2200-EXIT.
030500     PERFORM 2300-LOAD-COUNTRIES
030600         THRU 2300-EXIT.
030700 2000-EXIT.
030800     EXIT.
030900 2100-LOAD-COMPANIES.
031000     MOVE ZERO TO W02-COMPANY-CT.
031100     READ COMPANY-FILE
031200         AT END SET W02-CMP-EOF TO TRUE
031300     END-READ.
031400     PERFORM 2110-LOAD-ONE-COMPANY
031500         THRU 2110-EXIT
031600         UNTIL W02-CMP-EOF.
031700 2100-EXIT.
031800     EXIT.
031900 2110-LOAD-ONE-COMPANY.
032000     ADD 1 TO W02-COMPANY-CT.
032100     SET W02-C-IDX TO W02-COMPANY-CT.
032200     MOVE CMP-COMPANY-ID   TO W02-C-COMPANY-ID (W02-C-IDX).
032300     MOVE CMP-COMPANY-NME  TO W02-C-COMPANY-NME (W02-C-IDX).
032400     MOVE CMP-COUNTRY-ID   TO W02-C-COUNTRY-ID (W02-C-IDX).
032500     MOVE CMP-CURRENCY-CDE TO W02-C-CURRENCY-CDE (W02-C-IDX).
032600     READ COMPANY-FILE
032700         AT END SET W02-CMP-EOF TO TRUE
032800     END-READ.
032900 2110-EXIT.
033000     EXIT.
033100 2200-LOAD-USERS.
033200     MOVE ZERO TO W02-USER-CT.
033300     READ USER-FILE
033400         AT END SET W02-USR-EOF TO TRUE
033500     END-READ.
033600     PERFORM 2210-LOAD-ONE-USER
033700         THRU 2210-EXIT
033800         UNTIL W02-USR-EOF.
033900 2200-EXIT.
034000     EXIT.
034100 2210-LOAD-ONE-USER.
034200     ADD 1 TO W02-USER-CT.
034300     SET W02-U-IDX TO W02-USER-CT.
034400     MOVE USR-USER-ID   TO W02-U-USER-ID (W02-U-IDX).
034500     MOVE USR-EMAIL-TXT TO W02-U-EMAIL-ADR (W02-U-IDX).
034600     READ USER-FILE
034700         AT END SET W02-USR-EOF TO TRUE
034800     END-READ.
034900 2210-EXIT.
035000     EXIT.
035100 2300-LOAD-COUNTRIES.
035200     MOVE ZERO TO W02-COUNTRY-CT.
035300     READ COUNTRY-FILE
035400         AT END SET W02-CCY-EOF TO TRUE
035500     END-READ.
035600     PERFORM 2310-LOAD-ONE-COUNTRY
035700         THRU 2310-EXIT
035800         UNTIL W02-CCY-EOF.
035900 2300-EXIT.
036000     EXIT.
036100 2310-LOAD-ONE-COUNTRY.
036200     ADD 1 TO W02-COUNTRY-CT.
036300     SET W02-K-IDX TO W02-COUNTRY-CT.
036400     MOVE CCY-COUNTRY-ID   TO W02-K-COUNTRY-ID (W02-K-IDX).
036500     MOVE CCY-CURRENCY-CDE TO W02-K-CURRENCY-CDE (W02-K-IDX).
036600     MOVE CCY-ACTIVE-CDE   TO W02-K-ACTIVE-CDE (W02-K-IDX).
036700     READ COUNTRY-FILE
036800         AT END SET W02-CCY-EOF TO TRUE
036900     END-READ.
037000 2310-EXIT.
037100     EXIT.
037200 3000-PROCESS-TRANSACTIONS.
037300     READ REG-FILE
037400         AT END SET W02-REG-EOF TO TRUE
037500     END-READ.
037600     PERFORM 3050-PROCESS-ONE-TXN
037700         THRU 3050-EXIT
037800         UNTIL W02-REG-EOF.
037900 3000-EXIT.
038000     EXIT.
038100 3050-PROCESS-ONE-TXN.
038200     ADD 1 TO W02-REG-READ-CT.
038300     IF REG-TYPE-ADMIN-SIGNUP
038400         PERFORM 4000-VALIDATE-SIGNUP
038500             THRU 4000-EXIT
038600     ELSE
038700         IF REG-TYPE-CREATE-USER
038800             IF RUN-SIGNUP-ONLY-SW
038900                 PERFORM 5950-SKIP-CREATE-USER
039000                     THRU 5950-EXIT
039100             ELSE
039200                 PERFORM 5000-VALIDATE-CREATE-USER
039300                     THRU 5000-EXIT
039400             END-IF
039500         END-IF
039600     END-IF.
039700     READ REG-FILE
039800         AT END SET W02-REG-EOF TO TRUE
039900     END-READ.
040000 3050-EXIT.
040100     EXIT.
040200*  ---------------------------------------------------------
040300*  ADMIN SIGNUP - SPEC RULES 1-4 UNDER "ADMIN SIGNUP" ABOVE.
040400*  ---------------------------------------------------------
040500 4000-VALIDATE-SIGNUP.
040600     SET W02-SUP-ACCEPTED       TO TRUE.
040700     MOVE SPACES                TO W02-SUP-REASON-TXT.
040800     SET W02-SUP-COMPANY-NOT-DUP TO TRUE.
040900     SET W02-SUP-EMAIL-NOT-DUP   TO TRUE.
041000     SET W02-SUP-COUNTRY-BAD     TO TRUE.
041100     MOVE SPACES                TO W02-SUP-CURRENCY-CDE.
041200     PERFORM 4100-CHECK-COMPANY-NAME-DUP
041300         THRU 4100-EXIT.
041400     IF W02-SUP-COMPANY-DUP
041500         SET W02-SUP-REJECTED TO TRUE
041600         MOVE 'REJECTED, COMPANY NAME ALREADY ON FILE'
041700                                 TO W02-SUP-REASON-TXT
041800         GO TO 4000-EXIT
041900     END-IF.
042000     PERFORM 4110-CHECK-SUP-EMAIL-DUP
042100         THRU 4110-EXIT.
042200     IF W02-SUP-EMAIL-DUP
042300         SET W02-SUP-REJECTED TO TRUE
042400         MOVE 'REJECTED, EMAIL ALREADY ON FILE'
042500                                 TO W02-SUP-REASON-TXT
042600         GO TO 4000-EXIT
042700     END-IF.
042800     PERFORM 6000-LOOKUP-COUNTRY
042900         THRU 6000-EXIT.
043000     IF W02-SUP-COUNTRY-BAD
043100         SET W02-SUP-REJECTED TO TRUE
043200         MOVE 'REJECTED, COUNTRY NOT ON FILE OR INACTIVE'
043300                                 TO W02-SUP-REASON-TXT
043400         GO TO 4000-EXIT
043500     END-IF.
043600     PERFORM 4200-CREATE-COMPANY-AND-ADMIN
043700         THRU 4200-EXIT.
043800 4000-EXIT.
043900     PERFORM 4900-WRITE-SIGNUP-REPORT-LINE
044000         THRU 4900-EXIT.
044100     EXIT.
044200 4100-CHECK-COMPANY-NAME-DUP.
044300     SET W02-C-SUB TO 1.
044400     SET W02-SUP-COMPANY-NOT-DUP TO TRUE.
044500     PERFORM 4105-SCAN-ONE-COMPANY-NAME
044600         THRU 4105-EXIT
044700         VARYING W02-C-SUB FROM 1 BY 1
044800         UNTIL W02-C-SUB > W02-COMPANY-CT.
044900 4100-EXIT.
045000     EXIT.
045100 4105-SCAN-ONE-COMPANY-NAME.
045200     IF W02-C-COMPANY-NME (W02-C-SUB) = REG-SUP-COMPANY-NME
045300         SET W02-SUP-COMPANY-DUP TO TRUE
045400         MOVE W02-COMPANY-CT TO W02-C-SUB
045500     END-IF.
045600 4105-EXIT.
045700     EXIT.
045800 4110-CHECK-SUP-EMAIL-DUP.
045900     SET W02-U-SUB TO 1.
046000     SET W02-SUP-EMAIL-NOT-DUP TO TRUE.
046100     PERFORM 4115-SCAN-ONE-SUP-EMAIL
046200         THRU 4115-EXIT
046300         VARYING W02-U-SUB FROM 1 BY 1
046400         UNTIL W02-U-SUB > W02-USER-CT.
046500 4110-EXIT.
046600     EXIT.
046700 4115-SCAN-ONE-SUP-EMAIL.
046800     IF W02-U-EMAIL-ADR (W02-U-SUB) = REG-SUP-EMAIL
046900         SET W02-SUP-EMAIL-DUP TO TRUE
047000         MOVE W02-USER-CT TO W02-U-SUB
047100     END-IF.
047200 4115-EXIT.
047300     EXIT.
047400 4200-CREATE-COMPANY-AND-ADMIN.
047500     MOVE SPACES               TO NEW-COMPANY-REC.
047600     MOVE REG-SUP-NEW-COMPANY-ID  TO CMP-COMPANY-ID.
047700     MOVE REG-SUP-COMPANY-NME     TO CMP-COMPANY-NME.
047800     MOVE REG-SUP-COUNTRY-ID      TO CMP-COUNTRY-ID.
047900     MOVE W02-SUP-CURRENCY-CDE    TO CMP-CURRENCY-CDE.
048000     MOVE CMP-COMPANY-REC         TO NEW-COMPANY-REC.
048100     WRITE NEW-COMPANY-REC.
048200     ADD 1 TO W02-SIGNUP-ACCEPT-CT.
048300     MOVE SPACES               TO NEW-USER-REC.
048400     MOVE REG-NEW-USER-ID         TO USR-USER-ID.
048500     MOVE REG-SUP-NEW-COMPANY-ID  TO USR-COMPANY-ID.
048600     MOVE REG-SUP-EMAIL           TO USR-EMAIL-TXT.
048700     MOVE REG-SUP-FULL-NAME       TO USR-FULL-NME.
048800     SET USR-ROLE-ADMIN           TO TRUE.
048900     MOVE ZERO                    TO USR-MANAGER-ID.
049000     MOVE USR-USER-REC            TO NEW-USER-REC.
049100     WRITE NEW-USER-REC.
049200 4200-EXIT.
049300     EXIT.
049400 4900-WRITE-SIGNUP-REPORT-LINE.
049500     MOVE SPACES TO RPT-REG-LINE.
049600     SET RPT-REC-TYPE-SIGNUP TO TRUE.
049700     MOVE REG-SEQUENCE-NUMBER TO RPT-SEQUENCE-NUMBER.
049800     IF W02-SUP-ACCEPTED
049900         SET RPT-RESULT-ACCEPTED TO TRUE
050000         MOVE REG-SUP-NEW-COMPANY-ID TO RPT-NEW-COMPANY-ID
050100         MOVE REG-NEW-USER-ID        TO RPT-NEW-USER-ID
050200     ELSE
050300         SET RPT-RESULT-REJECTED TO TRUE
050400         ADD 1 TO W02-REJECT-CT
050500         MOVE ZERO TO RPT-NEW-COMPANY-ID
050600                      RPT-NEW-USER-ID
050700     END-IF.
050800     MOVE W02-SUP-REASON-TXT TO RPT-REASON-TXT.
050900     WRITE RPT-REG-LINE.
051000 4900-EXIT.
051100     EXIT.
051200*  ---------------------------------------------------------
051300*  CREATE USER - SPEC RULES 1-6 UNDER "CREATE USER" ABOVE.
051400*  ---------------------------------------------------------
051500 5000-VALIDATE-CREATE-USER.
051600     SET W02-USR-ACCEPTED    TO TRUE.
051700     MOVE SPACES              TO W02-USR-REASON-TXT.
051800     SET W02-USR-ROLE-BAD     TO TRUE.
051900     SET W02-USR-EMAIL-NOT-DUP TO TRUE.
052000     SET W02-USR-COMPANY-OK   TO TRUE.
052100     SET W02-USR-MANAGER-OK   TO TRUE.
052200     PERFORM 5100-CHECK-ROLE-WHITELIST
052300         THRU 5100-EXIT.
052400     IF W02-USR-ROLE-BAD
052500         SET W02-USR-REJECTED TO TRUE
052600         MOVE 'REJECTED, ROLE NOT ADMIN/MANAGER/EMPLOYEE'
052700                                 TO W02-USR-REASON-TXT
052800         GO TO 5000-EXIT
052900     END-IF.
053000     PERFORM 5200-CHECK-USR-EMAIL-DUP
053100         THRU 5200-EXIT.
053200     IF W02-USR-EMAIL-DUP
053300         SET W02-USR-REJECTED TO TRUE
053400         MOVE 'REJECTED, EMAIL ALREADY ON FILE'
053500                                 TO W02-USR-REASON-TXT
053600         GO TO 5000-EXIT
053700     END-IF.
053800     IF NOT REG-USR-ROLE-ADMIN
053900        AND REG-USR-COMPANY-NOT-GIVEN
054000         SET W02-USR-REJECTED TO TRUE
054100         MOVE 'REJECTED, COMPANY-ID REQUIRED FOR THIS ROLE'
054200                                 TO W02-USR-REASON-TXT
054300         GO TO 5000-EXIT
054400     END-IF.
054500     IF NOT REG-USR-COMPANY-NOT-GIVEN
054600         PERFORM 5300-CHECK-COMPANY-EXISTS
054700             THRU 5300-EXIT
054800         IF W02-USR-COMPANY-BAD
054900             SET W02-USR-REJECTED TO TRUE
055000             MOVE 'REJECTED, COMPANY-ID NOT ON FILE'
055100                                     TO W02-USR-REASON-TXT
055200             GO TO 5000-EXIT
055300         END-IF
055400     END-IF.
055500     IF NOT REG-USR-MANAGER-NOT-GIVEN
055600         PERFORM 5400-CHECK-MANAGER-EXISTS
055700             THRU 5400-EXIT
055800         IF W02-USR-MANAGER-BAD
055900             SET W02-USR-REJECTED TO TRUE
056000             MOVE 'REJECTED, MANAGER-ID NOT ON FILE'
056100                                     TO W02-USR-REASON-TXT
056200             GO TO 5000-EXIT
056300         END-IF
056400     END-IF.
056500     PERFORM 5500-CREATE-USER-ROW
056600         THRU 5500-EXIT.
056700 5000-EXIT.
056800     PERFORM 5900-WRITE-CREATE-USER-REPORT-LINE
056900         THRU 5900-EXIT.
057000     EXIT.
057100 5100-CHECK-ROLE-WHITELIST.
057200     SET W02-USR-ROLE-BAD TO TRUE.
057300     IF REG-USR-ROLE-ADMIN OR REG-USR-ROLE-MANAGER
057400                           OR REG-USR-ROLE-EMPLOYEE
057500         SET W02-USR-ROLE-OK TO TRUE
057600     END-IF.
057700 5100-EXIT.
057800     EXIT.
057900 5200-CHECK-USR-EMAIL-DUP.
058000     SET W02-U-SUB TO 1.
058100     SET W02-USR-EMAIL-NOT-DUP TO TRUE.
058200     PERFORM 5210-SCAN-ONE-USR-EMAIL
058300         THRU 5210-EXIT
058400         VARYING W02-U-SUB FROM 1 BY 1
058500         UNTIL W02-U-SUB > W02-USER-CT.
058600 5200-EXIT.
058700     EXIT.
058800 5210-SCAN-ONE-USR-EMAIL.
058900     IF W02-U-EMAIL-ADR (W02-U-SUB) = REG-USR-EMAIL
059000         SET W02-USR-EMAIL-DUP TO TRUE
059100         MOVE W02-USER-CT TO W02-U-SUB
059200     END-IF.
059300 5210-EXIT.
059400     EXIT.
059500 5300-CHECK-COMPANY-EXISTS.
059600     SET W02-C-SUB TO 1.
059700     SET W02-USR-COMPANY-BAD TO TRUE.
059800     PERFORM 5310-SCAN-ONE-COMPANY-ID
059900         THRU 5310-EXIT
060000         VARYING W02-C-SUB FROM 1 BY 1
060100         UNTIL W02-C-SUB > W02-COMPANY-CT.
060200 5300-EXIT.
060300     EXIT.
060400 5310-SCAN-ONE-COMPANY-ID.
060500     IF W02-C-COMPANY-ID (W02-C-SUB) = REG-USR-COMPANY-ID
060600         SET W02-USR-COMPANY-OK TO TRUE
060700         MOVE W02-COMPANY-CT TO W02-C-SUB
060800     END-IF.
060900 5310-EXIT.
061000     EXIT.
061100 5400-CHECK-MANAGER-EXISTS.
061200     SET W02-U-SUB TO 1.
061300     SET W02-USR-MANAGER-BAD TO TRUE.
061400     PERFORM 5410-SCAN-ONE-MANAGER-ID
061500         THRU 5410-EXIT
061600         VARYING W02-U-SUB FROM 1 BY 1
061700         UNTIL W02-U-SUB > W02-USER-CT.
061800 5400-EXIT.
061900     EXIT.
062000 5410-SCAN-ONE-MANAGER-ID.
062100     IF W02-U-USER-ID (W02-U-SUB) = REG-USR-MANAGER-ID
062200         SET W02-USR-MANAGER-OK TO TRUE
062300         MOVE W02-USER-CT TO W02-U-SUB
062400     END-IF.
062500 5410-EXIT.
062600     EXIT.
062700 5500-CREATE-USER-ROW.
062800     MOVE SPACES              TO NEW-USER-REC.
062900     MOVE REG-NEW-USER-ID        TO USR-USER-ID.
063000     MOVE REG-USR-COMPANY-ID     TO USR-COMPANY-ID.
063100     MOVE REG-USR-EMAIL          TO USR-EMAIL-TXT.
063200     MOVE REG-USR-FULL-NAME      TO USR-FULL-NME.
063300     MOVE REG-USR-ROLE-CDE       TO USR-ROLE-CDE.
063400     MOVE REG-USR-MANAGER-ID     TO USR-MANAGER-ID.
063500     MOVE USR-USER-REC           TO NEW-USER-REC.
063600     WRITE NEW-USER-REC.
063700     ADD 1 TO W02-CREATE-USER-ACCEPT-CT.
063800 5500-EXIT.
063900     EXIT.
064000 5900-WRITE-CREATE-USER-REPORT-LINE.
064100     MOVE SPACES TO RPT-REG-LINE.
064200     SET RPT-REC-TYPE-USER TO TRUE.
064300     MOVE REG-SEQUENCE-NUMBER TO RPT-SEQUENCE-NUMBER.
064400     IF W02-USR-ACCEPTED
064500         SET RPT-RESULT-ACCEPTED TO TRUE
064600         MOVE ZERO            TO RPT-NEW-COMPANY-ID
064700         MOVE REG-NEW-USER-ID TO RPT-NEW-USER-ID
064800     ELSE
064900         SET RPT-RESULT-REJECTED TO TRUE
065000         ADD 1 TO W02-REJECT-CT
065100         MOVE ZERO TO RPT-NEW-COMPANY-ID
065200                      RPT-NEW-USER-ID
065300     END-IF.
065400     MOVE W02-USR-REASON-TXT TO RPT-REASON-TXT.
065500     WRITE RPT-REG-LINE.
065600 5900-EXIT.
065700     EXIT.
065800 5950-SKIP-CREATE-USER.
065900*  UPSI-0 UP - OPERATOR ASKED FOR A SIGNUP-ONLY RUN (E.G. TO CLEAR A
066000*  BACKLOG OF NEW COMPANIES BEFORE ONBOARDING STAFF).  CREATE-USER
066100*  ROWS ARE LEFT ON REG-FILE FOR THE NEXT RUN, NOT LOST.
066200     MOVE SPACES TO RPT-REG-LINE.
066300     SET RPT-REC-TYPE-USER TO TRUE.
066400     MOVE REG-SEQUENCE-NUMBER TO RPT-SEQUENCE-NUMBER.
066500     SET RPT-RESULT-REJECTED TO TRUE.
066600     MOVE ZERO TO RPT-NEW-COMPANY-ID
066700                  RPT-NEW-USER-ID.
066800     MOVE 'SKIPPED, RUN IS SIGNUP-ONLY' TO RPT-REASON-TXT.
066900     WRITE RPT-REG-LINE.
067000 5950-EXIT.
067100     EXIT.
067200*  ---------------------------------------------------------
067300*  COUNTRY/CURRENCY LOOKUP - USED BY THE ADMIN-SIGNUP PATH.
067400*  ---------------------------------------------------------
067500 6000-LOOKUP-COUNTRY.
067600     SET W02-SUP-COUNTRY-BAD TO TRUE.
067700     SET W02-K-IDX TO 1.
067800     SEARCH W02-COUNTRY-ENTRY
067900         AT END CONTINUE
068000         WHEN W02-K-COUNTRY-ID (W02-K-IDX) = REG-SUP-COUNTRY-ID
068100             IF W02-K-ACTIVE-YES (W02-K-IDX)
068200                 SET W02-SUP-COUNTRY-OK TO TRUE
068300                 MOVE W02-K-CURRENCY-CDE (W02-K-IDX)
068400                                         TO W02-SUP-CURRENCY-CDE
068500             END-IF
068600     END-SEARCH.
068700 6000-EXIT.
068800     EXIT.
068900 8900-ABEND.
069000     DISPLAY 'REG-PGM03 ABEND - ' W02-ERROR-MESSAGE.
069100     PERFORM 9000-TERMINATE THRU 9000-EXIT.
069200     STOP RUN.
069300 8900-EXIT.
069400     EXIT.
069500 9000-TERMINATE.
069600     CLOSE COMPANY-FILE
069700           USER-FILE
069800           COUNTRY-FILE
069900           REG-FILE
070000           NEW-COMPANY-FILE
070100           NEW-USER-FILE
070200           REPORT-FILE.
070300 9000-EXIT.
070400     EXIT.
