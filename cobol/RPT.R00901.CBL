000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        RPT-APV-TXN-REPORT.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  APPROVAL TRANSACTION REPORT LINE LAYOUT - ONE ROW PER
001000*  TRANSACTION PROCESSED BY APV.PGM01, PLUS A LEADING HEADER
001100*  ROW AND A TRAILING TOTALS ROW.  RECORD-TYPE-CD SELECTS
001200*  WHICH OF THE THREE REDEFINED AREAS IS IN USE.
001300* ---------------------------------------------------------
001400*  CHANGE LOG
001500*  DATE       INIT  TICKET  DESCRIPTION
001600*  ---------  ----  ------  -----------------------------
001700*  07/01/2009 REB   INIT01  ORIGINAL REPORT LINE LAYOUT.
001800*  02/11/2010 PTW   CR3701  ADDED NEXT-APPROVER COUNT TO THE
001900*  02/11/2010 PTW   CR3701    DETAIL AREA PER APPROVER REQUEST.
002000*  05/06/2011 DLK   CR3902  ADDED TRAILER TOTALS AREA - PRIOR
002100*  05/06/2011 DLK   CR3902    RELEASE HAD NO GRAND TOTAL LINE.
002200*  06/30/2017 PTW   CR4955  DETAIL AREA NEVER CARRIED EMPLOYEE,
002300*  06/30/2017 PTW   CR4955    CATEGORY, DESCRIPTION, AMOUNT,
002400*  06/30/2017 PTW   CR4955    CURRENCY, COMPANY-CCY AMOUNT OR
002500*  06/30/2017 PTW   CR4955    DATE - PENDING-APPROVER WORKLIST
002600*  06/30/2017 PTW   CR4955    CALLERS NEED ALL SEVEN.  WIDENED
002700*  06/30/2017 PTW   CR4955    THE WHOLE RECORD TO CARRY THEM AND
002800*  06/30/2017 PTW   CR4955    CORRECTED THE HEADER FILLER, WHICH
002900*  06/30/2017 PTW   CR4955    WAS TWO BYTES SHORT OF THE DECLARED
003000*  06/30/2017 PTW   CR4955    RECORD LENGTH EVEN BEFORE THIS FIX.
003100* ---------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT REPORT-FILE ASSIGN TO "APVRPT01"
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  REPORT-FILE
004300     LABEL RECORDS ARE OMITTED
004400     RECORD CONTAINS 163 CHARACTERS.
004500 01  RPT-APV-LINE.
004600     05  RPT-RECORD-TYPE-CD            PIC X(01).
004700         88  RPT-RECORD-TYPE-HEADER        VALUE 'H'.
004800         88  RPT-RECORD-TYPE-DETAIL        VALUE 'D'.
004900         88  RPT-RECORD-TYPE-TRAILER       VALUE 'T'.
005000     05  RPT-HEADER-AREA.
005100         10  RPT-HDR-TITLE-TXT          PIC X(40).
005200         10  RPT-HDR-RUN-DTE.
005300             15  RPT-HDR-RUN-CC-DTE     PIC 9(02).
005400             15  RPT-HDR-RUN-YY-DTE     PIC 9(02).
005500             15  RPT-HDR-RUN-MM-DTE     PIC 9(02).
005600             15  RPT-HDR-RUN-DD-DTE     PIC 9(02).
005700         10  RPT-HDR-COMPANY-ID         PIC 9(06).
005800         10  FILLER                     PIC X(108).
005900     05  RPT-DETAIL-AREA REDEFINES RPT-HEADER-AREA.
006000         10  RPT-DTL-EXPENSE-ID         PIC 9(06).
006100         10  RPT-DTL-APPROVER-ID        PIC 9(06).
006200         10  RPT-DTL-ACTION-CDE         PIC X(08).
006300         10  RPT-DTL-STATUS-CDE         PIC X(09).
006400         10  RPT-DTL-NEXT-APPR-CT       PIC 9(03).
006500         10  RPT-DTL-ERROR-TXT          PIC X(30).
006600             88  RPT-DTL-NO-ERROR           VALUE SPACES.
006700         10  RPT-DTL-EMPLOYEE-ID        PIC 9(06).
006800         10  RPT-DTL-CATEGORY-CDE       PIC X(15).
006900         10  RPT-DTL-DESCRIPTION-TXT    PIC X(40).
007000         10  RPT-DTL-AMOUNT-AT          PIC S9(08)V9(02).
007100         10  RPT-DTL-CURRENCY-CDE       PIC X(03).
007200         10  RPT-DTL-AMOUNT-CO-CCY-AT   PIC S9(08)V9(02).
007300         10  RPT-DTL-EXPENSE-DTE        PIC 9(08).
007400         10  FILLER                     PIC X(08).
007500     05  RPT-TRAILER-AREA REDEFINES RPT-HEADER-AREA.
007600         10  RPT-TLR-TXN-READ-CT        PIC 9(07).
007700         10  RPT-TLR-APPROVED-CT        PIC 9(07).
007800         10  RPT-TLR-REJECTED-CT        PIC 9(07).
007900         10  RPT-TLR-FINAL-APPRV-CT     PIC 9(07).
008000         10  RPT-TLR-FINAL-REJCT-CT     PIC 9(07).
008100         10  RPT-TLR-ERROR-CT           PIC 9(07).
008200         10  FILLER                     PIC X(120).
008300 WORKING-STORAGE SECTION.
008400 PROCEDURE DIVISION.
008500*  RECORD LAYOUT ONLY - WRITTEN BY APV.PGM01.
008600     STOP RUN.
