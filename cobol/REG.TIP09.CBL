000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        REG-REGISTRATION-TAB.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  REGISTRATION TRANSACTION FILE - TWO RUN MODES SHARE THIS
001000*  ONE PHYSICAL RECORD SHAPE, SELECTED BY REG-RECORD-TYPE-CD:
001100*    'S' - ADMIN-SIGNUP  (NEW COMPANY PLUS ITS FIRST ADMIN USER)
001200*    'U' - CREATE-USER   (NEW USER AGAINST AN EXISTING COMPANY,
001300*                          INCLUDING A FURTHER ADMIN IF NEEDED)
001400*  BOTH MODES ARE READ BY REG.PGM03.  THE REDEFINES BELOW GIVE
001500*  EACH MODE ITS OWN FIELD NAMES OVER THE SAME 114-BYTE DETAIL
001600*  AREA.  FRONT END PRE-ASSIGNS REG-NEW-USER-ID (AND, FOR A
001700*  SIGNUP, REG-SUP-NEW-COMPANY-ID) THE SAME WAY IT PRE-ASSIGNS
001800*  TXN-EXPENSE-ID ON THE EXPENSE-CREATE TRANSACTION - THIS RUN
001900*  ONLY VALIDATES AND FILES THE ROW, IT DOES NOT NUMBER IT.
002000*  CREDENTIAL (PASSWORD) CAPTURE IS A FRONT-END CONCERN AND IS
002100*  NOT CARRIED ONTO THIS RECORD OR THE USER MASTER.
002200* ---------------------------------------------------------
002300*  CHANGE LOG
002400*  DATE       INIT  TICKET  DESCRIPTION
002500*  ---------  ----  ------  -----------------------------
002600*  07/01/2009 REB   INIT01  ORIGINAL SIGNUP/CREATE-USER LAYOUT.
002700*  09/09/1999 JMH   YR2K09  Y2K REVIEW - NO DATE FIELDS ON THIS
002800*  09/09/1999 JMH   YR2K09    RECORD, RUN CERTIFIED OK.
002900*  04/18/2013 DLK   CR4210  ADDED REG-USR-MANAGER-ID SO CREATE-
003000*  04/18/2013 DLK   CR4210    USER COULD LINK A NEW HIRE TO THEIR
003100*  04/18/2013 DLK   CR4210    MANAGER IN THE SAME TRANSACTION.
003200* ---------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT REG-FILE ASSIGN TO "REGIN01".
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  REG-FILE
004300     LABEL RECORDS ARE STANDARD
004400     RECORD CONTAINS 130 CHARACTERS.
004500 01  REG-INPUT-REC.
004600     05  REG-RECORD-TYPE-CD             PIC X(01).
004700         88  REG-TYPE-ADMIN-SIGNUP          VALUE 'S'.
004800         88  REG-TYPE-CREATE-USER           VALUE 'U'.
004900     05  REG-SEQUENCE-NUMBER             PIC 9(05).
005000     05  REG-NEW-USER-ID                 PIC 9(06).
005100     05  REG-SIGNUP-AREA.
005200         10  REG-SUP-NEW-COMPANY-ID       PIC 9(06).
005300         10  REG-SUP-FULL-NAME            PIC X(30).
005400         10  REG-SUP-EMAIL                PIC X(40).
005500         10  REG-SUP-COMPANY-NME          PIC X(30).
005600         10  REG-SUP-COUNTRY-ID           PIC 9(04).
005700         10  FILLER                       PIC X(04).
005800     05  REG-CREATE-USER-AREA REDEFINES REG-SIGNUP-AREA.
005900         10  REG-USR-EMAIL                PIC X(40).
006000         10  REG-USR-FULL-NAME            PIC X(30).
006100         10  REG-USR-ROLE-CDE             PIC X(08).
006200             88  REG-USR-ROLE-ADMIN           VALUE 'ADMIN   '.
006300             88  REG-USR-ROLE-MANAGER         VALUE 'MANAGER '.
006400             88  REG-USR-ROLE-EMPLOYEE        VALUE 'EMPLOYEE'.
006500         10  REG-USR-COMPANY-ID           PIC 9(06).
006600             88  REG-USR-COMPANY-NOT-GIVEN       VALUE ZERO.
006700         10  REG-USR-MANAGER-ID           PIC 9(06).
006800             88  REG-USR-MANAGER-NOT-GIVEN       VALUE ZERO.
006900         10  FILLER                       PIC X(24).
007000     05  FILLER                          PIC X(04).
007100 WORKING-STORAGE SECTION.
007200 PROCEDURE DIVISION.
007300*  RECORD LAYOUT ONLY - READ BY REG.PGM03.
007400     STOP RUN.
