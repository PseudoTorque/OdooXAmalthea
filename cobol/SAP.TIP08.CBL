000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SAP-STEP-APPROVER-TAB.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  STEP-APPROVER TABLE - THE APPROVER LIST FOR A DIRECT OR
001000*  PERCENTAGE STEP.  SAP-ORDER-INDEX IS ASCENDING WITHIN
001100*  SAP-STEP-ID AND ONLY MATTERS WHEN THE OWNING STEP IS FLAGGED
001200*  SEQUENTIAL (STP-SEQL-CDE 'Y').
001300* ---------------------------------------------------------
001400*  CHANGE LOG
001500*  DATE       INIT  TICKET  DESCRIPTION
001600*  ---------  ----  ------  -----------------------------
001700*  07/01/2009 REB  INIT01 ORIGINAL STEP-APPROVER LAYOUT.                IN
001800*  08/30/2005 PTW  CR3488 ADDED SAP-ORDER-INDEX FOR SEQUENTIAL          CR
001900*  08/30/2005 PTW  CR3488   DIRECT-RULE STEPS.                          CR
001950*  03/15/2018 DLK  CR5041 RECORD CONTAINS SAID 16 BUT THE FIELDS
001960*  03/15/2018 DLK  CR5041   ONLY SUMMED TO 14 - TRAILING FILLER WAS
001970*  03/15/2018 DLK  CR5041   PURE PADDING.  DROPPED IT AND CORRECTED
001980*  03/15/2018 DLK  CR5041   THE FD.
002000* ---------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT STEP-APPROVER-FILE ASSIGN TO "SAPMSTR".
002800 DATA DIVISION.
002900 FILE SECTION.
003000 FD  STEP-APPROVER-FILE
003100     LABEL RECORDS ARE STANDARD
003200     RECORD CONTAINS 14 CHARACTERS.
003300 01  SAP-STEP-APPROVER-REC.
003400     05  SAP-STEP-ID               PIC 9(04).
003500     05  SAP-APPROVER-ID           PIC 9(06).
003600     05  SAP-REQUIRED-CDE          PIC X(01).
003700         88  SAP-REQUIRED-YES          VALUE 'Y'.
003800         88  SAP-REQUIRED-NO           VALUE 'N'.
003900     05  SAP-ORDER-INDEX           PIC 9(03).
004000     05  SAP-ORDER-AREA REDEFINES SAP-ORDER-INDEX.
004100         10  FILLER                PIC 9(03).
004300 WORKING-STORAGE SECTION.
004400 PROCEDURE DIVISION.
004500*  RECORD LAYOUT ONLY - PROCESSED BY APV.PGM01.
004600     STOP RUN.
