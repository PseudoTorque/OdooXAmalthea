000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        USR-USER-TABLE.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  USER MASTER TABLE - EMPLOYEES, MANAGERS AND COMPANY ADMINS.
001000*  USR-MANAGER-ID OF ZERO MEANS THE USER HAS NO MANAGER ON FILE
001100*  (TOP OF THE REPORTING CHAIN, OR NOT YET ASSIGNED).  ROLE IS
001200*  VALIDATED AGAINST THE THREE 88-LEVELS BELOW AT CREATE TIME BY
001300*  REG.PGM03 - NOTHING DOWNSTREAM RE-VALIDATES IT.
001400* ---------------------------------------------------------
001500*  CHANGE LOG
001600*  DATE       INIT  TICKET  DESCRIPTION
001700*  ---------  ----  ------  -----------------------------
001800*  07/01/2009 REB  INIT01 ORIGINAL USER TABLE LAYOUT.                   IN
001900*  04/18/2002 DLK  CR2955 ROLE WIDENED FROM 6 TO 8 BYTES TO             CR
002000*  04/18/2002 DLK  CR2955   HOLD 'EMPLOYEE' WITHOUT TRUNCATION.         CR
002050*  03/15/2018 DLK  CR5041 RECORD CONTAINS SAID 98 BUT THE FIELDS
002060*  03/15/2018 DLK  CR5041   ONLY SUMMED TO 96 - TRAILING FILLER WAS
002070*  03/15/2018 DLK  CR5041   PURE PADDING.  DROPPED IT AND CORRECTED
002080*  03/15/2018 DLK  CR5041   THE FD - SAME FIX MADE EVERYWHERE ELSE
002090*  03/15/2018 DLK  CR5041   THIS RECORD IS RESTATED.
002100* ---------------------------------------------------------
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800     SELECT USER-FILE ASSIGN TO "USRMSTR".
002900 DATA DIVISION.
003000 FILE SECTION.
003100 FD  USER-FILE
003200     LABEL RECORDS ARE STANDARD
003300     RECORD CONTAINS 96 CHARACTERS.
003400 01  USR-USER-REC.
003500     05  USR-USER-ID               PIC 9(06).
003600     05  USR-COMPANY-ID            PIC 9(06).
003700     05  USR-EMAIL-TXT             PIC X(40).
003800     05  USR-FULL-NME              PIC X(30).
003900     05  USR-ROLE-CDE              PIC X(08).
004000         88  USR-ROLE-ADMIN            VALUE 'ADMIN   '.
004100         88  USR-ROLE-MANAGER          VALUE 'MANAGER '.
004200         88  USR-ROLE-EMPLOYEE         VALUE 'EMPLOYEE'.
004300     05  USR-MANAGER-ID            PIC 9(06).
004400         88  USR-NO-MANAGER            VALUE ZERO.
004500     05  USR-AUDIT-AREA REDEFINES USR-MANAGER-ID.
004600         10  USR-MANAGER-PRESENT-CDE PIC X(01).
004700         10  FILLER                PIC X(05).
004900 WORKING-STORAGE SECTION.
005000 PROCEDURE DIVISION.
005100*  RECORD LAYOUT ONLY - MAINTAINED BY REG.PGM03.
005200     STOP RUN.
