000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        RPT-REG-RESULT-RPT.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  REGISTRATION RESULT REPORT LINE LAYOUT.  ONE ROW PER
001000*  ADMIN-SIGNUP OR CREATE-USER TRANSACTION READ BY REG.PGM03,
001100*  ACCEPTED OR REJECTED, WITH A ONE-LINE REASON WHEN REJECTED.
001200* ---------------------------------------------------------
001300*  CHANGE LOG
001400*  DATE       INIT  TICKET  DESCRIPTION
001500*  ---------  ----  ------  -----------------------------
001600*  07/01/2009 REB   INIT01  ORIGINAL REGISTRATION RESULT LAYOUT.
001700*  04/18/2013 DLK   CR4210  WIDENED REASON-TXT TO 40 - "REJECTED,
001800*  04/18/2013 DLK   CR4210    MANAGER NOT ON FILE" WAS TRUNCATING.
001900* ---------------------------------------------------------
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SPECIAL-NAMES.
002300     C01 IS TOP-OF-FORM.
002400 INPUT-OUTPUT SECTION.
002500 FILE-CONTROL.
002600     SELECT REPORT-FILE ASSIGN TO "REGRPT01"
002700         ORGANIZATION IS LINE SEQUENTIAL.
002800 DATA DIVISION.
002900 FILE SECTION.
003000 FD  REPORT-FILE
003100     LABEL RECORDS ARE OMITTED
003200     RECORD CONTAINS 100 CHARACTERS.
003300 01  RPT-REG-LINE.
003400     05  RPT-REC-TYPE-CD                PIC X(01).
003500         88  RPT-REC-TYPE-SIGNUP            VALUE 'S'.
003600         88  RPT-REC-TYPE-USER              VALUE 'U'.
003700     05  RPT-SEQUENCE-NUMBER             PIC 9(05).
003800     05  RPT-RESULT-CDE                  PIC X(01).
003900         88  RPT-RESULT-ACCEPTED             VALUE 'A'.
004000         88  RPT-RESULT-REJECTED             VALUE 'R'.
004100     05  RPT-NEW-COMPANY-ID              PIC 9(06).
004200     05  RPT-NEW-USER-ID                 PIC 9(06).
004300     05  RPT-REASON-TXT                  PIC X(40).
004400     05  FILLER                          PIC X(41).
004500 WORKING-STORAGE SECTION.
004600 PROCEDURE DIVISION.
004700*  RECORD LAYOUT ONLY - WRITTEN BY REG.PGM03.
004800     STOP RUN.
