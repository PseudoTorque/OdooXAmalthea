000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        STP-APPROVAL-STEP-TAB.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  APPROVAL-STEP TABLE - THE ORDERED STEPS OF AN APPROVAL-POLICY.
001000*  STP-STEP-SEQUENCE IS ASCENDING WITHIN STP-POLICY-ID.  ONLY ONE
001100*  OF THE FOUR RULE-TYPE 88-LEVELS APPLIES TO A GIVEN STEP - SEE
001200*  APV.PGM01 FOR HOW EACH RULE-TYPE DECIDES STEP COMPLETION.
001300* ---------------------------------------------------------
001400*  CHANGE LOG
001500*  DATE       INIT  TICKET  DESCRIPTION
001600*  ---------  ----  ------  -----------------------------
001700*  07/01/2009 REB  INIT01 ORIGINAL APPROVAL-STEP LAYOUT.                IN
001800*  08/30/2005 PTW  CR3488 ADDED STP-MGR-STEP-CDE FOR THE                CR
001900*  08/30/2005 PTW  CR3488   MANAGER-APPROVER SHORTCUT STEPS.            CR
002000* ---------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT STEP-FILE ASSIGN TO "STPMSTR".
002800 DATA DIVISION.
002900 FILE SECTION.
003000 FD  STEP-FILE
003100     LABEL RECORDS ARE STANDARD
003200     RECORD CONTAINS 40 CHARACTERS.
003300 01  STP-APPROVAL-STEP-REC.
003400     05  STP-STEP-ID               PIC 9(04).
003500     05  STP-POLICY-ID             PIC 9(04).
003600     05  STP-STEP-SEQUENCE         PIC 9(03).
003700     05  STP-RULE-TYPE-CDE         PIC X(16).
003800         88  STP-RULE-DIRECT           VALUE 'DIRECT'.
003900         88  STP-RULE-PERCENTAGE       VALUE 'PERCENTAGE'.
004000         88  STP-RULE-SPECIFIC-APPR    VALUE 'SPECIFICAPPROVER'.
004100     05  STP-PCT-REQUIRED-CT       PIC 9(03).
004200     05  STP-SPECIFIC-APPR-ID      PIC 9(06).
004300         88  STP-NO-SPECIFIC-APPR      VALUE ZERO.
004400     05  STP-SEQL-CDE              PIC X(01).
004500         88  STP-SEQUENTIAL-YES        VALUE 'Y'.
004600         88  STP-SEQUENTIAL-NO         VALUE 'N'.
004700     05  STP-MGR-STEP-CDE          PIC X(01).
004800         88  STP-MGR-STEP-YES          VALUE 'Y'.
004900         88  STP-MGR-STEP-NO           VALUE 'N'.
005000     05  STP-CONTROL-AREA REDEFINES STP-PCT-REQUIRED-CT.
005100         10  STP-PCT-TENS-DGT      PIC 9(01).
005200         10  FILLER                PIC 9(02).
005300     05  STP-SEQUENCE-NUMERIC-AREA REDEFINES STP-STEP-SEQUENCE.
005400         10  FILLER                PIC 9(03).
005500     05  FILLER                    PIC X(02).
005600 WORKING-STORAGE SECTION.
005700 PROCEDURE DIVISION.
005800*  RECORD LAYOUT ONLY - PROCESSED BY APV.PGM01.
005900     STOP RUN.
