000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        RPT-EXP-SUMMARY-RPT.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  EMPLOYEE EXPENSE SUMMARY REPORT LINE LAYOUT.  CONTROL
001000*  BROKEN ON EMPLOYEE-ID BY EXP.PGM02 - ONE DETAIL ROW PER
001100*  EXPENSE, ONE FOOTER ROW PER EMPLOYEE, ONE TRAILER ROW FOR
001200*  THE COMPANY GRAND TOTALS AT END OF RUN.
001300* ---------------------------------------------------------
001400*  CHANGE LOG
001500*  DATE       INIT  TICKET  DESCRIPTION
001600*  ---------  ----  ------  -----------------------------
001700*  07/01/2009 REB   INIT01  ORIGINAL SUMMARY REPORT LAYOUT.
001800*  05/06/2011 DLK   CR3902  ADDED COMPANY GRAND TOTAL TRAILER -
001900*  05/06/2011 DLK   CR3902    FINANCE WANTED A RUN-LEVEL FIGURE.
001950*  03/15/2018 DLK   CR5042  DETAIL AREA ONLY SUMMED TO 111 AGAINST
001960*  03/15/2018 DLK   CR5042    A DECLARED 132 - WIDENED THE TRAILING
001970*  03/15/2018 DLK   CR5042    FILLER TO MAKE UP THE 21-BYTE GAP -
001980*  03/15/2018 DLK   CR5042    SAME FIX MADE IN EXP.PGM02.
002000* ---------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT REPORT-FILE ASSIGN TO "EXPRPT01"
002800         ORGANIZATION IS LINE SEQUENTIAL.
002900 DATA DIVISION.
003000 FILE SECTION.
003100 FD  REPORT-FILE
003200     LABEL RECORDS ARE OMITTED
003300     RECORD CONTAINS 132 CHARACTERS.
003400 01  RPT-EXP-LINE.
003500     05  RPT-RECORD-TYPE-CD             PIC X(01).
003600         88  RPT-RECORD-TYPE-DETAIL         VALUE 'D'.
003700         88  RPT-RECORD-TYPE-FOOTER         VALUE 'F'.
003800         88  RPT-RECORD-TYPE-TRAILER        VALUE 'T'.
003900     05  RPT-DETAIL-AREA.
004000         10  RPT-DTL-EXPENSE-ID          PIC 9(06).
004100         10  RPT-DTL-EXPENSE-DTE         PIC X(10).
004200         10  RPT-DTL-CATEGORY-CDE        PIC X(15).
004300         10  RPT-DTL-DESCRIPTION-TXT     PIC X(30).
004400         10  RPT-DTL-AMOUNT-AT           PIC ZZZ,ZZZ.99-.
004500         10  RPT-DTL-CURRENCY-CDE        PIC X(03).
004600         10  RPT-DTL-AMOUNT-CO-CCY-AT    PIC ZZZ,ZZZ.99-.
004700         10  RPT-DTL-STATUS-CDE          PIC X(09).
004800         10  FILLER                      PIC X(36).
004900     05  RPT-FOOTER-AREA REDEFINES RPT-DETAIL-AREA.
005000         10  RPT-FTR-EMPLOYEE-ID         PIC 9(06).
005100         10  RPT-FTR-PENDING-AT          PIC S9(10)V9(02).
005200         10  RPT-FTR-WAITING-APPRVL-AT   PIC S9(10)V9(02).
005300         10  RPT-FTR-APPROVED-AT         PIC S9(10)V9(02).
005400         10  FILLER                      PIC X(65).
005500     05  RPT-TRAILER-AREA REDEFINES RPT-DETAIL-AREA.
005600         10  RPT-TLR-EMPLOYEE-CT         PIC 9(07).
005700         10  RPT-TLR-PENDING-AT          PIC S9(10)V9(02).
005800         10  RPT-TLR-WAITING-APPRVL-AT   PIC S9(10)V9(02).
005900         10  RPT-TLR-APPROVED-AT         PIC S9(10)V9(02).
006000         10  FILLER                      PIC X(59).
006100 WORKING-STORAGE SECTION.
006200 PROCEDURE DIVISION.
006300*  RECORD LAYOUT ONLY - WRITTEN BY EXP.PGM02.
006400     STOP RUN.
