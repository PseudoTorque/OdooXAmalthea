000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        TXN-INPUT-TRANSACTION-TAB.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  INPUT TRANSACTION FILE - THREE RUN MODES SHARE THIS ONE
001000*  PHYSICAL RECORD SHAPE, SELECTED BY TXN-RECORD-TYPE-CD:
001100*    'S' - SUBMISSION      (EMPLOYEE SUBMITS A DRAFT EXPENSE)
001200*    'A' - APPROVER-ACTION (APPROVE/REJECT AT THE OPEN STEP)
001300*    'C' - EXPENSE-CREATE  (NEW DRAFT EXPENSE FROM THE FRONT
001400*                           END - READ BY EXP.PGM02)
001500*  APV.PGM01 READS MODES 'S' AND 'A'; EXP.PGM02 READS MODE 'C'.
001600*  THE TWO REDEFINES BELOW GIVE EACH MODE ITS OWN FIELD NAMES
001700*  OVER THE SAME 109-BYTE DETAIL AREA.
001800* ---------------------------------------------------------
001900*  CHANGE LOG
002000*  DATE       INIT  TICKET  DESCRIPTION
002100*  ---------  ----  ------  -----------------------------
002200*  07/01/2009 REB   INIT01  ORIGINAL SUBMIT/ACTION LAYOUT.
002300*  11/14/2003 DLK   CR2610  ADDED SEQUENCE-NUMBER FOR REJECT-
002400*  11/14/2003 DLK   CR2610    AND-RESUBMIT REPLAY DETECTION.
002500*  09/22/2012 PTW   CR4055  ADDED EXPENSE-CREATE VARIANT SO
002600*  09/22/2012 PTW   CR4055    EXP.PGM02 COULD SHARE THE SAME
002700*  09/22/2012 PTW   CR4055    TRANSACTION FILE AND JCL STEP.
002800*  06/30/2017 DLK   CR4901  TXN-CRT-REMARKS-TXT WAS PIC X(01) -
002900*  06/30/2017 DLK   CR4901    ONLY THE FIRST BYTE OF A CREATE
003000*  06/30/2017 DLK   CR4901    TRANSACTION'S REMARKS SURVIVED ONTO
003100*  06/30/2017 DLK   CR4901    THE EXPENSE MASTER.  WIDENED TO 30
003200*  06/30/2017 DLK   CR4901    AND WIDENED THE DETAIL AREA AND
003300*  06/30/2017 DLK   CR4901    RECORD LENGTH TO MATCH.
003400* ---------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT TXN-FILE ASSIGN TO "TXNIN01".
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  TXN-FILE
004500     LABEL RECORDS ARE STANDARD
004600     RECORD CONTAINS 125 CHARACTERS.
004700 01  TXN-INPUT-REC.
004800     05  TXN-RECORD-TYPE-CD             PIC X(01).
004900         88  TXN-TYPE-SUBMISSION            VALUE 'S'.
005000         88  TXN-TYPE-APPROVER-ACTION       VALUE 'A'.
005100         88  TXN-TYPE-EXPENSE-CREATE        VALUE 'C'.
005200     05  TXN-SEQUENCE-NUMBER             PIC 9(05).
005300     05  TXN-EXPENSE-ID                  PIC 9(06).
005400     05  TXN-DETAIL-AREA.
005500         10  TXN-SUB-EMPLOYEE-ID          PIC 9(06).
005600         10  FILLER                       PIC X(103).
005700     05  TXN-ACTION-AREA REDEFINES TXN-DETAIL-AREA.
005800         10  TXN-ACT-APPROVER-ID          PIC 9(06).
005900         10  TXN-ACT-ACTION-CDE           PIC X(08).
006000             88  TXN-ACT-APPROVED              VALUE 'APPROVED'.
006100         10  TXN-ACT-COMMENTS-TXT         PIC X(60).
006200         10  FILLER                       PIC X(35).
006300     05  TXN-CREATE-AREA REDEFINES TXN-DETAIL-AREA.
006400         10  TXN-CRT-EMPLOYEE-ID          PIC 9(06).
006500         10  TXN-CRT-PAID-BY-ID           PIC 9(06).
006600             88  TXN-CRT-PAID-BY-SELF          VALUE ZERO.
006700         10  TXN-CRT-AMOUNT-AT            PIC S9(08)V9(02).
006800         10  TXN-CRT-CURRENCY-CDE         PIC X(03).
006900         10  TXN-CRT-CATEGORY-CDE         PIC X(15).
007000         10  TXN-CRT-DESCRIPTION-TXT      PIC X(30).
007100         10  TXN-CRT-EXPENSE-DTE          PIC X(08).
007200         10  TXN-CRT-REMARKS-TXT          PIC X(30).
007300         10  FILLER                       PIC X(01).
007400     05  TXN-SEQUENCE-CHECK-AREA REDEFINES TXN-EXPENSE-ID.
007500         10  TXN-EXPENSE-CHECK-DGT        PIC 9(01).
007600         10  FILLER                       PIC 9(05).
007700     05  FILLER                          PIC X(04).
007800 WORKING-STORAGE SECTION.
007900 PROCEDURE DIVISION.
008000*  RECORD LAYOUT ONLY - READ BY APV.PGM01 AND EXP.PGM02.
008100     STOP RUN.
