000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        EXP-EXPENSE-SUMMARIZER.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  EXPENSE-CREATE / EXPENSE-SUMMARY RUN.
001000*  TWO JOBS SHARE THIS ONE STEP BECAUSE THEY BOTH TOUCH THE
001100*  EXPENSE MASTER AND BOTH NEED THE RATE-FILE IN STORAGE:
001200*    PASS 1 - READS TXN-FILE MODE 'C' (EXPENSE-CREATE) RECORDS,
001300*             CONVERTS THE CLAIMED AMOUNT TO THE EMPLOYING
001400*             COMPANY'S HOME CURRENCY AND APPENDS A NEW DRAFT
001500*             ROW TO THE EXPENSE MASTER.
001600*    PASS 2 - READS THE EXPENSE MASTER AS OF THE START OF THIS RUN
001700*             SEQUENTIALLY, CONTROL-BROKEN ON EXP-EMPLOYEE-ID, AND
001800*             WRITES THE DETAIL/FOOTER/TRAILER SUMMARY REPORT.
001900*             DRAFTS APPENDED BY PASS 1 ARE PICKED UP BY THE NEXT
002000*             RUN, ONCE OPS PROMOTES EXPMSTN TO BE THE NEW EXPMSTR.
002100*  RATE-FILE AND COMPANY-FILE ARE BOTH SMALL ENOUGH TO HOLD
002200*  ENTIRELY IN WORKING STORAGE FOR THE LIFE OF THE RUN - SEE
002300*  W02-RATE-TABLE-AREA AND W02-COMPANY-TABLE-AREA BELOW.
002400* ---------------------------------------------------------
002500*  CHANGE LOG
002600*  DATE       INIT  TICKET  DESCRIPTION
002700*  ---------  ----  ------  -----------------------------
002800*  07/01/2009 REB   INIT01  ORIGINAL EXPENSE-CREATE AND
002900*  07/01/2009 REB   INIT01    EXPENSE-SUMMARY LOGIC.
003000*  09/09/1999 JMH   YR2K09  Y2K REVIEW - EXP-EXPENSE-DTE IS AN
003100*  09/09/1999 JMH   YR2K09    8-BYTE CCYYMMDD FIELD, NO WINDOWING
003200*  09/09/1999 JMH   YR2K09    LOGIC REQUIRED, RUN CERTIFIED OK.
003600*  05/06/2011 DLK   CR3902  ADDED THE COMPANY GRAND-TOTAL TRAILER
003700*  05/06/2011 DLK   CR3902    ROW TO THE SUMMARY REPORT AND
003800*  05/06/2011 DLK   CR3902    WIDENED EXP-DESCRIPTION-TXT TO 40.
003900*  09/22/2012 PTW   CR4055  EXPENSE-CREATE NOW READS THE SHARED
004000*  09/22/2012 PTW   CR4055    TXN-FILE (MODE 'C') INSTEAD OF ITS
004100*  09/22/2012 PTW   CR4055    OWN JCL-FED INPUT STREAM.
004200*  06/18/2015 DLK   CR4488  ADDED REVERSE-RATE FALLBACK - VENDOR
004300*  06/18/2015 DLK   CR4488    FEED DOES NOT ALWAYS CARRY BOTH
004400*  06/18/2015 DLK   CR4488    DIRECTIONS OF A CURRENCY PAIR.
004500*  06/18/2015 DLK   CR4488    (SEE 4300-CONVERT-CURRENCY BELOW.)
004600*  11/02/2015 DLK   CR4820  EXP-EXPENSE-REC HERE SUMMED TO 148
004700*  11/02/2015 DLK   CR4820    BYTES AGAINST A DECLARED 150 - WIDENED
004800*  11/02/2015 DLK   CR4820    TRAILING FILLER TO 07 TO MATCH THE
004900*  11/02/2015 DLK   CR4820    TRUE FD LENGTH ON EXPMSTR/EXPMSTN.
005000*  06/30/2017 DLK   CR4901  WIDENED TXN-CRT-REMARKS-TXT TO 30 -
005100*  06/30/2017 DLK   CR4901    ONLY THE FIRST BYTE OF A CREATE
005200*  06/30/2017 DLK   CR4901    TRANSACTION'S REMARKS WAS SURVIVING
005300*  06/30/2017 DLK   CR4901    THE TRIP ONTO THE EXPENSE MASTER.
005400*  02/08/2018 PTW   CR5010  4300-CONVERT-CURRENCY NOW UPPER-CASES
005500*  02/08/2018 PTW   CR5010    BOTH SIDES BEFORE THE IDENTITY CHECK -
005600*  02/08/2018 PTW   CR5010    A LOWER-CASE CODE OFF THE FRONT END
005700*  02/08/2018 PTW   CR5010    WAS FAILING A CONVERSION THAT SHOULD
005800*  02/08/2018 PTW   CR5010    HAVE BEEN A NO-OP.
005810*  03/22/2018 REB   CR5062  REMOVED A CR3120 LOG ENTRY THAT NEVER
005820*  03/22/2018 REB   CR5062    BELONGED HERE - THIS PASS HAS NO
005830*  03/22/2018 REB   CR5062    COUNTRY-FILE FD AND NEVER TESTS
005840*  03/22/2018 REB   CR5062    CCY-ACTIVE-CDE.  THE HOME-CURRENCY
005850*  03/22/2018 REB   CR5062    CODE COMES OFF CMP-CURRENCY-CDE ON
005860*  03/22/2018 REB   CR5062    COMPANY-FILE.  THE REAL CR3120 FIX
005870*  03/22/2018 REB   CR5062    LIVES IN REG.PGM03'S 6000-LOOKUP-
005880*  03/22/2018 REB   CR5062    COUNTRY, WHERE IT BELONGS.
005900* ---------------------------------------------------------
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS W02-NUMERIC-CLASS IS "0123456789"
006500     UPSI-0 ON STATUS IS RUN-SUMMARY-ONLY-SW.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT USER-FILE ASSIGN TO "USRMSTR"
006900         FILE STATUS IS W02-USR-FILE-STATUS.
007000     SELECT COMPANY-FILE ASSIGN TO "CMPMSTR"
007100         FILE STATUS IS W02-CMP-FILE-STATUS.
007200     SELECT RATE-FILE ASSIGN TO "RTEMSTR"
007300         FILE STATUS IS W02-RTE-FILE-STATUS.
007400     SELECT TXN-FILE ASSIGN TO "TXNIN01"
007500         FILE STATUS IS W02-TXN-FILE-STATUS.
007600     SELECT EXPENSE-FILE ASSIGN TO "EXPMSTR"
007700         FILE STATUS IS W02-EXP-FILE-STATUS.
007800     SELECT NEW-EXPENSE-FILE ASSIGN TO "EXPMSTN"
007900         FILE STATUS IS W02-NEX-FILE-STATUS.
008000     SELECT REPORT-FILE ASSIGN TO "EXPRPT01"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS W02-RPT-FILE-STATUS.
008300 DATA DIVISION.
008400 FILE SECTION.
008500*  USER MASTER - LOADED ENTIRE INTO W02-USER-TABLE-AREA SO THE
008600*  EMPLOYEE'S COMPANY CAN BE RESOLVED WITHOUT A RANDOM READ.
008700 FD  USER-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 96 CHARACTERS.
009000 01  USR-USER-REC.
009100     05  USR-USER-ID               PIC 9(06).
009200     05  USR-COMPANY-ID            PIC 9(06).
009300     05  FILLER                    PIC X(84).
009400*  COMPANY MASTER - LOADED ENTIRE INTO W02-COMPANY-TABLE-AREA.
009500 FD  COMPANY-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 45 CHARACTERS.
009800 01  CMP-COMPANY-REC.
009900     05  CMP-COMPANY-ID            PIC 9(06).
010000     05  CMP-COMPANY-NME           PIC X(30).
010100     05  CMP-COUNTRY-ID            PIC 9(04).
010200     05  CMP-CURRENCY-CDE          PIC X(03).
010300     05  FILLER                    PIC X(02).
010400*  EXCHANGE RATE TABLE - LOADED ENTIRE INTO W02-RATE-TABLE-AREA.
010500 FD  RATE-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 21 CHARACTERS.
010800 01  RTE-EXCHANGE-RATE-REC.
010900     05  RTE-BASE-CCY              PIC X(03).
011000     05  RTE-TARGET-CCY            PIC X(03).
011100     05  RTE-RATE-AT               PIC S9(09)V9(06).
011300*  INPUT TRANSACTION FILE - THIS RUN READS MODE 'C' ONLY.
011400 FD  TXN-FILE
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 125 CHARACTERS.
011700 01  TXN-INPUT-REC.
011800     05  TXN-RECORD-TYPE-CD             PIC X(01).
011900         88  TXN-TYPE-EXPENSE-CREATE        VALUE 'C'.
012000     05  TXN-SEQUENCE-NUMBER             PIC 9(05).
012100     05  TXN-EXPENSE-ID                  PIC 9(06).
012200     05  TXN-CREATE-AREA.
012300         10  TXN-CRT-EMPLOYEE-ID          PIC 9(06).
012400         10  TXN-CRT-PAID-BY-ID           PIC 9(06).
012500             88  TXN-CRT-PAID-BY-SELF          VALUE ZERO.
012600         10  TXN-CRT-AMOUNT-AT            PIC S9(08)V9(02).
012700         10  TXN-CRT-CURRENCY-CDE         PIC X(03).
012800         10  TXN-CRT-CATEGORY-CDE         PIC X(15).
012900         10  TXN-CRT-DESCRIPTION-TXT      PIC X(30).
013000         10  TXN-CRT-EXPENSE-DTE          PIC X(08).
013100         10  TXN-CRT-REMARKS-TXT          PIC X(30).
013200         10  FILLER                       PIC X(01).
013300     05  FILLER                          PIC X(04).
013400*  EXPENSE MASTER - PASS 1 APPENDS, PASS 2 READS FOR THE SUMMARY.
013500 FD  EXPENSE-FILE
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 150 CHARACTERS.
013800 01  EXP-EXPENSE-REC.
013900     05  EXP-EXPENSE-ID            PIC 9(06).
014000     05  EXP-EMPLOYEE-ID           PIC 9(06).
014100     05  EXP-PAID-BY-ID            PIC 9(06).
014200         88  EXP-PAID-BY-SELF          VALUE ZERO.
014300     05  EXP-AMOUNT-AT             PIC S9(08)V9(02).
014400     05  EXP-CURRENCY-CDE          PIC X(03).
014500     05  EXP-AMOUNT-CO-CCY-AT      PIC S9(08)V9(02).
014600     05  EXP-CATEGORY-CDE          PIC X(15).
014700     05  EXP-DESCRIPTION-TXT       PIC X(40).
014800     05  EXP-EXPENSE-DTE           PIC 9(08).
014900     05  EXP-STATUS-CDE            PIC X(09).
015000         88  EXP-STATUS-DRAFT          VALUE 'DRAFT'.
015100         88  EXP-STATUS-SUBMITTED      VALUE 'SUBMITTED'.
015200         88  EXP-STATUS-APPROVED       VALUE 'APPROVED'.
015300         88  EXP-STATUS-REJECTED       VALUE 'REJECTED'.
015400     05  EXP-REMARKS-TXT           PIC X(30).
015500     05  FILLER                    PIC X(07).
015600*  SPILL FILE - THE APPENDED-TO MASTER WRITTEN AT END OF PASS 1.
015700 FD  NEW-EXPENSE-FILE
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 150 CHARACTERS.
016000 01  NEW-EXPENSE-REC                   PIC X(150).
016100*  EMPLOYEE EXPENSE SUMMARY REPORT LINE LAYOUT.
016120*  CR5042 - DETAIL AREA ONLY SUMMED TO 111 AGAINST A DECLARED
016130*  132 - WIDENED THE TRAILING FILLER TO MAKE UP THE 21-BYTE
016140*  GAP - SAME FIX MADE IN RPT.R00902.
016200 FD  REPORT-FILE
016300     LABEL RECORDS ARE OMITTED
016400     RECORD CONTAINS 132 CHARACTERS.
016500 01  RPT-EXP-LINE.
016600     05  RPT-RECORD-TYPE-CD             PIC X(01).
016700         88  RPT-RECORD-TYPE-DETAIL         VALUE 'D'.
016800         88  RPT-RECORD-TYPE-FOOTER         VALUE 'F'.
016900         88  RPT-RECORD-TYPE-TRAILER        VALUE 'T'.
017000     05  RPT-DETAIL-AREA.
017100         10  RPT-DTL-EXPENSE-ID          PIC 9(06).
017200         10  RPT-DTL-EXPENSE-DTE         PIC X(10).
017300         10  RPT-DTL-CATEGORY-CDE        PIC X(15).
017400         10  RPT-DTL-DESCRIPTION-TXT     PIC X(30).
017500         10  RPT-DTL-AMOUNT-AT           PIC ZZZ,ZZZ.99-.
017600         10  RPT-DTL-CURRENCY-CDE        PIC X(03).
017700         10  RPT-DTL-AMOUNT-CO-CCY-AT    PIC ZZZ,ZZZ.99-.
017800         10  RPT-DTL-STATUS-CDE          PIC X(09).
017900         10  FILLER                      PIC X(36).
018000     05  RPT-FOOTER-AREA REDEFINES RPT-DETAIL-AREA.
018100         10  RPT-FTR-EMPLOYEE-ID         PIC 9(06).
018200         10  RPT-FTR-PENDING-AT          PIC S9(10)V9(02).
018300         10  RPT-FTR-WAITING-APPRVL-AT   PIC S9(10)V9(02).
018400         10  RPT-FTR-APPROVED-AT         PIC S9(10)V9(02).
018500         10  FILLER                      PIC X(65).
018600     05  RPT-TRAILER-AREA REDEFINES RPT-DETAIL-AREA.
018700         10  RPT-TLR-EMPLOYEE-CT         PIC 9(07).
018800         10  RPT-TLR-PENDING-AT          PIC S9(10)V9(02).
018900         10  RPT-TLR-WAITING-APPRVL-AT   PIC S9(10)V9(02).
019000         10  RPT-TLR-APPROVED-AT         PIC S9(10)V9(02).
019100         10  FILLER                      PIC X(59).
019200 WORKING-STORAGE SECTION.
019300 01  W02-FILE-STATUS-GROUP.
019400     05  W02-USR-FILE-STATUS       PIC X(02).
019500         88  W02-USR-OK                VALUE '00'.
019600         88  W02-USR-EOF               VALUE '10'.
019700     05  W02-CMP-FILE-STATUS       PIC X(02).
019800         88  W02-CMP-OK                VALUE '00'.
019900         88  W02-CMP-EOF               VALUE '10'.
020000     05  W02-RTE-FILE-STATUS       PIC X(02).
020100         88  W02-RTE-OK                VALUE '00'.
020200         88  W02-RTE-EOF               VALUE '10'.
020300     05  W02-TXN-FILE-STATUS       PIC X(02).
020400         88  W02-TXN-OK                VALUE '00'.
020500         88  W02-TXN-EOF               VALUE '10'.
020600     05  W02-EXP-FILE-STATUS       PIC X(02).
020700         88  W02-EXP-OK                VALUE '00'.
020800         88  W02-EXP-EOF               VALUE '10'.
020900     05  W02-NEX-FILE-STATUS       PIC X(02).
021000         88  W02-NEX-OK                VALUE '00'.
021100     05  W02-RPT-FILE-STATUS       PIC X(02).
021200         88  W02-RPT-OK                VALUE '00'.
021300 01  W02-COUNTER-GROUP COMP.
021400     05  W02-USER-CT               PIC 9(05).
021500     05  W02-COMPANY-CT            PIC 9(05).
021600     05  W02-RATE-CT               PIC 9(05).
021700     05  W02-TXN-READ-CT           PIC 9(07).
021800     05  W02-EXPENSE-CREATE-CT     PIC 9(07).
021900     05  W02-CONVERT-FAIL-CT       PIC 9(07).
022000     05  W02-EXPENSE-EMPLOYEE-CT   PIC 9(07).
022100 01  W02-SUBSCRIPT-GROUP COMP.
022200     05  W02-U-SUB                 PIC 9(05).
022300     05  W02-C-SUB                 PIC 9(05).
022400     05  W02-R-SUB                 PIC 9(05).
022500 01  W02-USER-TABLE-AREA.
022600     05  W02-USER-ENTRY OCCURS 2000 TIMES
022700                    INDEXED BY W02-U-IDX.
022800         10  W02-U-USER-ID         PIC 9(06).
022900         10  W02-U-COMPANY-ID      PIC 9(06).
023000 01  W02-COMPANY-TABLE-AREA.
023100     05  W02-COMPANY-ENTRY OCCURS 2000 TIMES
023200                    INDEXED BY W02-C-IDX.
023300         10  W02-C-COMPANY-ID      PIC 9(06).
023400         10  W02-C-CURRENCY-CDE    PIC X(03).
023500 01  W02-RATE-TABLE-AREA.
023600     05  W02-RATE-ENTRY OCCURS 2000 TIMES
023700                    INDEXED BY W02-R-IDX.
023800         10  W02-R-BASE-CCY        PIC X(03).
023900         10  W02-R-TARGET-CCY      PIC X(03).
024000         10  W02-R-RATE-AT         PIC S9(09)V9(06).
024100*  CURRENT NEW-CLAIM WORK AREA (PASS 1).
024200 01  W02-CREATE-WORK-AREA.
024300     05  W02-NEXT-EXPENSE-ID       PIC 9(06).
024400     05  W02-EMPLOYEE-COMPANY-ID   PIC 9(06).
024500     05  W02-COMPANY-FOUND-CDE     PIC X(01).
024600         88  W02-COMPANY-FOUND         VALUE 'Y'.
024700         88  W02-COMPANY-NOT-FOUND     VALUE 'N'.
024800     05  W02-TARGET-CCY-CDE        PIC X(03).
024900*  CR5010 - UPPER-CASED WORK COPIES USED FOR THE IDENTITY/RATE
025000*  COMPARES BELOW - THE FEED CANNOT BE TRUSTED TO ARRIVE UPPER.
025100     05  W02-FROM-CCY-UPR-CDE      PIC X(03).
025200     05  W02-TO-CCY-UPR-CDE        PIC X(03).
025300     05  W02-CONVERT-RESULT-CDE    PIC X(01).
025400         88  W02-CONVERT-OK            VALUE 'Y'.
025500         88  W02-CONVERT-FAILED        VALUE 'N'.
025600     05  W02-CONVERTED-AMOUNT-AT   PIC S9(08)V9(02).
025700     05  W02-RATE-WORK-AT          PIC S9(09)V9(06).
025800     05  W02-RATE-EXTEND-AREA REDEFINES W02-RATE-WORK-AT.
025900         10  W02-RATE-WHOLE-PART   PIC S9(09).
026000         10  W02-RATE-DECML-PART   PIC 9(06).
026100*  CONTROL-BREAK / SUMMARY WORK AREA (PASS 2).
026200 01  W02-SUMMARY-WORK-AREA.
026300     05  W02-PRIOR-EMPLOYEE-ID     PIC 9(06).
026400     05  W02-FIRST-EXPENSE-CDE     PIC X(01).
026500         88  W02-FIRST-EXPENSE-YES     VALUE 'Y'.
026600     05  W02-PENDING-TOTAL-AT      PIC S9(10)V9(02).
026700     05  W02-WAITING-APPRVL-TOTAL-AT PIC S9(10)V9(02).
026800     05  W02-APPROVED-TOTAL-AT     PIC S9(10)V9(02).
026900     05  W02-GRAND-PENDING-AT      PIC S9(10)V9(02).
027000     05  W02-GRAND-WAITING-AT      PIC S9(10)V9(02).
027100     05  W02-GRAND-APPROVED-AT     PIC S9(10)V9(02).
027200     05  W02-EXPENSE-DTE-EDIT-AREA.
027300         10  W02-DTE-CCYY           PIC 9(04).
027400         10  W02-DTE-MM             PIC 9(02).
027500         10  W02-DTE-DD             PIC 9(02).
027600     05  W02-EXPENSE-DTE-DISPLAY-AREA.
027700         10  W02-DSP-CCYY           PIC 9(04).
027800         10  FILLER                PIC X(01) VALUE '-'.
027900         10  W02-DSP-MM             PIC 9(02).
028000         10  FILLER                PIC X(01) VALUE '-'.
028100         10  W02-DSP-DD             PIC 9(02).
028200 01  W02-ERROR-MESSAGE             PIC X(60).
028300 PROCEDURE DIVISION.
028400 0000-MAIN-CONTROL.
028500     PERFORM 1000-INITIALIZE
028600         THRU 1000-EXIT.
028700     PERFORM 2000-LOAD-REFERENCE-TABLES
028800         THRU 2000-EXIT.
028900     IF NOT RUN-SUMMARY-ONLY-SW
029000         PERFORM 3000-CREATE-EXPENSES
029100             THRU 3000-EXIT
029200     END-IF.
029300     PERFORM 4000-SUMMARIZE-EXPENSES
029400         THRU 4000-EXIT.
029500     PERFORM 9000-TERMINATE
029600         THRU 9000-EXIT.
029700     STOP RUN.
029800 1000-INITIALIZE.
029900     OPEN INPUT  USER-FILE
030000                 COMPANY-FILE
030100                 RATE-FILE
030200                 TXN-FILE
030300                 EXPENSE-FILE.
030400     OPEN OUTPUT NEW-EXPENSE-FILE
030500                 REPORT-FILE.
030600     IF NOT W02-USR-OK
030700         MOVE 'USER-FILE OPEN FAILED' TO W02-ERROR-MESSAGE
030800         PERFORM 8900-ABEND THRU 8900-EXIT
030900     END-IF.
031000     IF NOT W02-CMP-OK
031100         MOVE 'COMPANY-FILE OPEN FAILED' TO W02-ERROR-MESSAGE
031200         PERFORM 8900-ABEND THRU 8900-EXIT
031300     END-IF.
031400     IF NOT W02-RTE-OK
031500         MOVE 'RATE-FILE OPEN FAILED' TO W02-ERROR-MESSAGE
031600         PERFORM 8900-ABEND THRU 8900-EXIT
031700     END-IF.
031800     MOVE ZERO TO W02-TXN-READ-CT
031900                  W02-EXPENSE-CREATE-CT
032000                  W02-CONVERT-FAIL-CT
032100                  W02-EXPENSE-EMPLOYEE-CT.
032200     MOVE ZERO TO W02-GRAND-PENDING-AT
032300                  W02-GRAND-WAITING-AT
032400                  W02-GRAND-APPROVED-AT.
032500     MOVE 'Y' TO W02-FIRST-EXPENSE-CDE.
032600 1000-EXIT.
032700     EXIT.
032800 2000-LOAD-REFERENCE-TABLES.
032900     PERFORM 2050-LOAD-USERS
033000         THRU 2050-EXIT.
033100     PERFORM 2100-LOAD-COMPANIES
033200         THRU 2100-EXIT.
033300     PERFORM 2200-LOAD-RATES
033400         THRU 2200-EXIT.
033500 2000-EXIT.
033600     EXIT.
033700 2050-LOAD-USERS.
033800     MOVE ZERO TO W02-USER-CT.
033900     READ USER-FILE
034000         AT END SET W02-USR-EOF TO TRUE
034100     END-READ.
034200     PERFORM 2060-LOAD-ONE-USER
034300         THRU 2060-EXIT
034400         UNTIL W02-USR-EOF.
034500 2050-EXIT.
034600     EXIT.
034700 2060-LOAD-ONE-USER.
034800     ADD 1 TO W02-USER-CT.
034900     SET W02-U-IDX TO W02-USER-CT.
035000     MOVE USR-USER-ID    TO W02-U-USER-ID (W02-U-IDX).
035100     MOVE USR-COMPANY-ID TO W02-U-COMPANY-ID (W02-U-IDX).
035200     READ USER-FILE
035300         AT END SET W02-USR-EOF TO TRUE
035400     END-READ.
035500 2060-EXIT.
035600     EXIT.
035700 2100-LOAD-COMPANIES.
035800     MOVE ZERO TO W02-COMPANY-CT.
035900     READ COMPANY-FILE
036000         AT END SET W02-CMP-EOF TO TRUE
036100     END-READ.
036200     PERFORM 2110-LOAD-ONE-COMPANY
036300         THRU 2110-EXIT
036400         UNTIL W02-CMP-EOF.
036500 2100-EXIT.
036600     EXIT.
036700 2110-LOAD-ONE-COMPANY.
036800     ADD 1 TO W02-COMPANY-CT.
036900     SET W02-C-IDX TO W02-COMPANY-CT.
037000     MOVE CMP-COMPANY-ID   TO W02-C-COMPANY-ID (W02-C-IDX).
037100     MOVE CMP-CURRENCY-CDE TO W02-C-CURRENCY-CDE (W02-C-IDX).
037200     READ COMPANY-FILE
037300         AT END SET W02-CMP-EOF TO TRUE
037400     END-READ.
037500 2110-EXIT.
037600     EXIT.
037700 2200-LOAD-RATES.
037800     MOVE ZERO TO W02-RATE-CT.
037900     READ RATE-FILE
038000         AT END SET W02-RTE-EOF TO TRUE
038100     END-READ.
038200     PERFORM 2210-LOAD-ONE-RATE
038300         THRU 2210-EXIT
038400         UNTIL W02-RTE-EOF.
038500 2200-EXIT.
038600     EXIT.
038700 2210-LOAD-ONE-RATE.
038800     ADD 1 TO W02-RATE-CT.
038900     SET W02-R-IDX TO W02-RATE-CT.
039000     MOVE RTE-BASE-CCY   TO W02-R-BASE-CCY (W02-R-IDX).
039100     MOVE RTE-TARGET-CCY TO W02-R-TARGET-CCY (W02-R-IDX).
039200     MOVE RTE-RATE-AT    TO W02-R-RATE-AT (W02-R-IDX).
039300     READ RATE-FILE
039400         AT END SET W02-RTE-EOF TO TRUE
039500     END-READ.
039600 2210-EXIT.
039700     EXIT.
039800 3000-CREATE-EXPENSES.
039900     READ TXN-FILE
040000         AT END SET W02-TXN-EOF TO TRUE
040100     END-READ.
040200     PERFORM 3050-PROCESS-ONE-TXN
040300         THRU 3050-EXIT
040400         UNTIL W02-TXN-EOF.
040500 3000-EXIT.
040600     EXIT.
040700 3050-PROCESS-ONE-TXN.
040800     ADD 1 TO W02-TXN-READ-CT.
040900     IF TXN-TYPE-EXPENSE-CREATE
041000         PERFORM 3100-BUILD-NEW-EXPENSE
041100             THRU 3100-EXIT
041200     END-IF.
041300     READ TXN-FILE
041400         AT END SET W02-TXN-EOF TO TRUE
041500     END-READ.
041600 3050-EXIT.
041700     EXIT.
041800 3100-BUILD-NEW-EXPENSE.
041900     ADD 1 TO W02-EXPENSE-CREATE-CT.
042000     MOVE TXN-EXPENSE-ID TO W02-NEXT-EXPENSE-ID.
042100     PERFORM 3200-FIND-EMPLOYER-CCY
042200         THRU 3200-EXIT.
042300     IF W02-COMPANY-NOT-FOUND
042400         ADD 1 TO W02-CONVERT-FAIL-CT
042500         GO TO 3100-EXIT
042600     END-IF.
042700     PERFORM 4300-CONVERT-CURRENCY
042800         THRU 4300-EXIT.
042900     IF W02-CONVERT-FAILED
043000         ADD 1 TO W02-CONVERT-FAIL-CT
043100         GO TO 3100-EXIT
043200     END-IF.
043300     MOVE W02-NEXT-EXPENSE-ID     TO EXP-EXPENSE-ID.
043400     MOVE TXN-CRT-EMPLOYEE-ID     TO EXP-EMPLOYEE-ID.
043500     MOVE TXN-CRT-PAID-BY-ID      TO EXP-PAID-BY-ID.
043600     MOVE TXN-CRT-AMOUNT-AT       TO EXP-AMOUNT-AT.
043700     MOVE TXN-CRT-CURRENCY-CDE    TO EXP-CURRENCY-CDE.
043800     MOVE W02-CONVERTED-AMOUNT-AT TO EXP-AMOUNT-CO-CCY-AT.
043900     MOVE TXN-CRT-CATEGORY-CDE    TO EXP-CATEGORY-CDE.
044000     MOVE TXN-CRT-DESCRIPTION-TXT TO EXP-DESCRIPTION-TXT.
044100     MOVE TXN-CRT-EXPENSE-DTE     TO EXP-EXPENSE-DTE.
044200     SET EXP-STATUS-DRAFT         TO TRUE.
044300     MOVE TXN-CRT-REMARKS-TXT     TO EXP-REMARKS-TXT.
044400     MOVE SPACES                  TO NEW-EXPENSE-REC.
044500     MOVE EXP-EXPENSE-REC         TO NEW-EXPENSE-REC.
044600     WRITE NEW-EXPENSE-REC.
044700 3100-EXIT.
044800     EXIT.
044900 3200-FIND-EMPLOYER-CCY.
045000*  RESOLVE THE CLAIMING EMPLOYEE'S COMPANY FROM THE USER TABLE,
045100*  THEN THE COMPANY'S HOME CURRENCY FROM THE COMPANY TABLE -
045200*  THE EXPENSE-CREATE TRANSACTION CARRIES NEITHER DIRECTLY.
045300     SET W02-COMPANY-NOT-FOUND TO TRUE.
045400     MOVE ZERO TO W02-EMPLOYEE-COMPANY-ID.
045500     PERFORM 3205-SCAN-FOR-USER
045600         THRU 3205-EXIT
045700         VARYING W02-U-SUB FROM 1 BY 1
045800         UNTIL W02-U-SUB > W02-USER-CT.
045900     IF W02-EMPLOYEE-COMPANY-ID = ZERO
046000         GO TO 3200-EXIT
046100     END-IF.
046200     PERFORM 3210-SCAN-FOR-COMPANY
046300         THRU 3210-EXIT
046400         VARYING W02-C-SUB FROM 1 BY 1
046500         UNTIL W02-C-SUB > W02-COMPANY-CT.
046600 3200-EXIT.
046700     EXIT.
046800 3205-SCAN-FOR-USER.
046900     IF W02-U-USER-ID (W02-U-SUB) = TXN-CRT-EMPLOYEE-ID
047000         MOVE W02-U-COMPANY-ID (W02-U-SUB)
047100                                 TO W02-EMPLOYEE-COMPANY-ID
047200         MOVE W02-USER-CT TO W02-U-SUB
047300     END-IF.
047400 3205-EXIT.
047500     EXIT.
047600 3210-SCAN-FOR-COMPANY.
047700     IF W02-C-COMPANY-ID (W02-C-SUB) = W02-EMPLOYEE-COMPANY-ID
047800         SET W02-COMPANY-FOUND TO TRUE
047900         MOVE W02-C-CURRENCY-CDE (W02-C-SUB) TO W02-TARGET-CCY-CDE
048000         MOVE W02-COMPANY-CT TO W02-C-SUB
048100     END-IF.
048200 3210-EXIT.
048300     EXIT.
048400 4000-SUMMARIZE-EXPENSES.
048500     PERFORM 4010-WRITE-REPORT-HEADER
048600         THRU 4010-EXIT.
048700*  NEW-EXPENSE-FILE IS PASS 1'S OUTPUT ONLY - PASS 2 STAYS ON
048800*  THE EXPENSE-FILE OPENED AT 1000-INITIALIZE, STILL POSITIONED
048900*  AT ITS FIRST RECORD SINCE PASS 1 NEVER READ IT.
049000     CLOSE NEW-EXPENSE-FILE.
049100     READ EXPENSE-FILE
049200         AT END SET W02-EXP-EOF TO TRUE
049300     END-READ.
049400     PERFORM 4050-SUMMARIZE-ONE-EXPENSE
049500         THRU 4050-EXIT
049600         UNTIL W02-EXP-EOF.
049700     IF NOT W02-FIRST-EXPENSE-YES
049800         PERFORM 4400-WRITE-EMPLOYEE-FOOTER
049900             THRU 4400-EXIT
050000     END-IF.
050100     PERFORM 4500-WRITE-COMPANY-TRAILER
050200         THRU 4500-EXIT.
050300 4000-EXIT.
050400     EXIT.
050500 4010-WRITE-REPORT-HEADER.
050600*  NO SPECIAL HEADER LINE FOR THIS REPORT - THE TRAILER CARRIES
050700*  THE RUN TOTALS.  PARAGRAPH KEPT AS THE HOOK OPS ASKED FOR IN
050800*  CASE A BANNER LINE IS EVER ADDED.
050900     CONTINUE.
051000 4010-EXIT.
051100     EXIT.
051200 4050-SUMMARIZE-ONE-EXPENSE.
051300     IF W02-FIRST-EXPENSE-YES
051400         MOVE 'N' TO W02-FIRST-EXPENSE-CDE
051500         MOVE EXP-EMPLOYEE-ID TO W02-PRIOR-EMPLOYEE-ID
051600         PERFORM 4200-RESET-EMPLOYEE-TOTALS
051700             THRU 4200-EXIT
051800     END-IF.
051900     IF EXP-EMPLOYEE-ID NOT = W02-PRIOR-EMPLOYEE-ID
052000         PERFORM 4400-WRITE-EMPLOYEE-FOOTER
052100             THRU 4400-EXIT
052200         MOVE EXP-EMPLOYEE-ID TO W02-PRIOR-EMPLOYEE-ID
052300         PERFORM 4200-RESET-EMPLOYEE-TOTALS
052400             THRU 4200-EXIT
052500     END-IF.
052600     PERFORM 4100-WRITE-DETAIL-LINE
052700         THRU 4100-EXIT.
052800     PERFORM 4250-ACCUMULATE-STATUS-TOTAL
052900         THRU 4250-EXIT.
053000     READ EXPENSE-FILE
053100         AT END SET W02-EXP-EOF TO TRUE
053200     END-READ.
053300 4050-EXIT.
053400     EXIT.
053500 4100-WRITE-DETAIL-LINE.
053600     MOVE SPACES TO RPT-EXP-LINE.
053700     SET RPT-RECORD-TYPE-DETAIL TO TRUE.
053800     MOVE EXP-EXPENSE-ID       TO RPT-DTL-EXPENSE-ID.
053900     MOVE EXP-EXPENSE-DTE (1:4)  TO W02-DTE-CCYY.
054000     MOVE EXP-EXPENSE-DTE (5:2)  TO W02-DTE-MM.
054100     MOVE EXP-EXPENSE-DTE (7:2)  TO W02-DTE-DD.
054200     MOVE W02-DTE-CCYY         TO W02-DSP-CCYY.
054300     MOVE W02-DTE-MM           TO W02-DSP-MM.
054400     MOVE W02-DTE-DD           TO W02-DSP-DD.
054500     MOVE W02-EXPENSE-DTE-DISPLAY-AREA TO RPT-DTL-EXPENSE-DTE.
054600     MOVE EXP-CATEGORY-CDE     TO RPT-DTL-CATEGORY-CDE.
054700     MOVE EXP-DESCRIPTION-TXT (1:30) TO RPT-DTL-DESCRIPTION-TXT.
054800     MOVE EXP-AMOUNT-AT        TO RPT-DTL-AMOUNT-AT.
054900     MOVE EXP-CURRENCY-CDE     TO RPT-DTL-CURRENCY-CDE.
055000     MOVE EXP-AMOUNT-CO-CCY-AT TO RPT-DTL-AMOUNT-CO-CCY-AT.
055100     MOVE EXP-STATUS-CDE       TO RPT-DTL-STATUS-CDE.
055200     WRITE RPT-EXP-LINE.
055300 4100-EXIT.
055400     EXIT.
055500 4200-RESET-EMPLOYEE-TOTALS.
055600     ADD 1 TO W02-EXPENSE-EMPLOYEE-CT.
055700     MOVE ZERO TO W02-PENDING-TOTAL-AT
055800                  W02-WAITING-APPRVL-TOTAL-AT
055900                  W02-APPROVED-TOTAL-AT.
056000 4200-EXIT.
056100     EXIT.
056200 4250-ACCUMULATE-STATUS-TOTAL.
056300     IF EXP-STATUS-DRAFT
056400         ADD EXP-AMOUNT-AT TO W02-PENDING-TOTAL-AT
056500                              W02-GRAND-PENDING-AT
056600     ELSE
056700         IF EXP-STATUS-SUBMITTED
056800             ADD EXP-AMOUNT-AT TO W02-WAITING-APPRVL-TOTAL-AT
056900                                  W02-GRAND-WAITING-AT
057000         ELSE
057100             IF EXP-STATUS-APPROVED
057200                 ADD EXP-AMOUNT-AT TO W02-APPROVED-TOTAL-AT
057300                                      W02-GRAND-APPROVED-AT
057400             END-IF
057500         END-IF
057600     END-IF.
057700 4250-EXIT.
057800     EXIT.
057900 4300-CONVERT-CURRENCY.
058000     SET W02-CONVERT-OK TO TRUE.
058100     MOVE ZERO TO W02-CONVERTED-AMOUNT-AT.
058200*  CR5010 - NORMALIZE BOTH CODES UPPER BEFORE ANY COMPARE. THE
058300*  IDENTITY TEST IS CASE-INSENSITIVE PER THE CONVERSION RULES.
058400     MOVE TXN-CRT-CURRENCY-CDE TO W02-FROM-CCY-UPR-CDE.
058500     MOVE W02-TARGET-CCY-CDE   TO W02-TO-CCY-UPR-CDE.
058600     INSPECT W02-FROM-CCY-UPR-CDE CONVERTING
058700         'abcdefghijklmnopqrstuvwxyz' TO
058800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
058900     INSPECT W02-TO-CCY-UPR-CDE CONVERTING
059000         'abcdefghijklmnopqrstuvwxyz' TO
059100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
059200     IF W02-FROM-CCY-UPR-CDE = W02-TO-CCY-UPR-CDE
059300         MOVE TXN-CRT-AMOUNT-AT TO W02-CONVERTED-AMOUNT-AT
059400         GO TO 4300-EXIT
059500     END-IF.
059600     SET W02-CONVERT-FAILED TO TRUE.
059700     SET W02-R-IDX TO 1.
059800     SEARCH W02-RATE-ENTRY VARYING W02-R-IDX
059900         AT END CONTINUE
060000         WHEN W02-R-BASE-CCY (W02-R-IDX)   = W02-FROM-CCY-UPR-CDE
060100          AND W02-R-TARGET-CCY (W02-R-IDX) = W02-TO-CCY-UPR-CDE
060200             COMPUTE W02-CONVERTED-AMOUNT-AT ROUNDED =
060300                 TXN-CRT-AMOUNT-AT * W02-R-RATE-AT (W02-R-IDX)
060400             SET W02-CONVERT-OK TO TRUE
060500     END-SEARCH.
060600     IF W02-CONVERT-OK
060700         GO TO 4300-EXIT
060800     END-IF.
060900*  CR4488 - DIRECT PAIR NOT ON FILE, TRY THE REVERSE PAIR AND
061000*  DIVIDE INSTEAD OF MULTIPLY.
061100     SET W02-R-IDX TO 1.
061200     SEARCH W02-RATE-ENTRY VARYING W02-R-IDX
061300         AT END CONTINUE
061400         WHEN W02-R-BASE-CCY (W02-R-IDX)   = W02-TO-CCY-UPR-CDE
061500          AND W02-R-TARGET-CCY (W02-R-IDX) = W02-FROM-CCY-UPR-CDE
061600             COMPUTE W02-CONVERTED-AMOUNT-AT ROUNDED =
061700                 TXN-CRT-AMOUNT-AT / W02-R-RATE-AT (W02-R-IDX)
061800             SET W02-CONVERT-OK TO TRUE
061900     END-SEARCH.
062000 4300-EXIT.
062100     EXIT.
062200 4400-WRITE-EMPLOYEE-FOOTER.
062300     MOVE SPACES TO RPT-EXP-LINE.
062400     SET RPT-RECORD-TYPE-FOOTER TO TRUE.
062500     MOVE W02-PRIOR-EMPLOYEE-ID       TO RPT-FTR-EMPLOYEE-ID.
062600     MOVE W02-PENDING-TOTAL-AT        TO RPT-FTR-PENDING-AT.
062700     MOVE W02-WAITING-APPRVL-TOTAL-AT TO RPT-FTR-WAITING-APPRVL-AT.
062800     MOVE W02-APPROVED-TOTAL-AT       TO RPT-FTR-APPROVED-AT.
062900     WRITE RPT-EXP-LINE.
063000 4400-EXIT.
063100     EXIT.
063200 4500-WRITE-COMPANY-TRAILER.
063300     MOVE SPACES TO RPT-EXP-LINE.
063400     SET RPT-RECORD-TYPE-TRAILER TO TRUE.
063500     MOVE W02-EXPENSE-EMPLOYEE-CT TO RPT-TLR-EMPLOYEE-CT.
063600     MOVE W02-GRAND-PENDING-AT    TO RPT-TLR-PENDING-AT.
063700     MOVE W02-GRAND-WAITING-AT    TO RPT-TLR-WAITING-APPRVL-AT.
063800     MOVE W02-GRAND-APPROVED-AT   TO RPT-TLR-APPROVED-AT.
063900     WRITE RPT-EXP-LINE.
064000 4500-EXIT.
064100     EXIT.
064200 8900-ABEND.
064300     DISPLAY 'EXP-PGM02 ABEND - ' W02-ERROR-MESSAGE.
064400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
064500     STOP RUN.
064600 8900-EXIT.
064700     EXIT.
064800 9000-TERMINATE.
064900     CLOSE USER-FILE
065000           COMPANY-FILE
065100           RATE-FILE
065200           TXN-FILE
065300           EXPENSE-FILE
065400           REPORT-FILE.
065500 9000-EXIT.
065600     EXIT.
