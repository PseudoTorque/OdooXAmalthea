000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        APV-APPROVAL-POLICY-TAB.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  APPROVAL-POLICY TABLE - ONE ROW PER POLICY OWNED BY A
001000*  COMPANY.  APV.PGM01 SELECTS THE APPLICABLE POLICY FOR AN
001100*  EXPENSE BY AMOUNT BAND (APV-MIN-AMOUNT-AT / APV-MAX-AMOUNT-AT,
001200*  EITHER BOUND OPTIONAL VIA ITS OWN PRESENT/ABSENT FLAG), THEN
001300*  APPLIES ITS OWN MANAGER-APPROVER AND MINIMUM-PERCENT OVERRIDES
001400*  BEFORE WALKING ITS STEPS (SEE STP.TIP07).  APV-KEY-CHECK-AREA
001500*  BELOW IS THE ONLY REDEFINE LEFT IN THIS RECORD - AN ALTERNATE
001600*  VIEW OF APV-COMPANY-ID USED WHEN OPS RE-KEYS A POLICY BY HAND.
001700* ---------------------------------------------------------
001800*  CHANGE LOG
001900*  DATE       INIT  TICKET  DESCRIPTION
002000*  ---------  ----  ------  -----------------------------
002100*  07/01/2009 REB   INIT01  ORIGINAL APPROVAL-POLICY LAYOUT.
002200*  08/30/2005 PTW   CR3488  ADDED APV-MGR-APPROVER-CDE AND
002300*  08/30/2005 PTW   CR3488    APV-MIN-PCT-CT FOR POLICY-LEVEL
002400*  08/30/2005 PTW   CR3488    MANAGER/PERCENTAGE OVERRIDES.
002500*  02/11/2010 PTW   CR3701  SPLIT MIN/MAX PRESENT-FLAGS OUT OF
002600*  02/11/2010 PTW   CR3701    THE AMOUNT FIELDS - A ZERO MIN WAS
002700*  02/11/2010 PTW   CR3701    BEING MISREAD AS "NO MINIMUM".
002800*  02/08/2018 DLK   CR5002  APV-MGR-APPROVER-CDE AND APV-MIN-PCT-
002900*  02/08/2018 DLK   CR5002    CT WERE REDEFINING APV-BANDING-AREA
003000*  02/08/2018 DLK   CR5002    AND GETTING CLOBBERED BY THE AMOUNT
003100*  02/08/2018 DLK   CR5002    FIELDS EVERY TIME A POLICY WAS RE-
003200*  02/08/2018 DLK   CR5002    WRITTEN - A POLICY CAN NEED A BAND
003300*  02/08/2018 DLK   CR5002    AND A MANAGER OVERRIDE AT ONCE.  MADE
003400*  02/08/2018 DLK   CR5002    THEM PLAIN FIELDS AND CORRECTED THE
003500*  02/08/2018 DLK   CR5002    RECORD LENGTH, WHICH WAS ALREADY
003600*  02/08/2018 DLK   CR5002    WRONG (70 DECLARED, 72 ACTUAL) BEFORE
003700*  02/08/2018 DLK   CR5002    THIS FIX.
003800* ---------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT POLICY-FILE ASSIGN TO "APVMSTR".
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  POLICY-FILE
004900     LABEL RECORDS ARE STANDARD
005000     RECORD CONTAINS 76 CHARACTERS.
005100 01  APV-APPROVAL-POLICY-REC.
005200     05  APV-POLICY-ID                  PIC 9(04).
005300     05  APV-COMPANY-ID                 PIC 9(06).
005400     05  APV-POLICY-NME                 PIC X(30).
005500     05  APV-BANDING-AREA.
005600         10  APV-MIN-AMOUNT-AT          PIC S9(08)V9(02).
005700         10  APV-MIN-AMOUNT-CDE         PIC X(01).
005800             88  APV-MIN-PRESENT            VALUE 'Y'.
005900             88  APV-MIN-ABSENT             VALUE 'N'.
006000         10  APV-MAX-AMOUNT-AT          PIC S9(08)V9(02).
006100         10  APV-MAX-AMOUNT-CDE         PIC X(01).
006200             88  APV-MAX-PRESENT            VALUE 'Y'.
006300             88  APV-MAX-ABSENT             VALUE 'N'.
006400         10  FILLER                     PIC X(04).
006500     05  APV-MGR-APPROVER-CDE           PIC X(01).
006600         88  APV-MGR-APPROVER-YES           VALUE 'Y'.
006700         88  APV-MGR-APPROVER-NO            VALUE 'N'.
006800     05  APV-MIN-PCT-CT                 PIC 9(03).
006900         88  APV-MIN-PCT-UNSET              VALUE ZERO.
007000     05  APV-KEY-CHECK-AREA REDEFINES APV-COMPANY-ID.
007100         10  APV-COMPANY-CHECK-DGT      PIC 9(01).
007200         10  FILLER                     PIC 9(05).
007300     05  FILLER                         PIC X(06).
007400 WORKING-STORAGE SECTION.
007500 PROCEDURE DIVISION.
007600*  RECORD LAYOUT ONLY - PROCESSED BY APV.PGM01.
007700     STOP RUN.
007800 
