000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        RTE-EXCHANGE-RATE-TAB.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  EXCHANGE-RATE REFERENCE TABLE.
001000*  ONE RECORD PER (BASE-CCY, TARGET-CCY) PAIR - RATE IS UNITS OF
001100*  TARGET PER 1 UNIT OF BASE, 6 DECIMAL PLACES.  KEYED ASCENDING
001200*  ON RTE-BASE-CCY THEN RTE-TARGET-CCY.  A REVERSE RATE IS ONLY
001300*  PRESENT WHEN THE VENDOR FEED SUPPLIES ONE - CONVERT-CURRENCY
001400*  FALLS BACK TO DIVIDING BY THE REVERSE PAIR WHEN THE DIRECT
001500*  PAIR IS MISSING.
001600* ---------------------------------------------------------
001700*  CHANGE LOG
001800*  DATE       INIT  TICKET  DESCRIPTION
001900*  ---------  ----  ------  -----------------------------
002000*  07/01/2009 REB  INIT01 ORIGINAL RATE TABLE LAYOUT.                   IN
002100*  06/22/2001 DLK  CR2841 WIDENED RTE-RATE-AT FROM 4 TO 6               CR
002200*  06/22/2001 DLK  CR2841   DECIMALS PER TREASURY REQUEST.              CR
002250*  03/15/2018 DLK  CR5041 RECORD CONTAINS SAID 24 BUT THE FIELDS
002260*  03/15/2018 DLK  CR5041   ONLY SUMMED TO 21 - TRAILING FILLER WAS
002270*  03/15/2018 DLK  CR5041   PURE PADDING.  DROPPED IT AND CORRECTED
002280*  03/15/2018 DLK  CR5041   THE FD - SAME FIX MADE IN EXP.PGM02.
002300* ---------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT RATE-FILE ASSIGN TO "RATEMSTR".
003100 DATA DIVISION.
003200 FILE SECTION.
003300 FD  RATE-FILE
003400     LABEL RECORDS ARE STANDARD
003500     RECORD CONTAINS 21 CHARACTERS.
003600 01  RTE-EXCHANGE-RATE-REC.
003700     05  RTE-BASE-CCY              PIC X(03).
003800     05  RTE-TARGET-CCY            PIC X(03).
003900     05  RTE-RATE-AT               PIC S9(09)V9(06).
004000     05  RTE-RATE-WHOLE-AREA REDEFINES RTE-RATE-AT.
004100         10  RTE-RATE-WHOLE-PART   PIC S9(09).
004200         10  RTE-RATE-DECML-PART   PIC 9(06).
004300     05  RTE-RATE-INTEGER-AREA REDEFINES RTE-RATE-AT
004400                                   PIC S9(15).
004600 WORKING-STORAGE SECTION.
004700 PROCEDURE DIVISION.
004800*  RECORD LAYOUT ONLY - SEE THE CURRENCY CONVERSION
004900*  PARAGRAPH IN EXP.PGM02 FOR THE LOOKUP LOGIC.
005000     STOP RUN.
