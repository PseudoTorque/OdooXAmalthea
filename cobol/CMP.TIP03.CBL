000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        CMP-COMPANY-TABLE.
000300 AUTHOR.            R E BARRICK.
000400 INSTALLATION.      DST FINANCIAL SYSTEMS - DATA MART GROUP.
000500 DATE-WRITTEN.      07/01/2009.
000600 DATE-COMPILED.     07/01/2009.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ---------------------------------------------------------
000900*  COMPANY MASTER TABLE - ONE ROW PER SUBSCRIBING ORGANIZATION.
001000*  CMP-CURRENCY-CDE IS SET ONCE, AT COMPANY CREATION, FROM THE
001100*  HOME COUNTRY'S CCY-CURRENCY-CDE (SEE REG.PGM03) AND IS NOT
001200*  MAINTAINED HERE THEREAFTER.
001300* ---------------------------------------------------------
001400*  CHANGE LOG
001500*  DATE       INIT  TICKET  DESCRIPTION
001600*  ---------  ----  ------  -----------------------------
001700*  07/01/2009 REB  INIT01 ORIGINAL COMPANY TABLE LAYOUT.                IN
001800*  09/09/1999 JMH  YR2K11 Y2K CERTIFICATION - NO DATE FIELDS            YR
001900*  09/09/1999 JMH  YR2K11   PRESENT, RECORD CERTIFIED Y2K OK.           YR
002000* ---------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT COMPANY-FILE ASSIGN TO "CMPMSTR".
002800 DATA DIVISION.
002900 FILE SECTION.
003000 FD  COMPANY-FILE
003100     LABEL RECORDS ARE STANDARD
003200     RECORD CONTAINS 45 CHARACTERS.
003300 01  CMP-COMPANY-REC.
003400     05  CMP-COMPANY-ID            PIC 9(06).
003500     05  CMP-COMPANY-NME           PIC X(30).
003600     05  CMP-COUNTRY-ID            PIC 9(04).
003700     05  CMP-CURRENCY-CDE          PIC X(03).
003800     05  CMP-SHORT-NAME-AREA REDEFINES CMP-COMPANY-NME.
003900         10  CMP-SHORT-NME         PIC X(12).
004000         10  FILLER                PIC X(18).
004100     05  CMP-COUNTRY-NUMERIC-AREA REDEFINES CMP-COUNTRY-ID.
004200         10  CMP-COUNTRY-CHECK-DGT PIC 9(01).
004300         10  FILLER                PIC 9(03).
004400     05  FILLER                    PIC X(02).
004500 WORKING-STORAGE SECTION.
004600 PROCEDURE DIVISION.
004700*  RECORD LAYOUT ONLY - MAINTAINED BY REG.PGM03.
004800     STOP RUN.
